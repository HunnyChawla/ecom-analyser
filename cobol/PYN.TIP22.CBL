000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PAYMENT-NORMALIZATION.                                    
000300 AUTHOR.        R HUELSKAMP.                                              
000400 INSTALLATION.  MARKETPLACE RECON UNIT - BATCH.                           
000500 DATE-WRITTEN.  04/02/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                         
000900*---------------------------------------------------------------          
001000*  PYN.TIP22 - PAYMENT NORMALIZATION                                      
001100*  READS THE RAW MARKETPLACE SETTLEMENT EXTRACT (PAYRAW-FILE)             
001200*  AND PRODUCES THE NORMALIZED PAYMENT FILE (NORMPAY-FILE) USED           
001300*  BY THE RECONCILE RUN.                                                  
001400*---------------------------------------------------------------          
001500*                                                                         
001600*  AMENDMENT HISTORY                                                      
001700*                                                                         
001800*  DATE       BY    REQUEST   DESCRIPTION                                 
001900*  ---------- ----- --------- ----------------------------------          
002000*  04/02/1988 RJH   INIT      ORIGINAL CODING - NORMALIZE RAW             
002100*                              SETTLEMENT FEED, WRITE NORMPAY.            
002200*  09/02/1988 RJH   CR-0114   ADDED STATUS-BREAKDOWN COUNTS FOR           
002300*                              THE MERGE SUMMARY REPORT.                  
002400*  02/19/1990 T.OKAFOR CR-0251 SUBSTRING FALLBACK ADDED TO STATUS         
002500*                              NORMALIZATION TO MATCH ORN.TIP21.          
002600*  11/06/1991 T.OKAFOR CR-0309 ROWS WITH NO AMOUNT AND NO DATE            
002700*                              NOW SKIPPED RATHER THAN WRITTEN            
002800*                              AS ZERO-VALUE PAYMENTS.                    
002900*  07/23/1993 D.PRICE  CR-0388 LAST-PAYMENT-WINS UPSERT LOGIC             
003000*                              ADDED - ONE NORMALIZED ROW PER             
003100*                              ORDER ID, NOT PER TRANSACTION.             
003200*  05/11/1995 D.PRICE  CR-0442 BATCH-ID NOW STAMPED FROM RUN DATE         
003300*                              RATHER THAN A HARD-CODED LITERAL.          
003400*  01/08/1999 S.NARAYAN CR-0560 Y2K REMEDIATION - DATE FIELDS AND         
003500*                              ACCEPT FROM DATE CONVERTED TO THE          
003600*                              4-DIGIT CENTURY FORM THROUGHOUT.           
003700*  06/30/1999 S.NARAYAN CR-0560 Y2K - REGRESSION RUN SIGNED OFF.          
003800*  03/14/2003 S.NARAYAN CR-0619 TRANSACTION-ID / PAYMENT-ID MUTUAL        
003900*                              DEFAULTING ADDED PER SETTLEMENT            
004000*                              TEAM REQUEST.                              
004100*  10/02/2006 M.ABERNATHY CR-0715 NUMERIC-CLASS TESTS ADDED AHEAD         
004200*                              OF AMOUNT AND DATE VALIDATION.             
004300*                                                                         
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS PYN-ALPHA-CLASS   IS 'A' THRU 'Z'                              
005000     CLASS PYN-NUMERIC-CLASS IS '0' THRU '9'                              
005100     UPSI-0 ON STATUS IS PYN-RERUN-REQUESTED                              
005200            OFF STATUS IS PYN-NORMAL-RUN.                                 
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT PAYRAW-FILE  ASSIGN TO "PAYMENTS"                             
005600         ORGANIZATION IS LINE SEQUENTIAL                                  
005700         FILE STATUS IS WS-PAYRAW-STATUS.                                 
005800     SELECT NORMPAY-FILE ASSIGN TO "NORMPAYMTS"                           
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS IS WS-NORMPAY-STATUS.                                
006100                                                                          
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                                                                         
006500*  RAW SETTLEMENT EXTRACT - MANY ROWS PER ORDER ID.  THE FEE              
006600*  AND TAX COLUMNS PASS THROUGH THE MARKETPLACE FEED UNCHANGED            
006700*  AND ARE NOT CARRIED FORWARD PAST THIS PROGRAM - SEE CR-0560.           
006800 FD  PAYRAW-FILE                                                          
006900     LABEL RECORD IS OMITTED.                                             
007000 01  PAYRAW-REC.                                                          
007100     05  PAY-PAYMENT-ID         PIC X(20).                                
007200     05  PAY-ORDER-ID           PIC X(20).                                
007300     05  PAY-SKU                PIC X(20).                                
007400     05  PAY-QUANTITY           PIC 9(5).                                 
007500     05  PAY-AMOUNT             PIC S9(7)V99.                             
007600     05  PAY-SETTLE-AMT         PIC S9(7)V99.                             
007700     05  PAY-PAYMENT-DATE       PIC 9(8).                                 
007800     05  PAY-PMT-DT-BRK REDEFINES PAY-PAYMENT-DATE.                       
007900         10  PAY-PMT-DT-CCYY    PIC 9(4).                                 
008000         10  PAY-PMT-DT-MM      PIC 9(2).                                 
008100         10  PAY-PMT-DT-DD      PIC 9(2).                                 
008200     05  PAY-ORDER-DATE         PIC 9(8).                                 
008300     05  PAY-ORDER-STATUS       PIC X(20).                                
008400     05  PAY-TRANSACTION-ID     PIC X(20).                                
008500     05  PAY-PRICE-TYPE         PIC X(10).                                
008600     05  PAY-DISPATCH-DATE      PIC 9(8).                                 
008700     05  PAY-FEE-AREA.                                                    
008800         10  PAY-TOTAL-SALE-AMT     PIC S9(7)V99.                         
008900         10  PAY-TOTAL-SALE-RET-AMT PIC S9(7)V99.                         
009000         10  PAY-FIXED-FEE          PIC S9(7)V99.                         
009100         10  PAY-WAREHOUSING-FEE    PIC S9(7)V99.                         
009200         10  PAY-RETURN-PREMIUM     PIC S9(7)V99.                         
009300         10  PAY-PLATFORM-COMM-PCT  PIC S9(3)V99.                         
009400         10  PAY-PLATFORM-COMM-AMT  PIC S9(7)V99.                         
009500         10  PAY-GOLD-PLATFORM-FEE  PIC S9(7)V99.                         
009600         10  PAY-MALL-PLATFORM-FEE  PIC S9(7)V99.                         
009700         10  PAY-RETURN-SHIP-CHG    PIC S9(7)V99.                         
009800         10  PAY-GST-COMPENSATION   PIC S9(7)V99.                         
009900         10  PAY-SHIPPING-CHARGE    PIC S9(7)V99.                         
010000         10  PAY-OTHER-SUPPORT-CHG  PIC S9(7)V99.                         
010100         10  PAY-WAIVERS            PIC S9(7)V99.                         
010200         10  PAY-NET-SUPPORT-CHG    PIC S9(7)V99.                         
010300         10  PAY-GST-ON-NET-CHG     PIC S9(7)V99.                         
010400         10  PAY-TCS-AMT            PIC S9(7)V99.                         
010500         10  PAY-TDS-RATE-PCT       PIC S9(3)V99.                         
010600         10  PAY-TDS-AMT            PIC S9(7)V99.                         
010700         10  PAY-COMPENSATION-AMT   PIC S9(7)V99.                         
010800         10  PAY-CLAIMS-AMT         PIC S9(7)V99.                         
010900         10  PAY-RECOVERY-AMT       PIC S9(7)V99.                         
011000     05  FILLER                 PIC X(13).                                
011100                                                                          
011200*                                                                         
011300*  NORMALIZED SETTLEMENT OUTPUT - ONE ROW PER ORDER ID.                   
011400 FD  NORMPAY-FILE                                                         
011500     LABEL RECORD IS OMITTED.                                             
011600 01  NORMPAY-REC.                                                         
011700     05  NPAY-PAYMENT-ID        PIC X(20).                                
011800     05  NPAY-ORDER-ID          PIC X(20).                                
011900     05  NPAY-AMOUNT            PIC S9(7)V99.                             
012000     05  NPAY-PAYMENT-DATE      PIC 9(8).                                 
012100     05  NPAY-PMT-DT-BRK REDEFINES NPAY-PAYMENT-DATE.                     
012200         10  NPAY-PMT-DT-CCYY   PIC 9(4).                                 
012300         10  NPAY-PMT-DT-MM     PIC 9(2).                                 
012400         10  NPAY-PMT-DT-DD     PIC 9(2).                                 
012500     05  NPAY-STD-STATUS        PIC X(12).                                
012600     05  NPAY-ORIG-STATUS       PIC X(20).                                
012700     05  NPAY-TRANSACTION-ID    PIC X(20).                                
012800     05  NPAY-PRICE-TYPE        PIC X(10).                                
012900     05  NPAY-BATCH-ID          PIC X(20).                                
013000     05  FILLER                 PIC X(12).                                
013100                                                                          
013200 WORKING-STORAGE SECTION.                                                 
013300*                                                                         
013400 01  WS-FILE-STATUSES.                                                    
013500     05  WS-PAYRAW-STATUS       PIC X(2).                                 
013600         88  PAYRAW-OK              VALUE '00'.                           
013700         88  PAYRAW-EOF             VALUE '10'.                           
013800     05  WS-NORMPAY-STATUS      PIC X(2).                                 
013900         88  NORMPAY-OK             VALUE '00'.                           
014000     05  FILLER                 PIC X(6).                                 
014100                                                                          
014200 01  WS-SWITCHES.                                                         
014300     05  WS-MORE-RECS-SW        PIC X(3) VALUE 'YES'.                     
014400         88  MORE-PAY-RECS          VALUE 'YES'.                          
014500         88  NO-MORE-PAY-RECS       VALUE 'NO'.                           
014600     05  WS-FOUND-SW            PIC X(1) VALUE 'N'.                       
014700         88  PAY-ENTRY-FOUND        VALUE 'Y'.                            
014800     05  FILLER                 PIC X(6).                                 
014900                                                                          
015000 01  WS-PAYMENT-COUNTERS.                                                 
015100     05  WS-PAY-READ-CT         PIC 9(7) COMP.                            
015200     05  WS-PAY-PROCESSED-CT    PIC 9(7) COMP.                            
015300     05  WS-PAY-SKIPPED-CT      PIC 9(7) COMP.                            
015400     05  WS-PAY-WARN-CT         PIC 9(7) COMP.                            
015500     05  FILLER                 PIC X(4).                                 
015600                                                                          
015700*  CASE CONVERSION TABLES - USED TO FOLD RAW STATUS TEXT TO               
015800*  UPPERCASE BEFORE THE SYNONYM AND SUBSTRING TESTS RUN.                  
015900 01  WS-CASE-TABLES.                                                      
016000     05  WS-LOWER-CASE          PIC X(26) VALUE                           
016100         'abcdefghijklmnopqrstuvwxyz'.                                    
016200     05  WS-UPPER-CASE          PIC X(26) VALUE                           
016300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
016400     05  FILLER                 PIC X(4).                                 
016500                                                                          
016600 01  WS-STATUS-WORK.                                                      
016700     05  WS-RAW-STATUS          PIC X(20).                                
016800     05  WS-SCAN-CT             PIC 9(3) COMP.                            
016900     05  FILLER                 PIC X(4).                                 
017000                                                                          
017100*  9 STANDARDIZED STATUS CODES - SAME TABLE AS ORN.TIP21 SO THE           
017200*  MERGE PASS SEES AN IDENTICAL BREAKDOWN ON EITHER SIDE.                 
017300 01  WS-STAT-CODE-CONST.                                                  
017400     05  FILLER             PIC X(12) VALUE 'PENDING     '.               
017500     05  FILLER             PIC X(12) VALUE 'SHIPPED     '.               
017600     05  FILLER             PIC X(12) VALUE 'DELIVERED   '.               
017700     05  FILLER             PIC X(12) VALUE 'CANCELLED   '.               
017800     05  FILLER             PIC X(12) VALUE 'RTO_COMPLETE'.               
017900     05  FILLER             PIC X(12) VALUE 'RETURNED    '.               
018000     05  FILLER             PIC X(12) VALUE 'REFUNDED    '.               
018100     05  FILLER             PIC X(12) VALUE 'EXCHANGE    '.               
018200     05  FILLER             PIC X(12) VALUE 'UNKNOWN     '.               
018300 01  WS-STAT-CODE-TABLE REDEFINES WS-STAT-CODE-CONST.                     
018400     05  WS-STAT-CODE-ITEM OCCURS 9 TIMES PIC X(12).                      
018500                                                                          
018600 01  WS-STATUS-BREAKDOWN.                                                 
018700     05  WS-STAT-ENTRY OCCURS 9 TIMES                                     
018800                       INDEXED BY WS-STAT-IDX.                            
018900         10  WS-STAT-CODE       PIC X(12).                                
019000         10  WS-STAT-COUNT      PIC 9(7) COMP.                            
019100     05  FILLER                 PIC X(4).                                 
019200                                                                          
019300 01  WS-RUN-DATE.                                                         
019400     05  WS-CURR-DATE-8         PIC 9(8).                                 
019500     05  WS-CURR-YYYYMMDD REDEFINES WS-CURR-DATE-8.                       
019600         10  WS-CURR-CCYY       PIC 9(4).                                 
019700         10  WS-CURR-MM         PIC 9(2).                                 
019800         10  WS-CURR-DD         PIC 9(2).                                 
019900     05  WS-BATCH-ID            PIC X(20).                                
020000     05  FILLER                 PIC X(4).                                 
020100                                                                          
020200*  IN-MEMORY PAYMENT MASTER - LOADED BY 2000-LOAD-PAYMENTS,               
020300*  UPSERTED BY ORDER ID (LAST ROW ON THE FEED WINS), THEN WALKED          
020400*  ONCE BY 3000-NORMALIZE-PAYMENTS.  A KEYED LOOKUP IS A TABLE            
020500*  SEARCH HERE, NOT AN INDEXED FILE, PER THE BATCH DESIGN.                
020600 01  WS-PAYMENT-TABLE.                                                    
020700     05  WS-PAY-TBL-COUNT       PIC 9(5) COMP.                            
020800     05  WS-PAY-ENTRY OCCURS 2000 TIMES                                   
020900                     INDEXED BY WS-PAY-IDX.                               
021000         10  WS-PAY-TBL-PMTID   PIC X(20).                                
021100         10  WS-PAY-TBL-ORDID   PIC X(20).                                
021200         10  WS-PAY-TBL-AMT     PIC S9(7)V99.                             
021300         10  WS-PAY-TBL-DATE    PIC 9(8).                                 
021400         10  WS-PAY-TBL-STATUS  PIC X(20).                                
021500         10  WS-PAY-TBL-TXNID   PIC X(20).                                
021600         10  WS-PAY-TBL-PRCTYP  PIC X(10).                                
021700         10  FILLER             PIC X(5).                                 
021800                                                                          
021900 01  WS-ID-WORK.                                                          
022000     05  WS-FINAL-PAYMENT-ID    PIC X(20).                                
022100     05  WS-FINAL-TXN-ID        PIC X(20).                                
022200     05  FILLER                 PIC X(4).                                 
022300                                                                          
022400 01  WS-REPORT-WORK.                                                      
022500     05  WS-RPT-LINE            PIC X(132).                               
022600     05  FILLER                 PIC X(4).                                 
022700                                                                          
022800 PROCEDURE DIVISION.                                                      
022900                                                                          
023000* 0000-PYN-MAIN IS THE ONLY ENTRY POINT - RUN AS A ONE-STEP               
023100* BATCH JOB, NO LINKAGE SECTION, NO SORTS.                                
023200 0000-PYN-MAIN.                                                           
023300     PERFORM 1000-INITIALIZE.                                             
023400     PERFORM 2000-LOAD-PAYMENTS THRU 2000-EXIT                            
023500         UNTIL NO-MORE-PAY-RECS.                                          
023600     PERFORM 3000-NORMALIZE-PAYMENTS.                                     
023700     PERFORM 4000-TERMINATE.                                              
023800     STOP RUN.                                                            
023900                                                                          
024000 1000-INITIALIZE.                                                         
024100     OPEN INPUT  PAYRAW-FILE.                                             
024200     OPEN OUTPUT NORMPAY-FILE.                                            
024300     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.                            
024400     MOVE SPACES TO WS-BATCH-ID.                                          
024500     STRING 'PYN' WS-CURR-DATE-8 DELIMITED BY SIZE                        
024600         INTO WS-BATCH-ID.                                                
024700     MOVE 0 TO WS-PAY-TBL-COUNT.                                          
024800     MOVE 0 TO WS-PAY-READ-CT WS-PAY-PROCESSED-CT                         
024900                 WS-PAY-SKIPPED-CT WS-PAY-WARN-CT.                        
025000     PERFORM 1100-INIT-STATUS-TABLE.                                      
025100                                                                          
025200* LOAD THE 9 STANDARD STATUS CODES INTO THE BREAKDOWN TABLE               
025300* WITH THEIR COUNTS ZEROED - SEE WS-STAT-CODE-CONST ABOVE.                
025400 1100-INIT-STATUS-TABLE.                                                  
025500     SET WS-STAT-IDX TO 1.                                                
025600     PERFORM 1110-INIT-ONE-STAT THRU 1110-EXIT                            
025700         VARYING WS-STAT-IDX FROM 1 BY 1                                  
025800         UNTIL WS-STAT-IDX > 9.                                           
025900 1110-INIT-ONE-STAT.                                                      
026000     MOVE WS-STAT-CODE-ITEM (WS-STAT-IDX)                                 
026100         TO WS-STAT-CODE (WS-STAT-IDX).                                   
026200     MOVE 0 TO WS-STAT-COUNT (WS-STAT-IDX).                               
026300 1110-EXIT.                                                               
026400     EXIT.                                                                
026500                                                                          
026600 2000-LOAD-PAYMENTS.                                                      
026700     READ PAYRAW-FILE                                                     
026800         AT END                                                           
026900             MOVE 'NO' TO WS-MORE-RECS-SW                                 
027000         NOT AT END                                                       
027100             PERFORM 2050-SCREEN-PAYMENT.                                 
027200 2000-EXIT.                                                               
027300     EXIT.                                                                
027400                                                                          
027500* U10 - A PAYMENT ROW WITH BOTH AMOUNT AND DATE BLANK CARRIES             
027600* NOTHING WORTH RECONCILING AND IS SKIPPED BEFORE THE UPSERT.             
027700 2050-SCREEN-PAYMENT.                                                     
027800     ADD 1 TO WS-PAY-READ-CT.                                             
027900     IF PAY-ORDER-ID = SPACES                                             
028000         ADD 1 TO WS-PAY-SKIPPED-CT                                       
028100         GO TO 2050-EXIT                                                  
028200     END-IF.                                                              
028300     IF PAY-AMOUNT = 0 AND PAY-SETTLE-AMT = 0                             
028400                      AND PAY-PAYMENT-DATE = 0                            
028500         ADD 1 TO WS-PAY-SKIPPED-CT                                       
028600         GO TO 2050-EXIT                                                  
028700     END-IF.                                                              
028800     PERFORM 2100-UPSERT-PAYMENT.                                         
028900 2050-EXIT.                                                               
029000     EXIT.                                                                
029100                                                                          
029200* ORDER-ID IS THE UPSERT KEY - LAST SETTLEMENT ROW FOR A GIVEN            
029300* ORDER WINS, PER CR-0388.                                                
029400 2100-UPSERT-PAYMENT.                                                     
029500     MOVE 'N' TO WS-FOUND-SW.                                             
029600     IF WS-PAY-TBL-COUNT > 0                                              
029700         SET WS-PAY-IDX TO 1                                              
029800         SEARCH WS-PAY-ENTRY                                              
029900             AT END                                                       
030000                 NEXT SENTENCE                                            
030100             WHEN WS-PAY-TBL-ORDID (WS-PAY-IDX) = PAY-ORDER-ID            
030200                 MOVE 'Y' TO WS-FOUND-SW                                  
030300         END-SEARCH                                                       
030400     END-IF.                                                              
030500     IF PAY-ENTRY-FOUND                                                   
030600         PERFORM 2170-MOVE-PAYMENT-TO-TABLE                               
030700     ELSE                                                                 
030800         ADD 1 TO WS-PAY-TBL-COUNT                                        
030900         SET WS-PAY-IDX TO WS-PAY-TBL-COUNT                               
031000         PERFORM 2170-MOVE-PAYMENT-TO-TABLE                               
031100     END-IF.                                                              
031200                                                                          
031300 2170-MOVE-PAYMENT-TO-TABLE.                                              
031400     MOVE PAY-PAYMENT-ID     TO WS-PAY-TBL-PMTID (WS-PAY-IDX).            
031500     MOVE PAY-ORDER-ID       TO WS-PAY-TBL-ORDID (WS-PAY-IDX).            
031600     IF PAY-SETTLE-AMT NOT = 0                                            
031700         MOVE PAY-SETTLE-AMT TO WS-PAY-TBL-AMT (WS-PAY-IDX)               
031800     ELSE                                                                 
031900         MOVE PAY-AMOUNT     TO WS-PAY-TBL-AMT (WS-PAY-IDX)               
032000     END-IF.                                                              
032100     MOVE PAY-PAYMENT-DATE   TO WS-PAY-TBL-DATE (WS-PAY-IDX).             
032200     MOVE PAY-ORDER-STATUS   TO WS-PAY-TBL-STATUS (WS-PAY-IDX).           
032300     MOVE PAY-TRANSACTION-ID TO WS-PAY-TBL-TXNID (WS-PAY-IDX).            
032400     MOVE PAY-PRICE-TYPE     TO WS-PAY-TBL-PRCTYP (WS-PAY-IDX).           
032500                                                                          
032600* WALK THE DEDUPED PAYMENT MASTER ONCE, VALIDATE/DEFAULT, RESOLVE         
032700* THE IDS, NORMALIZE THE STATUS AND WRITE NORMPAY-REC.                    
032800 3000-NORMALIZE-PAYMENTS.                                                 
032900     IF WS-PAY-TBL-COUNT > 0                                              
033000         SET WS-PAY-IDX TO 1                                              
033100         PERFORM 3100-NORMALIZE-ONE-PAYMENT THRU 3100-EXIT                
033200             VARYING WS-PAY-IDX FROM 1 BY 1                               
033300             UNTIL WS-PAY-IDX > WS-PAY-TBL-COUNT                          
033400     END-IF.                                                              
033500                                                                          
033600 3100-NORMALIZE-ONE-PAYMENT.                                              
033700     MOVE WS-PAY-TBL-ORDID (WS-PAY-IDX)  TO NPAY-ORDER-ID.                
033800     MOVE WS-PAY-TBL-AMT (WS-PAY-IDX)    TO NPAY-AMOUNT.                  
033900     MOVE WS-PAY-TBL-DATE (WS-PAY-IDX)   TO NPAY-PAYMENT-DATE.            
034000     MOVE WS-PAY-TBL-PRCTYP (WS-PAY-IDX) TO NPAY-PRICE-TYPE.              
034100     MOVE WS-BATCH-ID TO NPAY-BATCH-ID.                                   
034200     PERFORM 3200-VALIDATE-PAYMENT THRU 3200-EXIT.                        
034300     PERFORM 3300-RESOLVE-IDS THRU 3300-EXIT.                             
034400     MOVE WS-PAY-TBL-STATUS (WS-PAY-IDX) TO WS-RAW-STATUS.                
034500     MOVE WS-PAY-TBL-STATUS (WS-PAY-IDX) TO NPAY-ORIG-STATUS.             
034600     PERFORM 3400-NORMALIZE-STATUS THRU 3400-EXIT.                        
034700     PERFORM 3500-TALLY-STATUS.                                           
034800     WRITE NORMPAY-REC.                                                   
034900     ADD 1 TO WS-PAY-PROCESSED-CT.                                        
035000 3100-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300* U10 FIELD DEFAULTING - AMOUNT AND PAYMENT DATE.                         
035400 3200-VALIDATE-PAYMENT.                                                   
035500     IF NPAY-AMOUNT NOT NUMERIC                                           
035600         MOVE 0 TO NPAY-AMOUNT                                            
035700         ADD 1 TO WS-PAY-WARN-CT                                          
035800     END-IF.                                                              
035900     IF NPAY-PAYMENT-DATE = 0 OR NPAY-PAYMENT-DATE NOT NUMERIC            
036000         MOVE WS-CURR-DATE-8 TO NPAY-PAYMENT-DATE                         
036100         ADD 1 TO WS-PAY-WARN-CT                                          
036200     END-IF.                                                              
036300 3200-EXIT.                                                               
036400     EXIT.                                                                
036500                                                                          
036600* U10 - TRANSACTION ID AND PAYMENT ID DEFAULT OFF EACH OTHER,             
036700* AND PAYMENT ID FALLS BACK TO ORDER-ID + '-PAY' PER CR-0619.             
036800 3300-RESOLVE-IDS.                                                        
036900     MOVE WS-PAY-TBL-PMTID (WS-PAY-IDX) TO WS-FINAL-PAYMENT-ID.           
037000     MOVE WS-PAY-TBL-TXNID (WS-PAY-IDX) TO WS-FINAL-TXN-ID.               
037100     IF WS-FINAL-PAYMENT-ID = SPACES                                      
037200         IF WS-FINAL-TXN-ID NOT = SPACES                                  
037300             MOVE WS-FINAL-TXN-ID TO WS-FINAL-PAYMENT-ID                  
037400         ELSE                                                             
037500             MOVE SPACES TO WS-FINAL-PAYMENT-ID                           
037600             STRING WS-PAY-TBL-ORDID (WS-PAY-IDX)                         
037700                     DELIMITED BY SPACE                                   
037800                 '-PAY' DELIMITED BY SIZE                                 
037900                 INTO WS-FINAL-PAYMENT-ID                                 
038000         END-IF                                                           
038100     END-IF.                                                              
038200     IF WS-FINAL-TXN-ID = SPACES                                          
038300         MOVE WS-FINAL-PAYMENT-ID TO WS-FINAL-TXN-ID                      
038400     END-IF.                                                              
038500     MOVE WS-FINAL-PAYMENT-ID TO NPAY-PAYMENT-ID.                         
038600     MOVE WS-FINAL-TXN-ID     TO NPAY-TRANSACTION-ID.                     
038700 3300-EXIT.                                                               
038800     EXIT.                                                                
038900                                                                          
039000* U1 STATUS NORMALIZATION - EXACT/CASE-INSENSITIVE SYNONYM                
039100* MATCH FIRST, THEN SUBSTRING FALLBACK, ELSE UNKNOWN.  IDENTICAL          
039200* TABLE TO ORN.TIP21 3400-NORMALIZE-STATUS - SEE CR-0251.                 
039300 3400-NORMALIZE-STATUS.                                                   
039400     IF WS-RAW-STATUS = SPACES                                            
039500         MOVE 'UNKNOWN' TO NPAY-STD-STATUS                                
039600         MOVE 'UNKNOWN' TO NPAY-ORIG-STATUS                               
039700         GO TO 3400-EXIT                                                  
039800     END-IF.                                                              
039900     INSPECT WS-RAW-STATUS                                                
040000         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.                       
040100     MOVE WS-RAW-STATUS TO NPAY-ORIG-STATUS.                              
040200     EVALUATE TRUE                                                        
040300         WHEN WS-RAW-STATUS = 'DELIVERED'                                 
040400             MOVE 'DELIVERED' TO NPAY-STD-STATUS                          
040500         WHEN WS-RAW-STATUS = 'SHIPPED' OR 'IN_TRANSIT'                   
040600                           OR 'IN TRANSIT' OR 'OUT_FOR_DELIVERY'          
040700                           OR 'OUT FOR DELIVERY'                          
040800             MOVE 'SHIPPED' TO NPAY-STD-STATUS                            
040900         WHEN WS-RAW-STATUS = 'PENDING' OR 'PROCESSING'                   
041000                           OR 'CONFIRMED'                                 
041100             MOVE 'PENDING' TO NPAY-STD-STATUS                            
041200         WHEN WS-RAW-STATUS = 'CANCELLED' OR 'CANCEL'                     
041300             MOVE 'CANCELLED' TO NPAY-STD-STATUS                          
041400         WHEN WS-RAW-STATUS = 'RTO_COMPLETE' OR 'RTO COMPLETE'            
041500                           OR 'RTO'                                       
041600             MOVE 'RTO_COMPLETE' TO NPAY-STD-STATUS                       
041700         WHEN WS-RAW-STATUS = 'RETURNED' OR 'RETURN'                      
041800             MOVE 'RETURNED' TO NPAY-STD-STATUS                           
041900         WHEN WS-RAW-STATUS = 'REFUNDED' OR 'REFUND'                      
042000             MOVE 'REFUNDED' TO NPAY-STD-STATUS                           
042100         WHEN WS-RAW-STATUS = 'EXCHANGE'                                  
042200             MOVE 'EXCHANGE' TO NPAY-STD-STATUS                           
042300         WHEN OTHER                                                       
042400             PERFORM 3410-SUBSTRING-STATUS THRU 3410-EXIT                 
042500     END-EVALUATE.                                                        
042600 3400-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
042900* SUBSTRING FALLBACK - TESTED IN THE ORDER THE BUSINESS RULE              
043000* SPECIFIES.  INSPECT TALLYING STANDS IN FOR A 'CONTAINS' TEST.           
043100 3410-SUBSTRING-STATUS.                                                   
043200     MOVE 0 TO WS-SCAN-CT.                                                
043300     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'DELIVER'.         
043400     IF WS-SCAN-CT > 0                                                    
043500         MOVE 'DELIVERED' TO NPAY-STD-STATUS                              
043600         GO TO 3410-EXIT                                                  
043700     END-IF.                                                              
043800     MOVE 0 TO WS-SCAN-CT.                                                
043900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'SHIP'.            
044000     IF WS-SCAN-CT > 0                                                    
044100         MOVE 'SHIPPED' TO NPAY-STD-STATUS                                
044200         GO TO 3410-EXIT                                                  
044300     END-IF.                                                              
044400     MOVE 0 TO WS-SCAN-CT.                                                
044500     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'TRANSIT'.         
044600     IF WS-SCAN-CT > 0                                                    
044700         MOVE 'SHIPPED' TO NPAY-STD-STATUS                                
044800         GO TO 3410-EXIT                                                  
044900     END-IF.                                                              
045000     MOVE 0 TO WS-SCAN-CT.                                                
045100     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'PEND'.            
045200     IF WS-SCAN-CT > 0                                                    
045300         MOVE 'PENDING' TO NPAY-STD-STATUS                                
045400         GO TO 3410-EXIT                                                  
045500     END-IF.                                                              
045600     MOVE 0 TO WS-SCAN-CT.                                                
045700     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'PROCESS'.         
045800     IF WS-SCAN-CT > 0                                                    
045900         MOVE 'PENDING' TO NPAY-STD-STATUS                                
046000         GO TO 3410-EXIT                                                  
046100     END-IF.                                                              
046200     MOVE 0 TO WS-SCAN-CT.                                                
046300     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'CONFIRM'.         
046400     IF WS-SCAN-CT > 0                                                    
046500         MOVE 'PENDING' TO NPAY-STD-STATUS                                
046600         GO TO 3410-EXIT                                                  
046700     END-IF.                                                              
046800     MOVE 0 TO WS-SCAN-CT.                                                
046900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'CANCEL'.          
047000     IF WS-SCAN-CT > 0                                                    
047100         MOVE 'CANCELLED' TO NPAY-STD-STATUS                              
047200         GO TO 3410-EXIT                                                  
047300     END-IF.                                                              
047400     MOVE 0 TO WS-SCAN-CT.                                                
047500     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'RTO'.             
047600     IF WS-SCAN-CT > 0                                                    
047700         MOVE 'RTO_COMPLETE' TO NPAY-STD-STATUS                           
047800         GO TO 3410-EXIT                                                  
047900     END-IF.                                                              
048000     MOVE 0 TO WS-SCAN-CT.                                                
048100     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'RETURN'.          
048200     IF WS-SCAN-CT > 0                                                    
048300         MOVE 'RETURNED' TO NPAY-STD-STATUS                               
048400         GO TO 3410-EXIT                                                  
048500     END-IF.                                                              
048600     MOVE 0 TO WS-SCAN-CT.                                                
048700     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'REFUND'.          
048800     IF WS-SCAN-CT > 0                                                    
048900         MOVE 'REFUNDED' TO NPAY-STD-STATUS                               
049000         GO TO 3410-EXIT                                                  
049100     END-IF.                                                              
049200     MOVE 0 TO WS-SCAN-CT.                                                
049300     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'EXCHANGE'.        
049400     IF WS-SCAN-CT > 0                                                    
049500         MOVE 'EXCHANGE' TO NPAY-STD-STATUS                               
049600         GO TO 3410-EXIT                                                  
049700     END-IF.                                                              
049800     MOVE 'UNKNOWN' TO NPAY-STD-STATUS.                                   
049900 3410-EXIT.                                                               
050000     EXIT.                                                                
050100                                                                          
050200* ACCUMULATE THE STATUS BREAKDOWN USED BY THE MERGE SUMMARY               
050300* REPORT (SEE RCN.TIP23 6100-PRINT-STATUS-BREAKDOWN).                     
050400 3500-TALLY-STATUS.                                                       
050500     SET WS-STAT-IDX TO 1.                                                
050600     SEARCH WS-STAT-ENTRY                                                 
050700         AT END NEXT SENTENCE                                             
050800         WHEN WS-STAT-CODE (WS-STAT-IDX) = NPAY-STD-STATUS                
050900             ADD 1 TO WS-STAT-COUNT (WS-STAT-IDX)                         
051000     END-SEARCH.                                                          
051100                                                                          
051200 4000-TERMINATE.                                                          
051300     CLOSE PAYRAW-FILE.                                                   
051400     CLOSE NORMPAY-FILE.                                                  
051500     DISPLAY 'PYN22 PAYMENTS READ      : ' WS-PAY-READ-CT.                
051600     DISPLAY 'PYN22 PAYMENTS PROCESSED : ' WS-PAY-PROCESSED-CT.           
051700     DISPLAY 'PYN22 PAYMENTS SKIPPED   : ' WS-PAY-SKIPPED-CT.             
051800     DISPLAY 'PYN22 FIELD WARNINGS     : ' WS-PAY-WARN-CT.                
