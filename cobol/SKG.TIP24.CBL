000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    PROFIT-ANALYTICS.                                         
000300 AUTHOR.        T OKAFOR.                                                 
000400 INSTALLATION.  MARKETPLACE RECON UNIT - BATCH.                           
000500 DATE-WRITTEN.  11/02/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                         
000900*---------------------------------------------------------------          
001000*  SKG.TIP24 - PROFIT AND STATUS ANALYTICS                                
001100*  READS THE MERGED RECONCILIATION FILE ONCE, PRICES EACH ORDER           
001200*  OFF THE SKU-GROUP MASTER (PRICE TIES TO THE GROUP FIRST, THE           
001300*  INDIVIDUAL SKU PRICE SECOND, ZERO LAST), AND PRINTS THE                
001400*  STATUS, MONTHLY SUMMARY AND TOP-SKU REPORTS.  THE REPORTING            
001500*  WINDOW AND THE MONTH FOR THE MONTHLY SUMMARY COME IN ON A              
001600*  ONE-CARD PARM FILE - NO OPERATOR PROMPTS.                              
001700*---------------------------------------------------------------          
001800*                                                                         
001900*  AMENDMENT HISTORY                                                      
002000*                                                                         
002100*  DATE       BY       REQUEST   DESCRIPTION                              
002200*  ---------- -------- --------- -----------------------------            
002300*  11/02/1989 T.OKAFOR INIT      ORIGINAL CODING.                         
002400*  04/17/1990 T.OKAFOR CR-0142   TOP-SKU REPORT SPLIT INTO                
002500*                                 QUANTITY AND PROFIT RANKINGS.           
002600*  10/05/1992 RJH      CR-0349   GROUP PRICE NOW CHECKED BEFORE           
002700*                                 THE INDIVIDUAL SKU PRICE -              
002800*                                 GROUP CONTRACTS OVERRIDE.               
002900*  01/08/1999 S.NARAYAN CR-0560  Y2K REMEDIATION - DATE FIELDS            
003000*                                 CONVERTED TO 4-DIGIT CENTURY.           
003100*  06/30/1999 S.NARAYAN CR-0560  Y2K - REGRESSION RUN SIGNED              
003200*                                 OFF.                                    
003300*  03/11/2003 M.ABERNATHY CR-0601 TOP-N NOW READ FROM THE PARM            
003400*                                 CARD INSTEAD OF A FIXED 10.             
003500*  09/22/2008 D.PRICE     CR-0748 SKU AND SKU-GROUP TABLES                
003600*                                 RESIZED TO 1000 ENTRIES.                
003700*  11/30/2011 R.OYELARAN  CR-0901 MONTHLY SUMMARY AMOUNTS NOW             
003800*                                 EDITED (ZZZ,ZZZ,ZZ9.99-) -              
003900*                                 AUDIT FLAGGED THE RAW DISPLAY           
004000*                                 FIELDS AS HARD TO READ.                 
004100*                                                                         
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS SKG-ALPHA-CLASS   IS 'A' THRU 'Z'                              
004800     CLASS SKG-NUMERIC-CLASS IS '0' THRU '9'                              
004900     UPSI-0 ON STATUS IS SKG-RERUN-REQUESTED                              
005000            OFF STATUS IS SKG-NORMAL-RUN.                                 
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300     SELECT MERGEDIN-FILE  ASSIGN TO "MERGEDOUT"                          
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS WS-MERGED-STATUS.                                 
005600     SELECT SKUPRC-FILE    ASSIGN TO "SKUPRICES"                          
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-SKUPRC-STATUS.                                 
005900     SELECT SKUGRP-FILE    ASSIGN TO "SKUGROUPS"                          
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-SKUGRP-STATUS.                                 
006200     SELECT PARMCARD-FILE  ASSIGN TO "PARMCARD"                           
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-PARMCD-STATUS.                                 
006500     SELECT RPTOUT-FILE    ASSIGN TO "ANALYSIS"                           
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-RPTOUT-STATUS.                                 
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*                                                                         
007200*  MERGED RECONCILIATION INPUT - SAME LAYOUT AS RCN.TIP23 WRITES.         
007300 FD  MERGEDIN-FILE                                                        
007400     LABEL RECORD IS OMITTED.                                             
007500 01  MERGED-REC.                                                          
007600     05  MRG-ORDER-ID           PIC X(20).                                
007700     05  MRG-ORDER-AMOUNT       PIC S9(9)V99.                             
007800     05  MRG-SETTLE-AMOUNT      PIC S9(9)V99.                             
007900     05  MRG-ORDER-STATUS       PIC X(20).                                
008000     05  MRG-SKU-ID             PIC X(20).                                
008100     05  MRG-ORDER-DATE         PIC 9(8).                                 
008200     05  MRG-ORDER-DATE-BRK REDEFINES MRG-ORDER-DATE.                     
008300         10  MRG-ORD-DT-CCYY    PIC 9(4).                                 
008400         10  MRG-ORD-DT-MM      PIC 9(2).                                 
008500         10  MRG-ORD-DT-DD      PIC 9(2).                                 
008600     05  MRG-PAYMENT-DATE       PIC 9(8).                                 
008700     05  MRG-PMT-DATE-BRK REDEFINES MRG-PAYMENT-DATE.                     
008800         10  MRG-PMT-DT-CCYY    PIC 9(4).                                 
008900         10  MRG-PMT-DT-MM      PIC 9(2).                                 
009000         10  MRG-PMT-DT-DD      PIC 9(2).                                 
009100     05  MRG-QUANTITY           PIC 9(5).                                 
009200     05  MRG-STATE              PIC X(20).                                
009300     05  MRG-TRANSACTION-ID     PIC X(20).                                
009400     05  MRG-DISPATCH-DATE      PIC 9(8).                                 
009500     05  MRG-PRICE-TYPE         PIC X(10).                                
009600     05  MRG-STATUS-SOURCE      PIC X(12).                                
009700     05  FILLER                 PIC X(10).                                
009800                                                                          
009900*                                                                         
010000*  SKU PURCHASE-PRICE MASTER - UNIQUE BY SKU.                             
010100 FD  SKUPRC-FILE                                                          
010200     LABEL RECORD IS OMITTED.                                             
010300 01  SKUPRICE-REC.                                                        
010400     05  SP-SKU                 PIC X(20).                                
010500     05  SP-PURCHASE-PRICE      PIC S9(7)V99.                             
010600     05  FILLER                 PIC X(10).                                
010700                                                                          
010800*                                                                         
010900*  SKU-GROUP MASTER - ONE ROW PER GROUP/SKU PAIR, SKU UNIQUE.             
011000 FD  SKUGRP-FILE                                                          
011100     LABEL RECORD IS OMITTED.                                             
011200 01  SKUGROUP-REC.                                                        
011300     05  SG-GROUP-NAME          PIC X(20).                                
011400     05  SG-SKU                 PIC X(20).                                
011500     05  SG-PURCHASE-PRICE      PIC S9(7)V99.                             
011600     05  SG-DESCRIPTION         PIC X(30).                                
011700     05  FILLER                 PIC X(10).                                
011800                                                                          
011900*                                                                         
012000*  ONE-CARD CONTROL FILE - REPORTING WINDOW, THE MONTH FOR THE            
012100*  MONTHLY SUMMARY, AND THE TOP-N CUTOFF FOR THE SKU RANKINGS.            
012200 FD  PARMCARD-FILE                                                        
012300     LABEL RECORD IS OMITTED.                                             
012400 01  PARM-REC.                                                            
012500     05  PARM-START-DATE        PIC 9(8).                                 
012600     05  PARM-END-DATE          PIC 9(8).                                 
012700     05  PARM-YEAR              PIC 9(4).                                 
012800     05  PARM-MONTH             PIC 9(2).                                 
012900     05  PARM-TOP-N             PIC 9(3).                                 
013000     05  FILLER                 PIC X(7).                                 
013100                                                                          
013200*                                                                         
013300*  132-COLUMN PRINT LINE FOR REPORTS 2, 3 AND 4.                          
013400 FD  RPTOUT-FILE                                                          
013500     LABEL RECORD IS OMITTED.                                             
013600 01  RPTOUT-REC.                                                          
013700     05  FILLER                 PIC X(132).                               
013800                                                                          
013900 WORKING-STORAGE SECTION.                                                 
014000*                                                                         
014100 01  WS-FILE-STATUSES.                                                    
014200     05  WS-MERGED-STATUS       PIC X(2).                                 
014300         88  MERGEDIN-EOF           VALUE '10'.                           
014400     05  WS-SKUPRC-STATUS       PIC X(2).                                 
014500         88  SKUPRC-EOF             VALUE '10'.                           
014600     05  WS-SKUGRP-STATUS       PIC X(2).                                 
014700         88  SKUGRP-EOF             VALUE '10'.                           
014800     05  WS-PARMCD-STATUS       PIC X(2).                                 
014900     05  WS-RPTOUT-STATUS       PIC X(2).                                 
015000     05  FILLER                 PIC X(2).                                 
015100                                                                          
015200 01  WS-SWITCHES.                                                         
015300     05  WS-MRG-MORE-SW         PIC X(3) VALUE 'YES'.                     
015400         88  NO-MORE-MRG-RECS       VALUE 'NO'.                           
015500     05  WS-SPC-MORE-SW         PIC X(3) VALUE 'YES'.                     
015600         88  NO-MORE-SPC-RECS       VALUE 'NO'.                           
015700     05  WS-SGP-MORE-SW         PIC X(3) VALUE 'YES'.                     
015800         88  NO-MORE-SGP-RECS       VALUE 'NO'.                           
015900     05  WS-FOUND-SW            PIC X(1) VALUE 'N'.                       
016000         88  KEY-ENTRY-FOUND        VALUE 'Y'.                            
016100     05  WS-WINDOW-SW           PIC X(1) VALUE 'N'.                       
016200         88  IN-REPORT-WINDOW       VALUE 'Y'.                            
016300     05  FILLER                 PIC X(4).                                 
016400                                                                          
016500 01  WS-RUN-COUNTERS.                                                     
016600     05  WS-MRG-READ-CT         PIC 9(7) COMP.                            
016700     05  WS-MRG-IN-WINDOW-CT    PIC 9(7) COMP.                            
016800     05  WS-SPC-READ-CT         PIC 9(5) COMP.                            
016900     05  WS-SGP-READ-CT         PIC 9(5) COMP.                            
017000     05  WS-SKU-TBL-OVFL-CT     PIC 9(5) COMP.                            
017100     05  FILLER                 PIC X(4).                                 
017200                                                                          
017300 01  WS-PARM-WORK.                                                        
017400     05  WS-PARM-START-DATE     PIC 9(8).                                 
017500     05  WS-PARM-END-DATE       PIC 9(8).                                 
017600     05  WS-PARM-YEAR           PIC 9(4).                                 
017700     05  WS-PARM-MONTH          PIC 9(2).                                 
017800     05  WS-PARM-TOP-N          PIC 9(3).                                 
017900     05  FILLER                 PIC X(7).                                 
018000                                                                          
018100*  STANDARD-STATUS BREAKDOWN TABLE - THE MERGE PASS ALREADY               
018200*  STANDARDIZED MRG-ORDER-STATUS, SO THIS IS A STRAIGHT TALLY.            
018300 01  WS-STAT-CODE-CONST.                                                  
018400     05  FILLER             PIC X(12) VALUE 'PENDING     '.               
018500     05  FILLER             PIC X(12) VALUE 'SHIPPED     '.               
018600     05  FILLER             PIC X(12) VALUE 'DELIVERED   '.               
018700     05  FILLER             PIC X(12) VALUE 'CANCELLED   '.               
018800     05  FILLER             PIC X(12) VALUE 'RTO_COMPLETE'.               
018900     05  FILLER             PIC X(12) VALUE 'RETURNED    '.               
019000     05  FILLER             PIC X(12) VALUE 'REFUNDED    '.               
019100     05  FILLER             PIC X(12) VALUE 'EXCHANGE    '.               
019200     05  FILLER             PIC X(12) VALUE 'UNKNOWN     '.               
019300 01  WS-STAT-CODE-TABLE REDEFINES WS-STAT-CODE-CONST.                     
019400     05  WS-STAT-CODE-ITEM OCCURS 9 TIMES PIC X(12).                      
019500                                                                          
019600 01  WS-STATUS-BREAKDOWN.                                                 
019700     05  WS-STAT-ENTRY OCCURS 9 TIMES                                     
019800                       INDEXED BY WS-STAT-IDX.                            
019900         10  WS-STAT-CODE       PIC X(12).                                
020000         10  WS-STAT-COUNT      PIC 9(7) COMP.                            
020100     05  FILLER                 PIC X(4).                                 
020200                                                                          
020300*  IN-MEMORY SKU PURCHASE-PRICE MASTER.                                   
020400 01  WS-SKUPRICE-TABLE.                                                   
020500     05  WS-SP-TBL-COUNT        PIC 9(5) COMP.                            
020600     05  WS-SP-ENTRY OCCURS 1000 TIMES                                    
020700                     INDEXED BY WS-SP-IDX.                                
020800         10  WS-SP-TBL-SKU      PIC X(20).                                
020900         10  WS-SP-TBL-PRICE    PIC S9(7)V99.                             
021000     05  FILLER                 PIC X(4).                                 
021100                                                                          
021200*  IN-MEMORY SKU-GROUP MASTER - PRICE LOOKUP ONLY NEEDS THE SKU           
021300*  AND THE GROUP'S UNIT PRICE; THE GROUP NAME ITSELF IS GRP.              
021400*  TIP25'S CONCERN, NOT THIS PROGRAM'S.                                   
021500 01  WS-SKUGROUP-TABLE.                                                   
021600     05  WS-SG-TBL-COUNT        PIC 9(5) COMP.                            
021700     05  WS-SG-ENTRY OCCURS 1000 TIMES                                    
021800                     INDEXED BY WS-SG-IDX.                                
021900         10  WS-SG-TBL-SKU      PIC X(20).                                
022000         10  WS-SG-TBL-PRICE    PIC S9(7)V99.                             
022100     05  FILLER                 PIC X(4).                                 
022200                                                                          
022300*  PER-SKU ACCUMULATORS FOR THE TOP-N RANKINGS - UPSERT ON LOAD,          
022400*  THEN COPIED AND BUBBLE-SORTED TWICE (ONCE BY QUANTITY, ONCE            
022500*  BY PROFIT) SINCE THIS SHOP HAS NO SORT VERB.                           
022600 01  WS-SKU-STAT-TABLE.                                                   
022700     05  WS-SK-TBL-COUNT        PIC 9(5) COMP.                            
022800     05  WS-SK-ENTRY OCCURS 1000 TIMES                                    
022900                     INDEXED BY WS-SK-IDX.                                
023000         10  WS-SK-TBL-SKU      PIC X(20).                                
023100         10  WS-SK-TBL-QTY      PIC 9(9) COMP.                            
023200         10  WS-SK-TBL-PROFIT   PIC S9(9)V99.                             
023300     05  FILLER                 PIC X(4).                                 
023400                                                                          
023500 01  WS-SKU-RANK-TABLE.                                                   
023600     05  WS-RK-ENTRY OCCURS 1000 TIMES                                    
023700                     INDEXED BY WS-RK-IDX.                                
023800         10  WS-RK-TBL-SKU      PIC X(20).                                
023900         10  WS-RK-TBL-QTY      PIC 9(9) COMP.                            
024000         10  WS-RK-TBL-PROFIT   PIC S9(9)V99.                             
024100     05  FILLER                 PIC X(4).                                 
024200                                                                          
024300 01  WS-MONTHLY-ACCUM.                                                    
024400     05  WS-MON-REVENUE         PIC S9(9)V99.                             
024500     05  WS-MON-PROFIT          PIC S9(9)V99.                             
024600     05  WS-MON-LOSS            PIC S9(9)V99.                             
024700     05  WS-MON-NET-INCOME      PIC S9(9)V99.                             
024800     05  WS-MON-ORDER-CT        PIC 9(7) COMP.                            
024900     05  FILLER                 PIC X(4).                                 
025000                                                                          
025100 01  WS-MERGE-WORK.                                                       
025200     05  WS-MW-PURCH-PRICE      PIC S9(7)V99.                             
025300     05  WS-MW-PROFIT           PIC S9(9)V99.                             
025400     05  WS-MW-SWAP-SKU         PIC X(20).                                
025500     05  WS-MW-SWAP-QTY         PIC 9(9) COMP.                            
025600     05  WS-MW-SWAP-PROFIT      PIC S9(9)V99.                             
025700     05  WS-MW-J-IDX            PIC 9(5) COMP.                            
025800     05  FILLER                 PIC X(4).                                 
025900                                                                          
026000 01  WS-REPORT-WORK.                                                      
026100     05  WS-RPT-LINE            PIC X(132).                               
026200     05  WS-RPT-RANK-CT         PIC 9(5) COMP.                            
026300     05  WS-RPT-EDIT-AMT        PIC ZZZ,ZZZ,ZZ9.99-.                      
026400     05  FILLER                 PIC X(4).                                 
026500                                                                          
026600 PROCEDURE DIVISION.                                                      
026700                                                                          
026800* 0000-SKG-MAIN IS THE ONLY ENTRY POINT - RUN AS A ONE-STEP               
026900* BATCH JOB, NO LINKAGE SECTION.                                          
027000 0000-SKG-MAIN.                                                           
027100     PERFORM 1000-INITIALIZE.                                             
027200     PERFORM 2000-LOAD-SKUPRICES THRU 2000-EXIT                           
027300         UNTIL NO-MORE-SPC-RECS.                                          
027400     PERFORM 2200-LOAD-SKUGROUPS THRU 2200-EXIT                           
027500         UNTIL NO-MORE-SGP-RECS.                                          
027600     PERFORM 3000-PROCESS-MERGED THRU 3000-EXIT                           
027700         UNTIL NO-MORE-MRG-RECS.                                          
027800     PERFORM 6000-PRINT-STATUS-REPORT.                                    
027900     PERFORM 6100-PRINT-MONTHLY-SUMMARY.                                  
028000     PERFORM 6200-PRINT-TOP-SKU-REPORT.                                   
028100     PERFORM 4000-TERMINATE.                                              
028200     STOP RUN.                                                            
028300                                                                          
028400 1000-INITIALIZE.                                                         
028500     OPEN INPUT  MERGEDIN-FILE.                                           
028600     OPEN INPUT  SKUPRC-FILE.                                             
028700     OPEN INPUT  SKUGRP-FILE.                                             
028800     OPEN INPUT  PARMCARD-FILE.                                           
028900     OPEN OUTPUT RPTOUT-FILE.                                             
029000     MOVE 0 TO WS-SP-TBL-COUNT WS-SG-TBL-COUNT WS-SK-TBL-COUNT.           
029100     MOVE 0 TO WS-MRG-READ-CT WS-MRG-IN-WINDOW-CT.                        
029200     MOVE 0 TO WS-SPC-READ-CT WS-SGP-READ-CT WS-SKU-TBL-OVFL-CT.          
029300     MOVE 0 TO WS-MON-REVENUE WS-MON-PROFIT WS-MON-LOSS.                  
029400     MOVE 0 TO WS-MON-NET-INCOME WS-MON-ORDER-CT.                         
029500     READ PARMCARD-FILE INTO WS-PARM-WORK                                 
029600         AT END                                                           
029700             MOVE 0 TO WS-PARM-START-DATE                                 
029800             MOVE 99999999 TO WS-PARM-END-DATE                            
029900             MOVE 0 TO WS-PARM-YEAR WS-PARM-MONTH                         
030000             MOVE 10 TO WS-PARM-TOP-N                                     
030100     END-READ.                                                            
030200     PERFORM 1100-INIT-STATUS-TABLE.                                      
030300                                                                          
030400 1100-INIT-STATUS-TABLE.                                                  
030500     SET WS-STAT-IDX TO 1.                                                
030600     PERFORM 1110-INIT-ONE-STAT THRU 1110-EXIT                            
030700         VARYING WS-STAT-IDX FROM 1 BY 1                                  
030800         UNTIL WS-STAT-IDX > 9.                                           
030900 1110-INIT-ONE-STAT.                                                      
031000     MOVE WS-STAT-CODE-ITEM (WS-STAT-IDX)                                 
031100         TO WS-STAT-CODE (WS-STAT-IDX).                                   
031200     MOVE 0 TO WS-STAT-COUNT (WS-STAT-IDX).                               
031300 1110-EXIT.                                                               
031400     EXIT.                                                                
031500                                                                          
031600 2000-LOAD-SKUPRICES.                                                     
031700     READ SKUPRC-FILE                                                     
031800         AT END                                                           
031900             MOVE 'NO' TO WS-SPC-MORE-SW                                  
032000         NOT AT END                                                       
032100             PERFORM 2100-LOAD-ONE-SKUPRICE.                              
032200 2000-EXIT.                                                               
032300     EXIT.                                                                
032400 2100-LOAD-ONE-SKUPRICE.                                                  
032500     ADD 1 TO WS-SPC-READ-CT.                                             
032600     IF WS-SP-TBL-COUNT >= 1000                                           
032700         ADD 1 TO WS-SKU-TBL-OVFL-CT                                      
032800         GO TO 2100-EXIT                                                  
032900     END-IF.                                                              
033000     ADD 1 TO WS-SP-TBL-COUNT.                                            
033100     SET WS-SP-IDX TO WS-SP-TBL-COUNT.                                    
033200     MOVE SP-SKU            TO WS-SP-TBL-SKU (WS-SP-IDX).                 
033300     MOVE SP-PURCHASE-PRICE TO WS-SP-TBL-PRICE (WS-SP-IDX).               
033400 2100-EXIT.                                                               
033500     EXIT.                                                                
033600                                                                          
033700 2200-LOAD-SKUGROUPS.                                                     
033800     READ SKUGRP-FILE                                                     
033900         AT END                                                           
034000             MOVE 'NO' TO WS-SGP-MORE-SW                                  
034100         NOT AT END                                                       
034200             PERFORM 2300-LOAD-ONE-SKUGROUP.                              
034300 2200-EXIT.                                                               
034400     EXIT.                                                                
034500 2300-LOAD-ONE-SKUGROUP.                                                  
034600     ADD 1 TO WS-SGP-READ-CT.                                             
034700     IF WS-SG-TBL-COUNT >= 1000                                           
034800         ADD 1 TO WS-SKU-TBL-OVFL-CT                                      
034900         GO TO 2300-EXIT                                                  
035000     END-IF.                                                              
035100     ADD 1 TO WS-SG-TBL-COUNT.                                            
035200     SET WS-SG-IDX TO WS-SG-TBL-COUNT.                                    
035300     MOVE SG-SKU            TO WS-SG-TBL-SKU (WS-SG-IDX).                 
035400     MOVE SG-PURCHASE-PRICE TO WS-SG-TBL-PRICE (WS-SG-IDX).               
035500 2300-EXIT.                                                               
035600     EXIT.                                                                
035700                                                                          
035800 3000-PROCESS-MERGED.                                                     
035900     READ MERGEDIN-FILE                                                   
036000         AT END                                                           
036100             MOVE 'NO' TO WS-MRG-MORE-SW                                  
036200         NOT AT END                                                       
036300             PERFORM 3100-PROCESS-ONE-RECORD.                             
036400 3000-EXIT.                                                               
036500     EXIT.                                                                
036600                                                                          
036700* THE RECORD IS IN THE REPORTING WINDOW IF EITHER ITS ORDER               
036800* DATE OR ITS PAYMENT DATE FALLS BETWEEN THE PARM START/END.              
036900 3100-PROCESS-ONE-RECORD.                                                 
037000     ADD 1 TO WS-MRG-READ-CT.                                             
037100     MOVE 'N' TO WS-WINDOW-SW.                                            
037200     IF MRG-ORDER-DATE >= WS-PARM-START-DATE                              
037300        AND MRG-ORDER-DATE <= WS-PARM-END-DATE                            
037400         MOVE 'Y' TO WS-WINDOW-SW                                         
037500     END-IF.                                                              
037600     IF MRG-PAYMENT-DATE >= WS-PARM-START-DATE                            
037700        AND MRG-PAYMENT-DATE <= WS-PARM-END-DATE                          
037800         MOVE 'Y' TO WS-WINDOW-SW                                         
037900     END-IF.                                                              
038000     IF NOT IN-REPORT-WINDOW                                              
038100         GO TO 3100-EXIT                                                  
038200     END-IF.                                                              
038300     ADD 1 TO WS-MRG-IN-WINDOW-CT.                                        
038400     PERFORM 3200-LOOKUP-PURCH-PRICE THRU 3200-EXIT.                      
038500     COMPUTE WS-MW-PROFIT =                                               
038600         MRG-ORDER-AMOUNT - (WS-MW-PURCH-PRICE * MRG-QUANTITY).           
038700     PERFORM 3300-UPSERT-SKU-STAT THRU 3300-EXIT.                         
038800     PERFORM 3400-TALLY-STATUS THRU 3400-EXIT.                            
038900     PERFORM 3500-ACCUM-MONTHLY THRU 3500-EXIT.                           
039000 3100-EXIT.                                                               
039100     EXIT.                                                                
039200                                                                          
039300* U5 - GROUP PRICE WINS WHEN THE SKU BELONGS TO A GROUP; ELSE             
039400* THE INDIVIDUAL SKU PRICE; ELSE ZERO.                                    
039500 3200-LOOKUP-PURCH-PRICE.                                                 
039600     MOVE 0 TO WS-MW-PURCH-PRICE.                                         
039700     MOVE 'N' TO WS-FOUND-SW.                                             
039800     IF WS-SG-TBL-COUNT > 0                                               
039900         SET WS-SG-IDX TO 1                                               
040000         SEARCH WS-SG-ENTRY                                               
040100             AT END                                                       
040200                 NEXT SENTENCE                                            
040300             WHEN WS-SG-TBL-SKU (WS-SG-IDX) = MRG-SKU-ID                  
040400                 MOVE 'Y' TO WS-FOUND-SW                                  
040500         END-SEARCH                                                       
040600     END-IF.                                                              
040700     IF KEY-ENTRY-FOUND                                                   
040800         MOVE WS-SG-TBL-PRICE (WS-SG-IDX) TO WS-MW-PURCH-PRICE            
040900         GO TO 3200-EXIT                                                  
041000     END-IF.                                                              
041100     MOVE 'N' TO WS-FOUND-SW.                                             
041200     IF WS-SP-TBL-COUNT > 0                                               
041300         SET WS-SP-IDX TO 1                                               
041400         SEARCH WS-SP-ENTRY                                               
041500             AT END                                                       
041600                 NEXT SENTENCE                                            
041700             WHEN WS-SP-TBL-SKU (WS-SP-IDX) = MRG-SKU-ID                  
041800                 MOVE 'Y' TO WS-FOUND-SW                                  
041900         END-SEARCH                                                       
042000     END-IF.                                                              
042100     IF KEY-ENTRY-FOUND                                                   
042200         MOVE WS-SP-TBL-PRICE (WS-SP-IDX) TO WS-MW-PURCH-PRICE            
042300     END-IF.                                                              
042400 3200-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700* UPSERT-BY-SKU ACCUMULATION FOR THE TOP-N RANKINGS.                      
042800 3300-UPSERT-SKU-STAT.                                                    
042900     MOVE 'N' TO WS-FOUND-SW.                                             
043000     IF WS-SK-TBL-COUNT > 0                                               
043100         SET WS-SK-IDX TO 1                                               
043200         SEARCH WS-SK-ENTRY                                               
043300             AT END                                                       
043400                 NEXT SENTENCE                                            
043500             WHEN WS-SK-TBL-SKU (WS-SK-IDX) = MRG-SKU-ID                  
043600                 MOVE 'Y' TO WS-FOUND-SW                                  
043700         END-SEARCH                                                       
043800     END-IF.                                                              
043900     IF NOT KEY-ENTRY-FOUND                                               
044000         IF WS-SK-TBL-COUNT >= 1000                                       
044100             ADD 1 TO WS-SKU-TBL-OVFL-CT                                  
044200             GO TO 3300-EXIT                                              
044300         END-IF                                                           
044400         ADD 1 TO WS-SK-TBL-COUNT                                         
044500         SET WS-SK-IDX TO WS-SK-TBL-COUNT                                 
044600         MOVE MRG-SKU-ID TO WS-SK-TBL-SKU (WS-SK-IDX)                     
044700         MOVE 0 TO WS-SK-TBL-QTY (WS-SK-IDX)                              
044800         MOVE 0 TO WS-SK-TBL-PROFIT (WS-SK-IDX)                           
044900     END-IF.                                                              
045000     ADD MRG-QUANTITY TO WS-SK-TBL-QTY (WS-SK-IDX).                       
045100     ADD WS-MW-PROFIT TO WS-SK-TBL-PROFIT (WS-SK-IDX).                    
045200 3300-EXIT.                                                               
045300     EXIT.                                                                
045400                                                                          
045500 3400-TALLY-STATUS.                                                       
045600     SET WS-STAT-IDX TO 1.                                                
045700     SEARCH WS-STAT-ENTRY                                                 
045800         AT END NEXT SENTENCE                                             
045900         WHEN WS-STAT-CODE (WS-STAT-IDX) = MRG-ORDER-STATUS               
046000             ADD 1 TO WS-STAT-COUNT (WS-STAT-IDX)                         
046100     END-SEARCH.                                                          
046200 3400-EXIT.                                                               
046300     EXIT.                                                                
046400                                                                          
046500* MONTHLY SUMMARY ACCUMULATES ON THE PAYMENT DATE'S YEAR/MONTH            
046600* AGAINST THE PARM CARD'S REQUESTED YEAR/MONTH.                           
046700 3500-ACCUM-MONTHLY.                                                      
046800     IF MRG-PMT-DT-CCYY NOT = WS-PARM-YEAR                                
046900         GO TO 3500-EXIT                                                  
047000     END-IF.                                                              
047100     IF MRG-PMT-DT-MM NOT = WS-PARM-MONTH                                 
047200         GO TO 3500-EXIT                                                  
047300     END-IF.                                                              
047400     ADD MRG-SETTLE-AMOUNT TO WS-MON-REVENUE.                             
047500     IF WS-MW-PROFIT > 0                                                  
047600         ADD WS-MW-PROFIT TO WS-MON-PROFIT                                
047700     ELSE                                                                 
047800         SUBTRACT WS-MW-PROFIT FROM WS-MON-LOSS                           
047900     END-IF.                                                              
048000     ADD 1 TO WS-MON-ORDER-CT.                                            
048100 3500-EXIT.                                                               
048200     EXIT.                                                                
048300                                                                          
048400* REPORT 2 - ONE LINE PER STANDARD STATUS, DESCENDING BY COUNT -          
048500* A BUBBLE SORT OVER A COPY OF THE 9-ROW BREAKDOWN TABLE.                 
048600 6000-PRINT-STATUS-REPORT.                                                
048700     MOVE SPACES TO WS-RPT-LINE.                                          
048800     MOVE 'SKG.TIP24 - ORDER STATUS REPORT' TO WS-RPT-LINE.               
048900     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
049000     MOVE SPACES TO WS-RPT-LINE.                                          
049100     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
049200     PERFORM 6010-SORT-STATUS-BY-COUNT.                                   
049300     SET WS-STAT-IDX TO 1.                                                
049400     PERFORM 6020-PRINT-ONE-STATUS THRU 6020-EXIT                         
049500         VARYING WS-STAT-IDX FROM 1 BY 1                                  
049600         UNTIL WS-STAT-IDX > 9.                                           
049700     MOVE SPACES TO WS-RPT-LINE.                                          
049800     STRING 'GRAND TOTAL             ' WS-MRG-IN-WINDOW-CT                
049900         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
050000     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
050100                                                                          
050200 6010-SORT-STATUS-BY-COUNT.                                               
050300     PERFORM 6011-BUBBLE-PASS THRU 6011-EXIT                              
050400         VARYING WS-STAT-IDX FROM 1 BY 1                                  
050500         UNTIL WS-STAT-IDX > 9.                                           
050600 6011-BUBBLE-PASS.                                                        
050700     SET WS-MW-J-IDX TO WS-STAT-IDX.                                      
050800     ADD 1 TO WS-MW-J-IDX.                                                
050900     PERFORM 6012-BUBBLE-ONE THRU 6012-EXIT                               
051000         VARYING WS-MW-J-IDX FROM WS-MW-J-IDX BY 1                        
051100         UNTIL WS-MW-J-IDX > 9.                                           
051200 6011-EXIT.                                                               
051300     EXIT.                                                                
051400 6012-BUBBLE-ONE.                                                         
051500     IF WS-STAT-COUNT (WS-MW-J-IDX) >                                     
051600                         WS-STAT-COUNT (WS-STAT-IDX)                      
051700         MOVE WS-STAT-CODE (WS-STAT-IDX) TO WS-MW-SWAP-SKU                
051800         MOVE WS-STAT-COUNT (WS-STAT-IDX) TO WS-MW-SWAP-QTY               
051900         MOVE WS-STAT-CODE (WS-MW-J-IDX)                                  
052000             TO WS-STAT-CODE (WS-STAT-IDX)                                
052100         MOVE WS-STAT-COUNT (WS-MW-J-IDX)                                 
052200             TO WS-STAT-COUNT (WS-STAT-IDX)                               
052300         MOVE WS-MW-SWAP-SKU TO WS-STAT-CODE (WS-MW-J-IDX)                
052400         MOVE WS-MW-SWAP-QTY TO WS-STAT-COUNT (WS-MW-J-IDX)               
052500     END-IF.                                                              
052600 6012-EXIT.                                                               
052700     EXIT.                                                                
052800                                                                          
052900 6020-PRINT-ONE-STATUS.                                                   
053000     MOVE SPACES TO WS-RPT-LINE.                                          
053100     STRING WS-STAT-CODE (WS-STAT-IDX) DELIMITED BY SPACE                 
053200         '  ' DELIMITED BY SIZE                                           
053300         WS-STAT-COUNT (WS-STAT-IDX) DELIMITED BY SIZE                    
053400         INTO WS-RPT-LINE.                                                
053500     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
053600 6020-EXIT.                                                               
053700     EXIT.                                                                
053800                                                                          
053900* REPORT 3 - MONTHLY SUMMARY FOR THE PARM CARD'S YEAR/MONTH.              
054000* MONEY IS PRINTED THROUGH WS-RPT-EDIT-AMT SO THE SUMMARY                 
054100* NEVER SHOWS A RAW LEADING-ZERO DISPLAY FIELD - CR-0901.                 
054200 6100-PRINT-MONTHLY-SUMMARY.                                              
054300     COMPUTE WS-MON-NET-INCOME = WS-MON-PROFIT - WS-MON-LOSS.             
054400     MOVE SPACES TO WS-RPT-LINE.                                          
054500     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
054600     MOVE SPACES TO WS-RPT-LINE.                                          
054700     MOVE 'SKG.TIP24 - MONTHLY SUMMARY' TO WS-RPT-LINE.                   
054800     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
054900     MOVE SPACES TO WS-RPT-LINE.                                          
055000     MOVE WS-MON-REVENUE TO WS-RPT-EDIT-AMT.                              
055100     STRING 'TOTAL REVENUE    ' WS-RPT-EDIT-AMT                           
055200         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
055300     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
055400     MOVE SPACES TO WS-RPT-LINE.                                          
055500     MOVE WS-MON-PROFIT TO WS-RPT-EDIT-AMT.                               
055600     STRING 'TOTAL PROFIT     ' WS-RPT-EDIT-AMT                           
055700         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
055800     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
055900     MOVE SPACES TO WS-RPT-LINE.                                          
056000     MOVE WS-MON-LOSS TO WS-RPT-EDIT-AMT.                                 
056100     STRING 'TOTAL LOSS       ' WS-RPT-EDIT-AMT                           
056200         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
056300     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
056400     MOVE SPACES TO WS-RPT-LINE.                                          
056500     MOVE WS-MON-NET-INCOME TO WS-RPT-EDIT-AMT.                           
056600     STRING 'NET INCOME       ' WS-RPT-EDIT-AMT                           
056700         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
056800     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
056900     MOVE SPACES TO WS-RPT-LINE.                                          
057000     STRING 'TOTAL ORDERS     ' WS-MON-ORDER-CT                           
057100         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
057200     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
057300                                                                          
057400* REPORT 4 - TOP-N SKUS BY QUANTITY, THEN TOP-N BY PROFIT.  THE           
057500* WORKING TABLE IS COPIED INTO THE RANK TABLE BEFORE EACH SORT            
057600* SO THE SECOND PASS STARTS FROM THE SAME UNSORTED DATA.                  
057700 6200-PRINT-TOP-SKU-REPORT.                                               
057800     MOVE SPACES TO WS-RPT-LINE.                                          
057900     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
058000     MOVE SPACES TO WS-RPT-LINE.                                          
058100     MOVE 'SKG.TIP24 - TOP SKUS BY QUANTITY' TO WS-RPT-LINE.              
058200     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
058300     PERFORM 6210-COPY-TO-RANK-TABLE.                                     
058400     PERFORM 6220-SORT-RANK-BY-QTY.                                       
058500     MOVE 0 TO WS-RPT-RANK-CT.                                            
058600     PERFORM 6230-PRINT-ONE-QTY-RANK THRU 6230-EXIT                       
058700         VARYING WS-RK-IDX FROM 1 BY 1                                    
058800         UNTIL WS-RK-IDX > WS-SK-TBL-COUNT                                
058900            OR WS-RPT-RANK-CT >= WS-PARM-TOP-N.                           
059000     MOVE SPACES TO WS-RPT-LINE.                                          
059100     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
059200     MOVE SPACES TO WS-RPT-LINE.                                          
059300     MOVE 'SKG.TIP24 - TOP SKUS BY PROFIT' TO WS-RPT-LINE.                
059400     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
059500     PERFORM 6210-COPY-TO-RANK-TABLE.                                     
059600     PERFORM 6240-SORT-RANK-BY-PROFIT.                                    
059700     MOVE 0 TO WS-RPT-RANK-CT.                                            
059800     PERFORM 6250-PRINT-ONE-PROFIT-RANK THRU 6250-EXIT                    
059900         VARYING WS-RK-IDX FROM 1 BY 1                                    
060000         UNTIL WS-RK-IDX > WS-SK-TBL-COUNT                                
060100            OR WS-RPT-RANK-CT >= WS-PARM-TOP-N.                           
060200                                                                          
060300 6210-COPY-TO-RANK-TABLE.                                                 
060400     IF WS-SK-TBL-COUNT > 0                                               
060500         SET WS-SK-IDX TO 1                                               
060600         SET WS-RK-IDX TO 1                                               
060700         PERFORM 6211-COPY-ONE-ENTRY THRU 6211-EXIT                       
060800             VARYING WS-SK-IDX FROM 1 BY 1                                
060900             UNTIL WS-SK-IDX > WS-SK-TBL-COUNT                            
061000     END-IF.                                                              
061100 6211-COPY-ONE-ENTRY.                                                     
061200     MOVE WS-SK-TBL-SKU (WS-SK-IDX)                                       
061300         TO WS-RK-TBL-SKU (WS-RK-IDX).                                    
061400     MOVE WS-SK-TBL-QTY (WS-SK-IDX)                                       
061500         TO WS-RK-TBL-QTY (WS-RK-IDX).                                    
061600     MOVE WS-SK-TBL-PROFIT (WS-SK-IDX)                                    
061700         TO WS-RK-TBL-PROFIT (WS-RK-IDX).                                 
061800     SET WS-RK-IDX UP BY 1.                                               
061900 6211-EXIT.                                                               
062000     EXIT.                                                                
062100                                                                          
062200 6220-SORT-RANK-BY-QTY.                                                   
062300     IF WS-SK-TBL-COUNT > 1                                               
062400         PERFORM 6221-QTY-PASS THRU 6221-EXIT                             
062500             VARYING WS-RK-IDX FROM 1 BY 1                                
062600             UNTIL WS-RK-IDX > WS-SK-TBL-COUNT                            
062700     END-IF.                                                              
062800 6221-QTY-PASS.                                                           
062900     SET WS-MW-J-IDX TO WS-RK-IDX.                                        
063000     ADD 1 TO WS-MW-J-IDX.                                                
063100     PERFORM 6222-QTY-ONE THRU 6222-EXIT                                  
063200         VARYING WS-MW-J-IDX FROM WS-MW-J-IDX BY 1                        
063300         UNTIL WS-MW-J-IDX > WS-SK-TBL-COUNT.                             
063400 6221-EXIT.                                                               
063500     EXIT.                                                                
063600 6222-QTY-ONE.                                                            
063700     IF WS-RK-TBL-QTY (WS-MW-J-IDX) > WS-RK-TBL-QTY (WS-RK-IDX)           
063800         MOVE WS-RK-TBL-SKU (WS-RK-IDX)    TO WS-MW-SWAP-SKU              
063900         MOVE WS-RK-TBL-QTY (WS-RK-IDX)    TO WS-MW-SWAP-QTY              
064000         MOVE WS-RK-TBL-PROFIT (WS-RK-IDX) TO WS-MW-SWAP-PROFIT           
064100         MOVE WS-RK-TBL-SKU (WS-MW-J-IDX)                                 
064200             TO WS-RK-TBL-SKU (WS-RK-IDX)                                 
064300         MOVE WS-RK-TBL-QTY (WS-MW-J-IDX)                                 
064400             TO WS-RK-TBL-QTY (WS-RK-IDX)                                 
064500         MOVE WS-RK-TBL-PROFIT (WS-MW-J-IDX)                              
064600             TO WS-RK-TBL-PROFIT (WS-RK-IDX)                              
064700         MOVE WS-MW-SWAP-SKU TO WS-RK-TBL-SKU (WS-MW-J-IDX)               
064800         MOVE WS-MW-SWAP-QTY TO WS-RK-TBL-QTY (WS-MW-J-IDX)               
064900         MOVE WS-MW-SWAP-PROFIT                                           
065000             TO WS-RK-TBL-PROFIT (WS-MW-J-IDX)                            
065100     END-IF.                                                              
065200 6222-EXIT.                                                               
065300     EXIT.                                                                
065400                                                                          
065500 6230-PRINT-ONE-QTY-RANK.                                                 
065600     ADD 1 TO WS-RPT-RANK-CT.                                             
065700     MOVE SPACES TO WS-RPT-LINE.                                          
065800     STRING WS-RK-TBL-SKU (WS-RK-IDX) DELIMITED BY SPACE                  
065900         '  ' DELIMITED BY SIZE                                           
066000         WS-RK-TBL-QTY (WS-RK-IDX) DELIMITED BY SIZE                      
066100         INTO WS-RPT-LINE.                                                
066200     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
066300 6230-EXIT.                                                               
066400     EXIT.                                                                
066500                                                                          
066600 6240-SORT-RANK-BY-PROFIT.                                                
066700     IF WS-SK-TBL-COUNT > 1                                               
066800         PERFORM 6241-PROFIT-PASS THRU 6241-EXIT                          
066900             VARYING WS-RK-IDX FROM 1 BY 1                                
067000             UNTIL WS-RK-IDX > WS-SK-TBL-COUNT                            
067100     END-IF.                                                              
067200 6241-PROFIT-PASS.                                                        
067300     SET WS-MW-J-IDX TO WS-RK-IDX.                                        
067400     ADD 1 TO WS-MW-J-IDX.                                                
067500     PERFORM 6242-PROFIT-ONE THRU 6242-EXIT                               
067600         VARYING WS-MW-J-IDX FROM WS-MW-J-IDX BY 1                        
067700         UNTIL WS-MW-J-IDX > WS-SK-TBL-COUNT.                             
067800 6241-EXIT.                                                               
067900     EXIT.                                                                
068000 6242-PROFIT-ONE.                                                         
068100     IF WS-RK-TBL-PROFIT (WS-MW-J-IDX) >                                  
068200                            WS-RK-TBL-PROFIT (WS-RK-IDX)                  
068300         MOVE WS-RK-TBL-SKU (WS-RK-IDX)    TO WS-MW-SWAP-SKU              
068400         MOVE WS-RK-TBL-QTY (WS-RK-IDX)    TO WS-MW-SWAP-QTY              
068500         MOVE WS-RK-TBL-PROFIT (WS-RK-IDX) TO WS-MW-SWAP-PROFIT           
068600         MOVE WS-RK-TBL-SKU (WS-MW-J-IDX)                                 
068700             TO WS-RK-TBL-SKU (WS-RK-IDX)                                 
068800         MOVE WS-RK-TBL-QTY (WS-MW-J-IDX)                                 
068900             TO WS-RK-TBL-QTY (WS-RK-IDX)                                 
069000         MOVE WS-RK-TBL-PROFIT (WS-MW-J-IDX)                              
069100             TO WS-RK-TBL-PROFIT (WS-RK-IDX)                              
069200         MOVE WS-MW-SWAP-SKU TO WS-RK-TBL-SKU (WS-MW-J-IDX)               
069300         MOVE WS-MW-SWAP-QTY TO WS-RK-TBL-QTY (WS-MW-J-IDX)               
069400         MOVE WS-MW-SWAP-PROFIT                                           
069500             TO WS-RK-TBL-PROFIT (WS-MW-J-IDX)                            
069600     END-IF.                                                              
069700 6242-EXIT.                                                               
069800     EXIT.                                                                
069900                                                                          
070000 6250-PRINT-ONE-PROFIT-RANK.                                              
070100     ADD 1 TO WS-RPT-RANK-CT.                                             
070200     MOVE SPACES TO WS-RPT-LINE.                                          
070300     STRING WS-RK-TBL-SKU (WS-RK-IDX) DELIMITED BY SPACE                  
070400         '  ' DELIMITED BY SIZE                                           
070500         WS-RK-TBL-PROFIT (WS-RK-IDX) DELIMITED BY SIZE                   
070600         INTO WS-RPT-LINE.                                                
070700     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
070800 6250-EXIT.                                                               
070900     EXIT.                                                                
071000                                                                          
071100 4000-TERMINATE.                                                          
071200     CLOSE MERGEDIN-FILE.                                                 
071300     CLOSE SKUPRC-FILE.                                                   
071400     CLOSE SKUGRP-FILE.                                                   
071500     CLOSE PARMCARD-FILE.                                                 
071600     CLOSE RPTOUT-FILE.                                                   
071700     DISPLAY 'SKG24 MERGED READ     : ' WS-MRG-READ-CT.                   
071800     DISPLAY 'SKG24 IN WINDOW       : ' WS-MRG-IN-WINDOW-CT.              
071900     DISPLAY 'SKG24 SKU TABLE OVFL  : ' WS-SKU-TBL-OVFL-CT.               
