000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ORDER-PAYMENT-RECONCILE.                                  
000300 AUTHOR.        D PRICE.                                                  
000400 INSTALLATION.  MARKETPLACE RECON UNIT - BATCH.                           
000500 DATE-WRITTEN.  06/19/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                         
000900*---------------------------------------------------------------          
001000*  RCN.TIP23 - ORDER/PAYMENT RECONCILE                                    
001100*  READS THE NORMALIZED ORDER FILE AND THE RAW SETTLEMENT FEED,           
001200*  BUILDS ONE MERGED RECONCILIATION ROW PER ORDER ID AND PRINTS           
001300*  THE MERGE SUMMARY REPORT.  MERGEDOUT IS REBUILT FROM SCRATCH           
001400*  EVERY RUN.                                                             
001500*---------------------------------------------------------------          
001600*                                                                         
001700*  AMENDMENT HISTORY                                                      
001800*                                                                         
001900*  DATE       BY    REQUEST   DESCRIPTION                                 
002000*  ---------- ----- --------- ----------------------------------          
002100*  06/19/1988 DJP   INIT      ORIGINAL CODING - UNION-OF-KEYS             
002200*                              MERGE OF NORMORDERS AND PAYMENTS.          
002300*  09/02/1988 RJH   CR-0114   ADDED STATUS-SOURCE AND FINAL-              
002400*                              STATUS BREAKDOWN TO THE SUMMARY.           
002500*  03/08/1991 T.OKAFOR CR-0318 MOST-RECENT-PAYMENT SELECTION              
002600*                              CORRECTED - WAS TAKING THE LAST            
002700*                              ROW READ, NOT THE LATEST DATE.             
002800*  07/23/1993 D.PRICE  CR-0388 PAYMENTS-WITH-NO-ORDER NOW                 
002900*                              COUNTED AND WARNED INSTEAD OF              
003000*                              BEING SILENTLY DROPPED.                    
003100*  01/08/1999 S.NARAYAN CR-0560 Y2K REMEDIATION - DATE FIELDS AND         
003200*                              ACCEPT FROM DATE CONVERTED TO THE          
003300*                              4-DIGIT CENTURY FORM THROUGHOUT.           
003400*  06/30/1999 S.NARAYAN CR-0560 Y2K - REGRESSION RUN SIGNED OFF.          
003500*  11/14/2004 M.ABERNATHY CR-0662 TRANSACTION-ID FALLBACK TO              
003600*                              FIRST NON-BLANK PAYMENT ADDED.             
003700*  08/19/2011 M.ABERNATHY CR-0802 MERGE KEY TABLE RESIZED TO              
003800*                              4000 ENTRIES FOR PEAK SEASON.              
003900*  02/14/2013 K.VOSS    CR-0891 THE PAYMENT-FILE BRANCH OF                
004000*                              3400-RESOLVE-STATUS EXITED BEFORE          
004100*                              EVER TALLYING THE FINAL STATUS -           
004200*                              REPORT 1'S BREAKDOWN WAS MISSING           
004300*                              MOST ORDERS.  3500 NOW CALLED FROM         
004400*                              ALL THREE BRANCHES.                        
004500*  09/10/2013 K.VOSS    CR-0924 PAYMENTS-WITH-NO-ORDER WAS                
004600*                              COUNTING DISTINCT ORPHAN ORDER IDS,        
004700*                              NOT ORPHAN PAYMENT ROWS - TWO              
004800*                              UNMATCHED PAYMENTS SHARING AN ORDER        
004900*                              ID ONLY TALLIED ONCE.  2800 NOW            
005000*                              FREEZES THE ORDER-ONLY KEY COUNT SO        
005100*                              2820 CAN RE-CHECK EVERY PAYMENT ROW        
005200*                              AGAINST IT.                                
005300*                                                                         
005400                                                                          
005500 ENVIRONMENT DIVISION.                                                    
005600 CONFIGURATION SECTION.                                                   
005700 SPECIAL-NAMES.                                                           
005800     C01 IS TOP-OF-FORM                                                   
005900     CLASS RCN-ALPHA-CLASS   IS 'A' THRU 'Z'                              
006000     CLASS RCN-NUMERIC-CLASS IS '0' THRU '9'                              
006100     UPSI-0 ON STATUS IS RCN-RERUN-REQUESTED                              
006200            OFF STATUS IS RCN-NORMAL-RUN.                                 
006300 INPUT-OUTPUT SECTION.                                                    
006400 FILE-CONTROL.                                                            
006500     SELECT NORMORD-FILE  ASSIGN TO "NORMORDERS"                          
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-NORMORD-STATUS.                                
006800     SELECT PAYRAW-FILE   ASSIGN TO "PAYMENTS"                            
006900         ORGANIZATION IS LINE SEQUENTIAL                                  
007000         FILE STATUS IS WS-PAYRAW-STATUS.                                 
007100     SELECT MERGEDOUT-FILE ASSIGN TO "MERGEDOUT"                          
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS WS-MERGED-STATUS.                                 
007400     SELECT RPTOUT-FILE    ASSIGN TO "SUMMARY"                            
007500         ORGANIZATION IS LINE SEQUENTIAL                                  
007600         FILE STATUS IS WS-RPTOUT-STATUS.                                 
007700                                                                          
007800 DATA DIVISION.                                                           
007900 FILE SECTION.                                                            
008000*                                                                         
008100*  NORMALIZED ORDER INPUT - ONE ROW PER ORDER ID (FROM ORN.TIP21).        
008200 FD  NORMORD-FILE                                                         
008300     LABEL RECORD IS OMITTED.                                             
008400 01  NORMORD-REC.                                                         
008500     05  NORD-ORDER-ID          PIC X(20).                                
008600     05  NORD-SKU               PIC X(20).                                
008700     05  NORD-QUANTITY          PIC 9(5).                                 
008800     05  NORD-SELLING-PRICE     PIC S9(7)V99.                             
008900     05  NORD-ORDER-DATE        PIC 9(8).                                 
009000     05  NORD-ORDER-DATE-BRK REDEFINES NORD-ORDER-DATE.                   
009100         10  NORD-ORD-DT-CCYY   PIC 9(4).                                 
009200         10  NORD-ORD-DT-MM     PIC 9(2).                                 
009300         10  NORD-ORD-DT-DD     PIC 9(2).                                 
009400     05  NORD-PRODUCT-NAME      PIC X(30).                                
009500     05  NORD-STATE             PIC X(20).                                
009600     05  NORD-SIZE              PIC X(10).                                
009700     05  NORD-LISTED-PRICE      PIC S9(7)V99.                             
009800     05  NORD-DISC-PRICE        PIC S9(7)V99.                             
009900     05  NORD-PACKET-ID         PIC X(15).                                
010000     05  NORD-STD-STATUS        PIC X(12).                                
010100     05  NORD-ORIG-STATUS       PIC X(20).                                
010200     05  NORD-SKU-RESOLVED      PIC X(1).                                 
010300     05  NORD-BATCH-ID          PIC X(20).                                
010400     05  FILLER                 PIC X(12).                                
010500                                                                          
010600*                                                                         
010700*  RAW SETTLEMENT FEED - MANY ROWS PER ORDER ID.  SAME LAYOUT AS          
010800*  PYN.TIP22 PAYRAW-REC, RESTATED HERE PER SHOP CONVENTION.               
010900 FD  PAYRAW-FILE                                                          
011000     LABEL RECORD IS OMITTED.                                             
011100 01  PAYRAW-REC.                                                          
011200     05  PAY-PAYMENT-ID         PIC X(20).                                
011300     05  PAY-ORDER-ID           PIC X(20).                                
011400     05  PAY-SKU                PIC X(20).                                
011500     05  PAY-QUANTITY           PIC 9(5).                                 
011600     05  PAY-AMOUNT             PIC S9(7)V99.                             
011700     05  PAY-SETTLE-AMT         PIC S9(7)V99.                             
011800     05  PAY-PAYMENT-DATE       PIC 9(8).                                 
011900     05  PAY-ORDER-DATE         PIC 9(8).                                 
012000     05  PAY-ORDER-STATUS       PIC X(20).                                
012100     05  PAY-TRANSACTION-ID     PIC X(20).                                
012200     05  PAY-PRICE-TYPE         PIC X(10).                                
012300     05  PAY-DISPATCH-DATE      PIC 9(8).                                 
012400     05  PAY-FEE-AREA           PIC X(190).                               
012500     05  FILLER                 PIC X(13).                                
012600                                                                          
012700*                                                                         
012800*  MERGED RECONCILIATION OUTPUT - ONE ROW PER ORDER ID, ASCENDING.        
012900 FD  MERGEDOUT-FILE                                                       
013000     LABEL RECORD IS OMITTED.                                             
013100 01  MERGED-REC.                                                          
013200     05  MRG-ORDER-ID           PIC X(20).                                
013300     05  MRG-ORDER-AMOUNT       PIC S9(9)V99.                             
013400     05  MRG-SETTLE-AMOUNT      PIC S9(9)V99.                             
013500     05  MRG-ORDER-STATUS       PIC X(20).                                
013600     05  MRG-SKU-ID             PIC X(20).                                
013700     05  MRG-ORDER-DATE         PIC 9(8).                                 
013800     05  MRG-PAYMENT-DATE       PIC 9(8).                                 
013900     05  MRG-QUANTITY           PIC 9(5).                                 
014000     05  MRG-STATE              PIC X(20).                                
014100     05  MRG-TRANSACTION-ID     PIC X(20).                                
014200     05  MRG-DISPATCH-DATE      PIC 9(8).                                 
014300     05  MRG-PRICE-TYPE         PIC X(10).                                
014400     05  MRG-STATUS-SOURCE      PIC X(12).                                
014500     05  FILLER                 PIC X(10).                                
014600                                                                          
014700*                                                                         
014800*  132-COLUMN PRINT LINE FOR THE MERGE SUMMARY REPORT.                    
014900 FD  RPTOUT-FILE                                                          
015000     LABEL RECORD IS OMITTED.                                             
015100 01  RPTOUT-REC.                                                          
015200     05  FILLER                 PIC X(132).                               
015300                                                                          
015400 WORKING-STORAGE SECTION.                                                 
015500*                                                                         
015600 01  WS-FILE-STATUSES.                                                    
015700     05  WS-NORMORD-STATUS      PIC X(2).                                 
015800         88  NORMORD-EOF            VALUE '10'.                           
015900     05  WS-PAYRAW-STATUS       PIC X(2).                                 
016000         88  PAYRAW-EOF             VALUE '10'.                           
016100     05  WS-MERGED-STATUS       PIC X(2).                                 
016200     05  WS-RPTOUT-STATUS       PIC X(2).                                 
016300     05  FILLER                 PIC X(4).                                 
016400                                                                          
016500 01  WS-SWITCHES.                                                         
016600     05  WS-ORD-MORE-SW         PIC X(3) VALUE 'YES'.                     
016700         88  NO-MORE-ORD-RECS       VALUE 'NO'.                           
016800     05  WS-PAY-MORE-SW         PIC X(3) VALUE 'YES'.                     
016900         88  NO-MORE-PAY-RECS       VALUE 'NO'.                           
017000     05  WS-FOUND-SW            PIC X(1) VALUE 'N'.                       
017100         88  KEY-ENTRY-FOUND        VALUE 'Y'.                            
017200     05  FILLER                 PIC X(5).                                 
017300                                                                          
017400 01  WS-MERGE-COUNTERS.                                                   
017500     05  WS-ORD-READ-CT         PIC 9(7) COMP.                            
017600     05  WS-PAY-READ-CT         PIC 9(7) COMP.                            
017700     05  WS-MRG-WRITTEN-CT      PIC 9(7) COMP.                            
017800     05  WS-MRG-WITH-SKU-CT     PIC 9(7) COMP.                            
017900     05  WS-MRG-NO-SKU-CT       PIC 9(7) COMP.                            
018000     05  WS-PAY-NO-ORDER-CT     PIC 9(7) COMP.                            
018100     05  WS-SRC-PAYMENT-CT      PIC 9(7) COMP.                            
018200     05  WS-SRC-ORDER-CT        PIC 9(7) COMP.                            
018300     05  WS-SRC-MERGED-CT       PIC 9(7) COMP.                            
018400     05  FILLER                 PIC X(4).                                 
018500                                                                          
018600*  CASE CONVERSION AND STATUS TABLES - IDENTICAL TO ORN.TIP21,            
018700*  RESTATED HERE TO NORMALIZE THE RAW PAYMENT STATUS ON THE FLY.          
018800 01  WS-CASE-TABLES.                                                      
018900     05  WS-LOWER-CASE          PIC X(26) VALUE                           
019000         'abcdefghijklmnopqrstuvwxyz'.                                    
019100     05  WS-UPPER-CASE          PIC X(26) VALUE                           
019200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
019300     05  FILLER                 PIC X(4).                                 
019400                                                                          
019500 01  WS-STATUS-WORK.                                                      
019600     05  WS-RAW-STATUS          PIC X(20).                                
019700     05  WS-SCAN-CT             PIC 9(3) COMP.                            
019800     05  WS-STD-STATUS-OUT      PIC X(12).                                
019900     05  FILLER                 PIC X(4).                                 
020000                                                                          
020100 01  WS-STAT-CODE-CONST.                                                  
020200     05  FILLER             PIC X(12) VALUE 'PENDING     '.               
020300     05  FILLER             PIC X(12) VALUE 'SHIPPED     '.               
020400     05  FILLER             PIC X(12) VALUE 'DELIVERED   '.               
020500     05  FILLER             PIC X(12) VALUE 'CANCELLED   '.               
020600     05  FILLER             PIC X(12) VALUE 'RTO_COMPLETE'.               
020700     05  FILLER             PIC X(12) VALUE 'RETURNED    '.               
020800     05  FILLER             PIC X(12) VALUE 'REFUNDED    '.               
020900     05  FILLER             PIC X(12) VALUE 'EXCHANGE    '.               
021000     05  FILLER             PIC X(12) VALUE 'UNKNOWN     '.               
021100 01  WS-STAT-CODE-TABLE REDEFINES WS-STAT-CODE-CONST.                     
021200     05  WS-STAT-CODE-ITEM OCCURS 9 TIMES PIC X(12).                      
021300                                                                          
021400 01  WS-FINAL-STATUS-BREAKDOWN.                                           
021500     05  WS-STAT-ENTRY OCCURS 9 TIMES                                     
021600                       INDEXED BY WS-STAT-IDX.                            
021700         10  WS-STAT-CODE       PIC X(12).                                
021800         10  WS-STAT-COUNT      PIC 9(7) COMP.                            
021900     05  FILLER                 PIC X(4).                                 
022000                                                                          
022100 01  WS-RUN-DATE.                                                         
022200     05  WS-CURR-DATE-8         PIC 9(8).                                 
022300     05  WS-CURR-YYYYMMDD REDEFINES WS-CURR-DATE-8.                       
022400         10  WS-CURR-CCYY       PIC 9(4).                                 
022500         10  WS-CURR-MM         PIC 9(2).                                 
022600         10  WS-CURR-DD         PIC 9(2).                                 
022700     05  FILLER                 PIC X(4).                                 
022800                                                                          
022900*  IN-MEMORY ORDER MASTER - NORMORDERS IS ALREADY UNIQUE BY               
023000*  ORDER ID SO THIS IS A STRAIGHT LOAD, NO UPSERT NEEDED.                 
023100 01  WS-ORDER-TABLE.                                                      
023200     05  WS-ORD-TBL-COUNT       PIC 9(5) COMP.                            
023300     05  WS-ORD-ENTRY OCCURS 2000 TIMES                                   
023400                     INDEXED BY WS-ORD-IDX.                               
023500         10  WS-ORD-TBL-ID      PIC X(20).                                
023600         10  WS-ORD-TBL-SKU     PIC X(20).                                
023700         10  WS-ORD-TBL-QTY     PIC 9(5).                                 
023800         10  WS-ORD-TBL-SELL-PR PIC S9(7)V99.                             
023900         10  WS-ORD-TBL-DATE    PIC 9(8).                                 
024000         10  WS-ORD-TBL-STATE   PIC X(20).                                
024100         10  WS-ORD-TBL-ORIG    PIC X(20).                                
024200         10  WS-ORD-TBL-STDSTAT PIC X(12).                                
024300         10  FILLER             PIC X(5).                                 
024400                                                                          
024500*  IN-MEMORY PAYMENT MASTER - MANY ROWS PER ORDER ID, KEPT AS             
024600*  READ WITH THE SETTLEMENT AMOUNT AND STANDARD STATUS ALREADY            
024700*  RESOLVED (SEE 2200-LOAD-ONE-PAYMENT).                                  
024800 01  WS-PAYMENT-TABLE.                                                    
024900     05  WS-PAY-TBL-COUNT       PIC 9(5) COMP.                            
025000     05  WS-PAY-ENTRY OCCURS 4000 TIMES                                   
025100                     INDEXED BY WS-PAY-IDX.                               
025200         10  WS-PAY-TBL-ORDID   PIC X(20).                                
025300         10  WS-PAY-TBL-AMT     PIC S9(7)V99.                             
025400         10  WS-PAY-TBL-DATE    PIC 9(8).                                 
025500         10  WS-PAY-TBL-ORDDATE PIC 9(8).                                 
025600         10  WS-PAY-TBL-STDSTAT PIC X(12).                                
025700         10  WS-PAY-TBL-TXNID   PIC X(20).                                
025800         10  WS-PAY-TBL-PRCTYP  PIC X(10).                                
025900         10  WS-PAY-TBL-DISPDT  PIC 9(8).                                 
026000         10  FILLER             PIC X(5).                                 
026100                                                                          
026200*  UNION OF ORDER-ID KEYS FROM BOTH TABLES, BUBBLE-SORTED INTO            
026300*  ASCENDING SEQUENCE BY 2900-SORT-MERGE-KEYS BEFORE THE MERGE            
026400*  PASS WALKS IT - THIS SHOP HAS NO SORT VERB IN ITS BATCH JOBS.          
026500 01  WS-MERGE-KEY-TABLE.                                                  
026600     05  WS-KEY-TBL-COUNT       PIC 9(5) COMP.                            
026700     05  WS-ORD-KEY-COUNT       PIC 9(5) COMP.                            
026800     05  WS-KEY-ENTRY OCCURS 4000 TIMES                                   
026900                     INDEXED BY WS-KEY-IDX.                               
027000         10  WS-KEY-TBL-ID      PIC X(20).                                
027100         10  FILLER             PIC X(4).                                 
027200                                                                          
027300*  PER-KEY WORK AREA BUILT BY 3000-MERGE-ONE-KEY AND WRITTEN TO           
027400*  MERGED-REC.                                                            
027500 01  WS-MERGE-WORK.                                                       
027600     05  WS-MW-SETTLE-SUM       PIC S9(9)V99.                             
027700     05  WS-MW-BEST-DATE        PIC 9(8).                                 
027800     05  WS-MW-BEST-IDX         PIC 9(5) COMP.                            
027900     05  WS-MW-STAT-DATE        PIC 9(8).                                 
028000     05  WS-MW-STAT-IDX         PIC 9(5) COMP.                            
028100     05  WS-MW-TXN-FALLBACK     PIC X(20).                                
028200     05  WS-MW-PAY-MATCHES      PIC 9(5) COMP.                            
028300     05  WS-MW-SWAP-ID          PIC X(20).                                
028400     05  FILLER                 PIC X(4).                                 
028500                                                                          
028600 01  WS-REPORT-WORK.                                                      
028700     05  WS-RPT-LINE            PIC X(132).                               
028800     05  FILLER                 PIC X(4).                                 
028900                                                                          
029000 PROCEDURE DIVISION.                                                      
029100                                                                          
029200* 0000-RCN-MAIN IS THE ONLY ENTRY POINT - RUN AS A ONE-STEP               
029300* BATCH JOB, NO LINKAGE SECTION.                                          
029400 0000-RCN-MAIN.                                                           
029500     PERFORM 1000-INITIALIZE.                                             
029600     PERFORM 2000-LOAD-ORDERS THRU 2000-EXIT                              
029700         UNTIL NO-MORE-ORD-RECS.                                          
029800     PERFORM 2200-LOAD-PAYMENTS THRU 2200-EXIT                            
029900         UNTIL NO-MORE-PAY-RECS.                                          
030000     PERFORM 2800-BUILD-MERGE-KEYS.                                       
030100     PERFORM 2900-SORT-MERGE-KEYS.                                        
030200     PERFORM 3000-MERGE-ALL-KEYS.                                         
030300     PERFORM 6000-PRINT-MERGE-SUMMARY.                                    
030400     PERFORM 4000-TERMINATE.                                              
030500     STOP RUN.                                                            
030600                                                                          
030700 1000-INITIALIZE.                                                         
030800     OPEN INPUT  NORMORD-FILE.                                            
030900     OPEN INPUT  PAYRAW-FILE.                                             
031000     OPEN OUTPUT MERGEDOUT-FILE.                                          
031100     OPEN OUTPUT RPTOUT-FILE.                                             
031200     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.                            
031300     MOVE 0 TO WS-ORD-TBL-COUNT WS-PAY-TBL-COUNT WS-KEY-TBL-COUNT.        
031400     MOVE 0 TO WS-ORD-READ-CT WS-PAY-READ-CT WS-MRG-WRITTEN-CT.           
031500     MOVE 0 TO WS-MRG-WITH-SKU-CT WS-MRG-NO-SKU-CT.                       
031600     MOVE 0 TO WS-PAY-NO-ORDER-CT.                                        
031700     MOVE 0 TO WS-SRC-PAYMENT-CT WS-SRC-ORDER-CT WS-SRC-MERGED-CT.        
031800     SET WS-ORD-IDX TO 1.                                                 
031900     PERFORM 1100-INIT-STATUS-TABLE.                                      
032000                                                                          
032100 1100-INIT-STATUS-TABLE.                                                  
032200     SET WS-STAT-IDX TO 1.                                                
032300     PERFORM 1110-INIT-ONE-STAT THRU 1110-EXIT                            
032400         VARYING WS-STAT-IDX FROM 1 BY 1                                  
032500         UNTIL WS-STAT-IDX > 9.                                           
032600 1110-INIT-ONE-STAT.                                                      
032700     MOVE WS-STAT-CODE-ITEM (WS-STAT-IDX)                                 
032800         TO WS-STAT-CODE (WS-STAT-IDX).                                   
032900     MOVE 0 TO WS-STAT-COUNT (WS-STAT-IDX).                               
033000 1110-EXIT.                                                               
033100     EXIT.                                                                
033200                                                                          
033300 2000-LOAD-ORDERS.                                                        
033400     READ NORMORD-FILE                                                    
033500         AT END                                                           
033600             MOVE 'NO' TO WS-ORD-MORE-SW                                  
033700         NOT AT END                                                       
033800             PERFORM 2050-LOAD-ONE-ORDER.                                 
033900 2000-EXIT.                                                               
034000     EXIT.                                                                
034100                                                                          
034200 2050-LOAD-ONE-ORDER.                                                     
034300     ADD 1 TO WS-ORD-READ-CT.                                             
034400     ADD 1 TO WS-ORD-TBL-COUNT.                                           
034500     SET WS-ORD-IDX TO WS-ORD-TBL-COUNT.                                  
034600     MOVE NORD-ORDER-ID      TO WS-ORD-TBL-ID (WS-ORD-IDX).               
034700     MOVE NORD-SKU           TO WS-ORD-TBL-SKU (WS-ORD-IDX).              
034800     MOVE NORD-QUANTITY      TO WS-ORD-TBL-QTY (WS-ORD-IDX).              
034900     MOVE NORD-SELLING-PRICE TO WS-ORD-TBL-SELL-PR (WS-ORD-IDX).          
035000     MOVE NORD-ORDER-DATE    TO WS-ORD-TBL-DATE (WS-ORD-IDX).             
035100     MOVE NORD-STATE         TO WS-ORD-TBL-STATE (WS-ORD-IDX).            
035200     MOVE NORD-ORIG-STATUS   TO WS-ORD-TBL-ORIG (WS-ORD-IDX).             
035300     MOVE NORD-STD-STATUS    TO WS-ORD-TBL-STDSTAT (WS-ORD-IDX).          
035400                                                                          
035500 2200-LOAD-PAYMENTS.                                                      
035600     READ PAYRAW-FILE                                                     
035700         AT END                                                           
035800             MOVE 'NO' TO WS-PAY-MORE-SW                                  
035900         NOT AT END                                                       
036000             PERFORM 2250-LOAD-ONE-PAYMENT.                               
036100 2200-EXIT.                                                               
036200     EXIT.                                                                
036300                                                                          
036400* U6 STEP 1 - FINAL SETTLEMENT AMOUNT WINS, ELSE PLAIN AMOUNT.            
036500* STATUS IS NORMALIZED HERE SO THE MERGE PASS ONLY COMPARES               
036600* ALREADY-STANDARD CODES.                                                 
036700 2250-LOAD-ONE-PAYMENT.                                                   
036800     ADD 1 TO WS-PAY-READ-CT.                                             
036900     IF PAY-ORDER-ID = SPACES                                             
037000         GO TO 2250-EXIT                                                  
037100     END-IF.                                                              
037200     ADD 1 TO WS-PAY-TBL-COUNT.                                           
037300     SET WS-PAY-IDX TO WS-PAY-TBL-COUNT.                                  
037400     MOVE PAY-ORDER-ID      TO WS-PAY-TBL-ORDID (WS-PAY-IDX).             
037500     IF PAY-SETTLE-AMT NOT = 0                                            
037600         MOVE PAY-SETTLE-AMT TO WS-PAY-TBL-AMT (WS-PAY-IDX)               
037700     ELSE                                                                 
037800         MOVE PAY-AMOUNT     TO WS-PAY-TBL-AMT (WS-PAY-IDX)               
037900     END-IF.                                                              
038000     MOVE PAY-PAYMENT-DATE  TO WS-PAY-TBL-DATE (WS-PAY-IDX).              
038100     MOVE PAY-ORDER-DATE    TO WS-PAY-TBL-ORDDATE (WS-PAY-IDX).           
038200     MOVE PAY-TRANSACTION-ID TO WS-PAY-TBL-TXNID (WS-PAY-IDX).            
038300     MOVE PAY-PRICE-TYPE    TO WS-PAY-TBL-PRCTYP (WS-PAY-IDX).            
038400     MOVE PAY-DISPATCH-DATE TO WS-PAY-TBL-DISPDT (WS-PAY-IDX).            
038500     MOVE PAY-ORDER-STATUS  TO WS-RAW-STATUS.                             
038600     PERFORM 2260-NORMALIZE-PAY-STATUS THRU 2260-EXIT.                    
038700     MOVE WS-STD-STATUS-OUT TO WS-PAY-TBL-STDSTAT (WS-PAY-IDX).           
038800 2250-EXIT.                                                               
038900     EXIT.                                                                
039000                                                                          
039100* SAME U1 SYNONYM/SUBSTRING RULES AS ORN.TIP21 AND PYN.TIP22,             
039200* RESTATED HERE SO THE MERGE CAN COMPARE STANDARD CODES.                  
039300 2260-NORMALIZE-PAY-STATUS.                                               
039400     IF WS-RAW-STATUS = SPACES                                            
039500         MOVE 'UNKNOWN' TO WS-STD-STATUS-OUT                              
039600         GO TO 2260-EXIT                                                  
039700     END-IF.                                                              
039800     INSPECT WS-RAW-STATUS                                                
039900         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.                       
040000     EVALUATE TRUE                                                        
040100         WHEN WS-RAW-STATUS = 'DELIVERED'                                 
040200             MOVE 'DELIVERED' TO WS-STD-STATUS-OUT                        
040300         WHEN WS-RAW-STATUS = 'SHIPPED' OR 'IN_TRANSIT'                   
040400                           OR 'IN TRANSIT' OR 'OUT_FOR_DELIVERY'          
040500                           OR 'OUT FOR DELIVERY'                          
040600             MOVE 'SHIPPED' TO WS-STD-STATUS-OUT                          
040700         WHEN WS-RAW-STATUS = 'PENDING' OR 'PROCESSING'                   
040800                           OR 'CONFIRMED'                                 
040900             MOVE 'PENDING' TO WS-STD-STATUS-OUT                          
041000         WHEN WS-RAW-STATUS = 'CANCELLED' OR 'CANCEL'                     
041100             MOVE 'CANCELLED' TO WS-STD-STATUS-OUT                        
041200         WHEN WS-RAW-STATUS = 'RTO_COMPLETE' OR 'RTO COMPLETE'            
041300                           OR 'RTO'                                       
041400             MOVE 'RTO_COMPLETE' TO WS-STD-STATUS-OUT                     
041500         WHEN WS-RAW-STATUS = 'RETURNED' OR 'RETURN'                      
041600             MOVE 'RETURNED' TO WS-STD-STATUS-OUT                         
041700         WHEN WS-RAW-STATUS = 'REFUNDED' OR 'REFUND'                      
041800             MOVE 'REFUNDED' TO WS-STD-STATUS-OUT                         
041900         WHEN WS-RAW-STATUS = 'EXCHANGE'                                  
042000             MOVE 'EXCHANGE' TO WS-STD-STATUS-OUT                         
042100         WHEN OTHER                                                       
042200             PERFORM 2270-SUBSTRING-STATUS THRU 2270-EXIT                 
042300     END-EVALUATE.                                                        
042400 2260-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700 2270-SUBSTRING-STATUS.                                                   
042800     MOVE 0 TO WS-SCAN-CT.                                                
042900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'DELIVER'.         
043000     IF WS-SCAN-CT > 0                                                    
043100         MOVE 'DELIVERED' TO WS-STD-STATUS-OUT                            
043200         GO TO 2270-EXIT                                                  
043300     END-IF.                                                              
043400     MOVE 0 TO WS-SCAN-CT.                                                
043500     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'SHIP'.            
043600     IF WS-SCAN-CT > 0                                                    
043700         MOVE 'SHIPPED' TO WS-STD-STATUS-OUT                              
043800         GO TO 2270-EXIT                                                  
043900     END-IF.                                                              
044000     MOVE 0 TO WS-SCAN-CT.                                                
044100     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'TRANSIT'.         
044200     IF WS-SCAN-CT > 0                                                    
044300         MOVE 'SHIPPED' TO WS-STD-STATUS-OUT                              
044400         GO TO 2270-EXIT                                                  
044500     END-IF.                                                              
044600     MOVE 0 TO WS-SCAN-CT.                                                
044700     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'PEND'.            
044800     IF WS-SCAN-CT > 0                                                    
044900         MOVE 'PENDING' TO WS-STD-STATUS-OUT                              
045000         GO TO 2270-EXIT                                                  
045100     END-IF.                                                              
045200     MOVE 0 TO WS-SCAN-CT.                                                
045300     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'PROCESS'.         
045400     IF WS-SCAN-CT > 0                                                    
045500         MOVE 'PENDING' TO WS-STD-STATUS-OUT                              
045600         GO TO 2270-EXIT                                                  
045700     END-IF.                                                              
045800     MOVE 0 TO WS-SCAN-CT.                                                
045900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'CONFIRM'.         
046000     IF WS-SCAN-CT > 0                                                    
046100         MOVE 'PENDING' TO WS-STD-STATUS-OUT                              
046200         GO TO 2270-EXIT                                                  
046300     END-IF.                                                              
046400     MOVE 0 TO WS-SCAN-CT.                                                
046500     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'CANCEL'.          
046600     IF WS-SCAN-CT > 0                                                    
046700         MOVE 'CANCELLED' TO WS-STD-STATUS-OUT                            
046800         GO TO 2270-EXIT                                                  
046900     END-IF.                                                              
047000     MOVE 0 TO WS-SCAN-CT.                                                
047100     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'RTO'.             
047200     IF WS-SCAN-CT > 0                                                    
047300         MOVE 'RTO_COMPLETE' TO WS-STD-STATUS-OUT                         
047400         GO TO 2270-EXIT                                                  
047500     END-IF.                                                              
047600     MOVE 0 TO WS-SCAN-CT.                                                
047700     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'RETURN'.          
047800     IF WS-SCAN-CT > 0                                                    
047900         MOVE 'RETURNED' TO WS-STD-STATUS-OUT                             
048000         GO TO 2270-EXIT                                                  
048100     END-IF.                                                              
048200     MOVE 0 TO WS-SCAN-CT.                                                
048300     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'REFUND'.          
048400     IF WS-SCAN-CT > 0                                                    
048500         MOVE 'REFUNDED' TO WS-STD-STATUS-OUT                             
048600         GO TO 2270-EXIT                                                  
048700     END-IF.                                                              
048800     MOVE 0 TO WS-SCAN-CT.                                                
048900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'EXCHANGE'.        
049000     IF WS-SCAN-CT > 0                                                    
049100         MOVE 'EXCHANGE' TO WS-STD-STATUS-OUT                             
049200         GO TO 2270-EXIT                                                  
049300     END-IF.                                                              
049400     MOVE 'UNKNOWN' TO WS-STD-STATUS-OUT.                                 
049500 2270-EXIT.                                                               
049600     EXIT.                                                                
049700                                                                          
049800* DRIVING SET IS THE UNION OF ORDER-ID KEYS FROM BOTH TABLES -            
049900* COPY THE ORDER TABLE'S KEYS (ALREADY UNIQUE), THEN ADD ANY              
050000* PAYMENT ORDER-ID NOT ALREADY PRESENT.  WS-ORD-KEY-COUNT FREEZES         
050100* THE ORDER-ONLY PORTION OF THE KEY TABLE SO 2820 CAN TELL A              
050200* TRUE ORPHAN PAYMENT FROM ONE THAT ONLY MATCHES A KEY ADDED BY           
050300* AN EARLIER ORPHAN PAYMENT FOR THE SAME ORDER ID - CR-0924.              
050400 2800-BUILD-MERGE-KEYS.                                                   
050500     IF WS-ORD-TBL-COUNT > 0                                              
050600         SET WS-ORD-IDX TO 1                                              
050700         PERFORM 2810-COPY-ORDER-KEY THRU 2810-EXIT                       
050800             VARYING WS-ORD-IDX FROM 1 BY 1                               
050900             UNTIL WS-ORD-IDX > WS-ORD-TBL-COUNT                          
051000     END-IF.                                                              
051100     MOVE WS-KEY-TBL-COUNT TO WS-ORD-KEY-COUNT.                           
051200     IF WS-PAY-TBL-COUNT > 0                                              
051300         SET WS-PAY-IDX TO 1                                              
051400         PERFORM 2820-ADD-PAYMENT-KEY THRU 2820-EXIT                      
051500             VARYING WS-PAY-IDX FROM 1 BY 1                               
051600             UNTIL WS-PAY-IDX > WS-PAY-TBL-COUNT                          
051700     END-IF.                                                              
051800 2810-COPY-ORDER-KEY.                                                     
051900     ADD 1 TO WS-KEY-TBL-COUNT.                                           
052000     SET WS-KEY-IDX TO WS-KEY-TBL-COUNT.                                  
052100     MOVE WS-ORD-TBL-ID (WS-ORD-IDX)                                      
052200         TO WS-KEY-TBL-ID (WS-KEY-IDX).                                   
052300 2810-EXIT.                                                               
052400     EXIT.                                                                
052500* EVERY PAYMENT ROW IS COUNTED AGAINST WS-PAY-NO-ORDER-CT WHEN            
052600* ITS ORDER ID IS ABSENT FROM THE ORDER-ONLY KEYS - NOT JUST THE          
052700* FIRST ROW FOR A GIVEN ORPHAN ORDER ID, SINCE THE SPEC'S "NO             
052800* MATCHING ORDER" TOTAL IS A ROW COUNT, NOT A DISTINCT-ID COUNT.          
052900 2820-ADD-PAYMENT-KEY.                                                    
053000     MOVE 'N' TO WS-FOUND-SW.                                             
053100     SET WS-KEY-IDX TO 1.                                                 
053200     PERFORM 2821-CHECK-ORDER-KEY THRU 2821-EXIT                          
053300         VARYING WS-KEY-IDX FROM 1 BY 1                                   
053400         UNTIL WS-KEY-IDX > WS-ORD-KEY-COUNT                              
053500            OR KEY-ENTRY-FOUND.                                           
053600     IF NOT KEY-ENTRY-FOUND                                               
053700         ADD 1 TO WS-PAY-NO-ORDER-CT                                      
053800     END-IF.                                                              
053900     MOVE 'N' TO WS-FOUND-SW.                                             
054000     SET WS-KEY-IDX TO 1.                                                 
054100     SEARCH WS-KEY-ENTRY                                                  
054200         AT END                                                           
054300             NEXT SENTENCE                                                
054400         WHEN WS-KEY-TBL-ID (WS-KEY-IDX)                                  
054500                      = WS-PAY-TBL-ORDID (WS-PAY-IDX)                     
054600             MOVE 'Y' TO WS-FOUND-SW                                      
054700     END-SEARCH.                                                          
054800     IF NOT KEY-ENTRY-FOUND                                               
054900         ADD 1 TO WS-KEY-TBL-COUNT                                        
055000         SET WS-KEY-IDX TO WS-KEY-TBL-COUNT                               
055100         MOVE WS-PAY-TBL-ORDID (WS-PAY-IDX)                               
055200             TO WS-KEY-TBL-ID (WS-KEY-IDX)                                
055300     END-IF.                                                              
055400 2820-EXIT.                                                               
055500     EXIT.                                                                
055600 2821-CHECK-ORDER-KEY.                                                    
055700     IF WS-KEY-TBL-ID (WS-KEY-IDX) = WS-PAY-TBL-ORDID (WS-PAY-IDX)        
055800         MOVE 'Y' TO WS-FOUND-SW                                          
055900     END-IF.                                                              
056000 2821-EXIT.                                                               
056100     EXIT.                                                                
056200                                                                          
056300* A STRAIGHT BUBBLE SORT - THIS SHOP HAS NO SORT VERB IN ANY OF           
056400* ITS BATCH JOBS, AND THE KEY TABLE IS SMALL ENOUGH TO AFFORD IT.         
056500 2900-SORT-MERGE-KEYS.                                                    
056600     IF WS-KEY-TBL-COUNT > 1                                              
056700         PERFORM 2910-BUBBLE-PASS THRU 2910-EXIT                          
056800             VARYING WS-KEY-IDX FROM 1 BY 1                               
056900             UNTIL WS-KEY-IDX > WS-KEY-TBL-COUNT                          
057000     END-IF.                                                              
057100                                                                          
057200 2910-BUBBLE-PASS.                                                        
057300     PERFORM 2920-BUBBLE-ONE-ELEM THRU 2920-EXIT                          
057400         VARYING WS-STAT-IDX FROM 1 BY 1                                  
057500         UNTIL WS-STAT-IDX > WS-KEY-TBL-COUNT.                            
057600 2910-EXIT.                                                               
057700     EXIT.                                                                
057800 2920-BUBBLE-ONE-ELEM.                                                    
057900     SET WS-MW-BEST-IDX TO WS-STAT-IDX.                                   
058000     ADD 1 TO WS-MW-BEST-IDX.                                             
058100     IF WS-MW-BEST-IDX > WS-KEY-TBL-COUNT                                 
058200         GO TO 2920-EXIT                                                  
058300     END-IF.                                                              
058400     SET WS-MW-STAT-IDX TO WS-MW-BEST-IDX.                                
058500     IF WS-KEY-TBL-ID (WS-STAT-IDX) >                                     
058600                          WS-KEY-TBL-ID (WS-MW-STAT-IDX)                  
058700         MOVE WS-KEY-TBL-ID (WS-STAT-IDX) TO WS-MW-SWAP-ID                
058800         MOVE WS-KEY-TBL-ID (WS-MW-STAT-IDX)                              
058900             TO WS-KEY-TBL-ID (WS-STAT-IDX)                               
059000         MOVE WS-MW-SWAP-ID TO WS-KEY-TBL-ID (WS-MW-STAT-IDX)             
059100     END-IF.                                                              
059200 2920-EXIT.                                                               
059300     EXIT.                                                                
059400                                                                          
059500 3000-MERGE-ALL-KEYS.                                                     
059600     IF WS-KEY-TBL-COUNT > 0                                              
059700         SET WS-KEY-IDX TO 1                                              
059800         PERFORM 3100-MERGE-ONE-KEY THRU 3100-EXIT                        
059900             VARYING WS-KEY-IDX FROM 1 BY 1                               
060000             UNTIL WS-KEY-IDX > WS-KEY-TBL-COUNT                          
060100     END-IF.                                                              
060200                                                                          
060300 3100-MERGE-ONE-KEY.                                                      
060400     MOVE WS-KEY-TBL-ID (WS-KEY-IDX) TO MRG-ORDER-ID.                     
060500     PERFORM 3200-FIND-ORDER-ENTRY THRU 3200-EXIT.                        
060600     PERFORM 3300-SCAN-PAYMENTS THRU 3300-EXIT.                           
060700     PERFORM 3400-RESOLVE-STATUS THRU 3400-EXIT.                          
060800     WRITE MERGED-REC.                                                    
060900     ADD 1 TO WS-MRG-WRITTEN-CT.                                          
061000 3100-EXIT.                                                               
061100     EXIT.                                                                
061200                                                                          
061300* ORDER SIDE OF THE MERGED ROW - ZEROS/SPACES WHEN THE ORDER              
061400* NEVER REACHED NORMORDERS (PAYMENT WITH NO MATCHING ORDER).              
061500 3200-FIND-ORDER-ENTRY.                                                   
061600     MOVE 'N' TO WS-FOUND-SW.                                             
061700     MOVE SPACES TO MRG-SKU-ID MRG-STATE.                                 
061800     MOVE 0 TO MRG-ORDER-AMOUNT MRG-QUANTITY MRG-ORDER-DATE.              
061900     IF WS-ORD-TBL-COUNT > 0                                              
062000         SET WS-ORD-IDX TO 1                                              
062100         SEARCH WS-ORD-ENTRY                                              
062200             AT END                                                       
062300                 NEXT SENTENCE                                            
062400             WHEN WS-ORD-TBL-ID (WS-ORD-IDX) = MRG-ORDER-ID               
062500                 MOVE 'Y' TO WS-FOUND-SW                                  
062600         END-SEARCH                                                       
062700     END-IF.                                                              
062800     IF NOT KEY-ENTRY-FOUND                                               
062900         GO TO 3200-EXIT                                                  
063000     END-IF.                                                              
063100     MOVE WS-ORD-TBL-SKU (WS-ORD-IDX)   TO MRG-SKU-ID.                    
063200     MOVE WS-ORD-TBL-QTY (WS-ORD-IDX)   TO MRG-QUANTITY.                  
063300     MOVE WS-ORD-TBL-DATE (WS-ORD-IDX)  TO MRG-ORDER-DATE.                
063400     MOVE WS-ORD-TBL-STATE (WS-ORD-IDX) TO MRG-STATE.                     
063500     MULTIPLY WS-ORD-TBL-SELL-PR (WS-ORD-IDX) BY                          
063600         WS-ORD-TBL-QTY (WS-ORD-IDX)                                      
063700         GIVING MRG-ORDER-AMOUNT.                                         
063800     IF MRG-SKU-ID NOT = SPACES                                           
063900         ADD 1 TO WS-MRG-WITH-SKU-CT                                      
064000     ELSE                                                                 
064100         ADD 1 TO WS-MRG-NO-SKU-CT                                        
064200     END-IF.                                                              
064300 3200-EXIT.                                                               
064400     EXIT.                                                                
064500                                                                          
064600* U6 STEPS 1-2 - SUM SETTLEMENTS OVER EVERY MATCHING PAYMENT              
064700* AND REMEMBER THE LATEST ONE BY PAYMENT DATE.                            
064800 3300-SCAN-PAYMENTS.                                                      
064900     MOVE 0 TO WS-MW-SETTLE-SUM WS-MW-BEST-DATE WS-MW-PAY-MATCHES.        
065000     MOVE 0 TO WS-MW-BEST-IDX.                                            
065100     MOVE SPACES TO WS-MW-TXN-FALLBACK.                                   
065200     IF WS-PAY-TBL-COUNT > 0                                              
065300         SET WS-PAY-IDX TO 1                                              
065400         PERFORM 3310-SCAN-ONE-PAYMENT THRU 3310-EXIT                     
065500             VARYING WS-PAY-IDX FROM 1 BY 1                               
065600             UNTIL WS-PAY-IDX > WS-PAY-TBL-COUNT                          
065700     END-IF.                                                              
065800     MOVE WS-MW-SETTLE-SUM TO MRG-SETTLE-AMOUNT.                          
065900     IF WS-MW-PAY-MATCHES = 0                                             
066000         MOVE 0 TO MRG-PAYMENT-DATE MRG-DISPATCH-DATE                     
066100         MOVE SPACES TO MRG-TRANSACTION-ID MRG-PRICE-TYPE                 
066200         MOVE MRG-ORDER-DATE TO WS-MW-BEST-DATE                           
066300         GO TO 3300-EXIT                                                  
066400     END-IF.                                                              
066500     SET WS-PAY-IDX TO WS-MW-BEST-IDX.                                    
066600     MOVE WS-PAY-TBL-DATE (WS-PAY-IDX)   TO MRG-PAYMENT-DATE.             
066700     MOVE WS-PAY-TBL-DISPDT (WS-PAY-IDX) TO MRG-DISPATCH-DATE.            
066800     MOVE WS-PAY-TBL-PRCTYP (WS-PAY-IDX) TO MRG-PRICE-TYPE.               
066900     IF WS-PAY-TBL-TXNID (WS-PAY-IDX) NOT = SPACES                        
067000         MOVE WS-PAY-TBL-TXNID (WS-PAY-IDX) TO MRG-TRANSACTION-ID         
067100     ELSE                                                                 
067200         MOVE WS-MW-TXN-FALLBACK TO MRG-TRANSACTION-ID                    
067300     END-IF.                                                              
067400     IF WS-PAY-TBL-ORDDATE (WS-PAY-IDX) NOT = 0                           
067500         MOVE WS-PAY-TBL-ORDDATE (WS-PAY-IDX) TO MRG-ORDER-DATE           
067600     END-IF.                                                              
067700 3300-EXIT.                                                               
067800     EXIT.                                                                
067900                                                                          
068000 3310-SCAN-ONE-PAYMENT.                                                   
068100     IF WS-PAY-TBL-ORDID (WS-PAY-IDX) NOT = MRG-ORDER-ID                  
068200         GO TO 3310-EXIT                                                  
068300     END-IF.                                                              
068400     ADD 1 TO WS-MW-PAY-MATCHES.                                          
068500     ADD WS-PAY-TBL-AMT (WS-PAY-IDX) TO WS-MW-SETTLE-SUM.                 
068600     IF WS-MW-TXN-FALLBACK = SPACES                                       
068700        AND WS-PAY-TBL-TXNID (WS-PAY-IDX) NOT = SPACES                    
068800         MOVE WS-PAY-TBL-TXNID (WS-PAY-IDX) TO WS-MW-TXN-FALLBACK         
068900     END-IF.                                                              
069000     IF WS-PAY-TBL-DATE (WS-PAY-IDX) >= WS-MW-BEST-DATE                   
069100         MOVE WS-PAY-TBL-DATE (WS-PAY-IDX) TO WS-MW-BEST-DATE             
069200         SET WS-MW-BEST-IDX TO WS-PAY-IDX                                 
069300     END-IF.                                                              
069400 3310-EXIT.                                                               
069500     EXIT.                                                                
069600                                                                          
069700* U6 STEP 3 - PAYMENT STATUS WINS WHEN NON-BLANK/NOT-UNKNOWN,             
069800* MOST-RECENT MATCH FIRST; ELSE THE ORDER'S OWN STANDARD STATUS           
069900* WHEN ITS ORIGINAL TEXT WAS NON-BLANK; ELSE UNKNOWN/MERGED.              
070000 3400-RESOLVE-STATUS.                                                     
070100     MOVE 0 TO WS-MW-STAT-DATE.                                           
070200     MOVE 0 TO WS-MW-PAY-MATCHES.                                         
070300     IF WS-PAY-TBL-COUNT > 0                                              
070400         SET WS-PAY-IDX TO 1                                              
070500         PERFORM 3410-SCAN-ONE-STATUS THRU 3410-EXIT                      
070600             VARYING WS-PAY-IDX FROM 1 BY 1                               
070700             UNTIL WS-PAY-IDX > WS-PAY-TBL-COUNT                          
070800     END-IF.                                                              
070900     IF WS-MW-PAY-MATCHES > 0                                             
071000         MOVE WS-PAY-TBL-STDSTAT (WS-MW-STAT-IDX)                         
071100             TO MRG-ORDER-STATUS                                          
071200         MOVE 'PAYMENT-FILE' TO MRG-STATUS-SOURCE                         
071300         ADD 1 TO WS-SRC-PAYMENT-CT                                       
071400         PERFORM 3500-TALLY-FINAL-STATUS THRU 3500-EXIT                   
071500         GO TO 3400-EXIT                                                  
071600     END-IF.                                                              
071700     IF KEY-ENTRY-FOUND                                                   
071800        AND WS-ORD-TBL-ORIG (WS-ORD-IDX) NOT = SPACES                     
071900         MOVE WS-ORD-TBL-STDSTAT (WS-ORD-IDX) TO MRG-ORDER-STATUS         
072000         MOVE 'ORDER-FILE' TO MRG-STATUS-SOURCE                           
072100         ADD 1 TO WS-SRC-ORDER-CT                                         
072200     ELSE                                                                 
072300         MOVE 'UNKNOWN' TO MRG-ORDER-STATUS                               
072400         MOVE 'MERGED' TO MRG-STATUS-SOURCE                               
072500         ADD 1 TO WS-SRC-MERGED-CT                                        
072600     END-IF.                                                              
072700     PERFORM 3500-TALLY-FINAL-STATUS THRU 3500-EXIT.                      
072800 3400-EXIT.                                                               
072900     EXIT.                                                                
073000                                                                          
073100* FINDS THE PAYMENT WITH THE LATEST DATE, AMONG THIS ORDER'S              
073200* MATCHES, WHOSE STANDARD STATUS IS NOT BLANK OR UNKNOWN.                 
073300 3410-SCAN-ONE-STATUS.                                                    
073400     IF WS-PAY-TBL-ORDID (WS-PAY-IDX) NOT = MRG-ORDER-ID                  
073500         GO TO 3410-EXIT                                                  
073600     END-IF.                                                              
073700     IF WS-PAY-TBL-STDSTAT (WS-PAY-IDX) = SPACES                          
073800                   OR WS-PAY-TBL-STDSTAT (WS-PAY-IDX) = 'UNKNOWN'         
073900         GO TO 3410-EXIT                                                  
074000     END-IF.                                                              
074100     IF WS-PAY-TBL-DATE (WS-PAY-IDX) >= WS-MW-STAT-DATE                   
074200         MOVE WS-PAY-TBL-DATE (WS-PAY-IDX) TO WS-MW-STAT-DATE             
074300         SET WS-MW-STAT-IDX TO WS-PAY-IDX                                 
074400         ADD 1 TO WS-MW-PAY-MATCHES                                       
074500     END-IF.                                                              
074600 3410-EXIT.                                                               
074700     EXIT.                                                                
074800                                                                          
074900* ALL THREE 3400 BRANCHES (PAYMENT-FILE, ORDER-FILE, MERGED/              
075000* UNKNOWN) CALL THIS PARAGRAPH BEFORE LEAVING 3400, SO EVERY              
075100* MERGED ROW IS COUNTED ONCE AGAINST ITS FINAL STATUS.                    
075200 3500-TALLY-FINAL-STATUS.                                                 
075300     SET WS-STAT-IDX TO 1.                                                
075400     SEARCH WS-STAT-ENTRY                                                 
075500         AT END NEXT SENTENCE                                             
075600         WHEN WS-STAT-CODE (WS-STAT-IDX) = MRG-ORDER-STATUS               
075700             ADD 1 TO WS-STAT-COUNT (WS-STAT-IDX)                         
075800     END-SEARCH.                                                          
075900 3500-EXIT.                                                               
076000     EXIT.                                                                
076100                                                                          
076200* REPORT 1 - MERGE SUMMARY.  TOTALS FIRST, THEN THE STATUS-               
076300* SOURCE BREAKDOWN, THEN THE FINAL-STATUS BREAKDOWN.                      
076400 6000-PRINT-MERGE-SUMMARY.                                                
076500     MOVE SPACES TO WS-RPT-LINE.                                          
076600     MOVE 'RCN.TIP23 - ORDER/PAYMENT MERGE SUMMARY'                       
076700         TO WS-RPT-LINE.                                                  
076800     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
076900     MOVE SPACES TO WS-RPT-LINE.                                          
077000     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
077100     MOVE SPACES TO WS-RPT-LINE.                                          
077200     STRING 'ORDERS READ          ' WS-ORD-READ-CT                        
077300         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
077400     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
077500     MOVE SPACES TO WS-RPT-LINE.                                          
077600     STRING 'PAYMENTS READ        ' WS-PAY-READ-CT                        
077700         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
077800     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
077900     MOVE SPACES TO WS-RPT-LINE.                                          
078000     STRING 'MERGED RECORDS WRITTEN' WS-MRG-WRITTEN-CT                    
078100         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
078200     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
078300     MOVE SPACES TO WS-RPT-LINE.                                          
078400     STRING 'RECORDS WITH SKU      ' WS-MRG-WITH-SKU-CT                   
078500         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
078600     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
078700     MOVE SPACES TO WS-RPT-LINE.                                          
078800     STRING 'RECORDS WITHOUT SKU   ' WS-MRG-NO-SKU-CT                     
078900         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
079000     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
079100     MOVE SPACES TO WS-RPT-LINE.                                          
079200     STRING 'PAYMENTS W/O ORDER    ' WS-PAY-NO-ORDER-CT                   
079300         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
079400     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
079500     PERFORM 6100-PRINT-STATUS-SOURCE.                                    
079600     PERFORM 6200-PRINT-STATUS-BREAKDOWN.                                 
079700                                                                          
079800 6100-PRINT-STATUS-SOURCE.                                                
079900     MOVE SPACES TO WS-RPT-LINE.                                          
080000     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
080100     MOVE SPACES TO WS-RPT-LINE.                                          
080200     STRING 'PAYMENT-FILE  ' WS-SRC-PAYMENT-CT                            
080300         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
080400     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
080500     MOVE SPACES TO WS-RPT-LINE.                                          
080600     STRING 'ORDER-FILE    ' WS-SRC-ORDER-CT                              
080700         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
080800     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
080900     MOVE SPACES TO WS-RPT-LINE.                                          
081000     STRING 'MERGED        ' WS-SRC-MERGED-CT                             
081100         DELIMITED BY SIZE INTO WS-RPT-LINE.                              
081200     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
081300                                                                          
081400* RCN.TIP23 6100-PRINT-STATUS-BREAKDOWN - FINAL-STATUS COUNTS.            
081500 6200-PRINT-STATUS-BREAKDOWN.                                             
081600     MOVE SPACES TO WS-RPT-LINE.                                          
081700     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
081800     SET WS-STAT-IDX TO 1.                                                
081900     PERFORM 6210-PRINT-ONE-STATUS THRU 6210-EXIT                         
082000         VARYING WS-STAT-IDX FROM 1 BY 1                                  
082100         UNTIL WS-STAT-IDX > 9.                                           
082200 6210-PRINT-ONE-STATUS.                                                   
082300     MOVE SPACES TO WS-RPT-LINE.                                          
082400     STRING WS-STAT-CODE (WS-STAT-IDX) DELIMITED BY SPACE                 
082500         '  ' DELIMITED BY SIZE                                           
082600         WS-STAT-COUNT (WS-STAT-IDX) DELIMITED BY SIZE                    
082700         INTO WS-RPT-LINE.                                                
082800     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
082900 6210-EXIT.                                                               
083000     EXIT.                                                                
083100                                                                          
083200 4000-TERMINATE.                                                          
083300     CLOSE NORMORD-FILE.                                                  
083400     CLOSE PAYRAW-FILE.                                                   
083500     CLOSE MERGEDOUT-FILE.                                                
083600     CLOSE RPTOUT-FILE.                                                   
083700     DISPLAY 'RCN23 ORDERS READ   : ' WS-ORD-READ-CT.                     
083800     DISPLAY 'RCN23 PAYMENTS READ : ' WS-PAY-READ-CT.                     
083900     DISPLAY 'RCN23 MERGED WRITTEN: ' WS-MRG-WRITTEN-CT.                  
