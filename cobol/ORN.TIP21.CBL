000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    ORDER-NORMALIZATION.                                      
000300 AUTHOR.        R HUELSKAMP.                                              
000400 INSTALLATION.  MARKETPLACE RECON UNIT - BATCH.                           
000500 DATE-WRITTEN.  03/14/1988.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                         
000900*---------------------------------------------------------------          
001000*  ORN.TIP21 - ORDER NORMALIZATION                                        
001100*  READS THE RAW MARKETPLACE ORDER EXTRACT (ORDRAW-FILE) AND              
001200*  PRODUCES THE NORMALIZED ORDER FILE (NORMORD-FILE) USED BY              
001300*  THE RECONCILE, PROFIT-ANALYTICS AND SKU-GROUP-ANALYTICS RUNS.          
001400*---------------------------------------------------------------          
001500*                                                                         
001600*  AMENDMENT HISTORY                                                      
001700*                                                                         
001800*  DATE       BY    REQUEST   DESCRIPTION                                 
001900*  ---------- ----- --------- ----------------------------------          
002000*  03/14/1988 RJH   INIT      ORIGINAL CODING - NORMALIZE RAW             
002100*                              ORDER FEED, RESOLVE SKU, WRITE             
002200*                              NORMORD OUTPUT.                            
002300*  09/02/1988 RJH   CR-0114   ADDED STATUS-BREAKDOWN COUNTS FOR           
002400*                              THE MERGE SUMMARY REPORT.                  
002500*  02/19/1990 T.OKAFOR CR-0251 SUBSTRING FALLBACK ADDED TO STATUS         
002600*                              NORMALIZATION - 'IN TRANSIT' ETC           
002700*                              WERE FALLING THROUGH TO UNKNOWN.           
002800*  11/06/1991 T.OKAFOR CR-0309 QUANTITY-ZERO AND PRICE-ZERO ROWS          
002900*                              NOW WARNED INSTEAD OF SILENTLY             
003000*                              PASSED THROUGH - AUDIT REQUEST.            
003100*  07/23/1993 D.PRICE  CR-0388 LAST-ORDER-WINS UPSERT LOGIC ADDED         
003200*                              -  DUPLICATE SUB-ORDER ROWS WERE           
003300*                              DOUBLE COUNTING THE ORDER TOTALS.          
003400*  05/11/1995 D.PRICE  CR-0442 BATCH-ID NOW STAMPED FROM RUN DATE         
003500*                              RATHER THAN A HARD-CODED LITERAL.          
003600*  01/08/1999 S.NARAYAN CR-0560 Y2K REMEDIATION - DATE FIELDS AND         
003700*                              ACCEPT FROM DATE CONVERTED TO THE          
003800*                              4-DIGIT CENTURY FORM THROUGHOUT.           
003900*  06/30/1999 S.NARAYAN CR-0560 Y2K - REGRESSION RUN SIGNED OFF.          
004000*  04/17/2002 S.NARAYAN CR-0601 PLACEHOLDER SKU GENERATION ADDED          
004100*                              FOR ROWS WITH NO USABLE SKU.               
004200*  10/02/2006 M.ABERNATHY CR-0715 SKU-RESOLVED FLAG ADDED TO THE          
004300*                              NORMORD LAYOUT PER ANALYTICS ASK.          
004400*  08/19/2011 M.ABERNATHY CR-0802 RETIRED THE OLD SUPPLIER-SKU            
004500*                              CROSS REFERENCE FILE - FEED NEVER          
004600*                              CARRIED THE COLUMN IN PRODUCTION.          
004700*  09/10/2013 K.VOSS    CR-0925 ORDERS-IN-ERROR COUNTER NEVER             
004800*                              INCREMENTED - 3300 ALWAYS FALLS            
004900*                              BACK TO A PLACEHOLDER SKU AND 3200         
005000*                              ONLY EVER WARNS, SO THE COUNTER AND        
005100*                              ITS ERROR SWITCH HAD NO REAL               
005200*                              CONDITION TO TEST.  REMOVED BOTH           
005300*                              AND THE DISPLAY LINE - AUDIT               
005400*                              REQUEST.                                   
005500*                                                                         
005600                                                                          
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SPECIAL-NAMES.                                                           
006000     C01 IS TOP-OF-FORM                                                   
006100     CLASS ORN-ALPHA-CLASS   IS 'A' THRU 'Z'                              
006200     CLASS ORN-NUMERIC-CLASS IS '0' THRU '9'                              
006300     UPSI-0 ON STATUS IS ORN-RERUN-REQUESTED                              
006400            OFF STATUS IS ORN-NORMAL-RUN.                                 
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT ORDRAW-FILE  ASSIGN TO "ORDERS"                               
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-ORDRAW-STATUS.                                 
007000     SELECT NORMORD-FILE ASSIGN TO "NORMORDERS"                           
007100         ORGANIZATION IS LINE SEQUENTIAL                                  
007200         FILE STATUS IS WS-NORMORD-STATUS.                                
007300                                                                          
007400 DATA DIVISION.                                                           
007500 FILE SECTION.                                                            
007600*                                                                         
007700*  RAW ORDER EXTRACT - ONE ROW PER MARKETPLACE SUB-ORDER.                 
007800*  UNORDERED ON THE FEED - DUPLICATE ORDER-ID ROWS CAN OCCUR,             
007900*  LAST ROW FOR A GIVEN ORDER-ID WINS (SEE 2100-UPSERT-ORDER).            
008000 FD  ORDRAW-FILE                                                          
008100     LABEL RECORD IS OMITTED.                                             
008200 01  ORDRAW-REC.                                                          
008300     05  ORD-ORDER-ID           PIC X(20).                                
008400     05  ORD-SKU                PIC X(20).                                
008500     05  ORD-QUANTITY           PIC 9(5).                                 
008600     05  ORD-SELLING-PRICE      PIC S9(7)V99.                             
008700     05  ORD-ORDER-DATE         PIC 9(8).                                 
008800     05  ORD-ORDER-DATE-BRK REDEFINES ORD-ORDER-DATE.                     
008900         10  ORD-ORD-DT-CCYY    PIC 9(4).                                 
009000         10  ORD-ORD-DT-MM      PIC 9(2).                                 
009100         10  ORD-ORD-DT-DD      PIC 9(2).                                 
009200     05  ORD-PRODUCT-NAME       PIC X(30).                                
009300     05  ORD-CUST-STATE         PIC X(20).                                
009400     05  ORD-SIZE               PIC X(10).                                
009500     05  ORD-LISTED-PRICE       PIC S9(7)V99.                             
009600     05  ORD-DISC-PRICE         PIC S9(7)V99.                             
009700     05  ORD-PACKET-ID          PIC X(15).                                
009800     05  ORD-CREDIT-REASON      PIC X(20).                                
009900     05  FILLER                 PIC X(10).                                
010000                                                                          
010100*                                                                         
010200*  NORMALIZED ORDER OUTPUT - ONE ROW PER ORDER-ID (UPSERTED).             
010300 FD  NORMORD-FILE                                                         
010400     LABEL RECORD IS OMITTED.                                             
010500 01  NORMORD-REC.                                                         
010600     05  NORD-ORDER-ID          PIC X(20).                                
010700     05  NORD-SKU               PIC X(20).                                
010800     05  NORD-QUANTITY          PIC 9(5).                                 
010900     05  NORD-SELLING-PRICE     PIC S9(7)V99.                             
011000     05  NORD-ORDER-DATE        PIC 9(8).                                 
011100     05  NORD-ORDER-DATE-BRK REDEFINES NORD-ORDER-DATE.                   
011200         10  NORD-ORD-DT-CCYY   PIC 9(4).                                 
011300         10  NORD-ORD-DT-MM     PIC 9(2).                                 
011400         10  NORD-ORD-DT-DD     PIC 9(2).                                 
011500     05  NORD-PRODUCT-NAME      PIC X(30).                                
011600     05  NORD-STATE             PIC X(20).                                
011700     05  NORD-SIZE              PIC X(10).                                
011800     05  NORD-LISTED-PRICE      PIC S9(7)V99.                             
011900     05  NORD-DISC-PRICE        PIC S9(7)V99.                             
012000     05  NORD-PACKET-ID         PIC X(15).                                
012100     05  NORD-STD-STATUS        PIC X(12).                                
012200     05  NORD-ORIG-STATUS       PIC X(20).                                
012300     05  NORD-SKU-RESOLVED      PIC X(1).                                 
012400         88  NORD-SKU-WAS-DIRECT    VALUE 'Y'.                            
012500         88  NORD-SKU-WAS-DERIVED   VALUE 'N'.                            
012600     05  NORD-BATCH-ID          PIC X(20).                                
012700     05  FILLER                 PIC X(12).                                
012800                                                                          
012900 WORKING-STORAGE SECTION.                                                 
013000*                                                                         
013100 01  WS-FILE-STATUSES.                                                    
013200     05  WS-ORDRAW-STATUS       PIC X(2).                                 
013300         88  ORDRAW-OK              VALUE '00'.                           
013400         88  ORDRAW-EOF             VALUE '10'.                           
013500     05  WS-NORMORD-STATUS      PIC X(2).                                 
013600         88  NORMORD-OK             VALUE '00'.                           
013700     05  FILLER                 PIC X(6).                                 
013800                                                                          
013900 01  WS-SWITCHES.                                                         
014000     05  WS-MORE-RECS-SW        PIC X(3) VALUE 'YES'.                     
014100         88  MORE-ORD-RECS          VALUE 'YES'.                          
014200         88  NO-MORE-ORD-RECS       VALUE 'NO'.                           
014300     05  WS-FOUND-SW            PIC X(1) VALUE 'N'.                       
014400         88  ORDER-ENTRY-FOUND      VALUE 'Y'.                            
014500     05  FILLER                 PIC X(7).                                 
014600                                                                          
014700 01  WS-ORDER-COUNTERS.                                                   
014800     05  WS-ORD-READ-CT         PIC 9(7) COMP.                            
014900     05  WS-ORD-PROCESSED-CT    PIC 9(7) COMP.                            
015000     05  WS-ORD-SKIPPED-CT      PIC 9(7) COMP.                            
015100     05  WS-ORD-WARN-CT         PIC 9(7) COMP.                            
015200     05  FILLER                 PIC X(11).                                
015300                                                                          
015400*  CASE CONVERSION TABLES - USED TO FOLD RAW STATUS TEXT TO               
015500*  UPPERCASE BEFORE THE SYNONYM AND SUBSTRING TESTS RUN.                  
015600 01  WS-CASE-TABLES.                                                      
015700     05  WS-LOWER-CASE          PIC X(26) VALUE                           
015800         'abcdefghijklmnopqrstuvwxyz'.                                    
015900     05  WS-UPPER-CASE          PIC X(26) VALUE                           
016000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                                    
016100     05  FILLER                 PIC X(4).                                 
016200                                                                          
016300 01  WS-STATUS-WORK.                                                      
016400     05  WS-RAW-STATUS          PIC X(20).                                
016500     05  WS-SCAN-CT             PIC 9(3) COMP.                            
016600     05  FILLER                 PIC X(4).                                 
016700                                                                          
016800*  9 STANDARDIZED STATUS CODES, PADDED TO 12 AND PACKED INTO ONE          
016900*  CONSTANT SO THE WORKING TABLE CAN BE LOADED BY A SINGLE MOVE           
017000*  RATHER THAN NINE LITERAL MOVES - SEE 1100-INIT-STATUS-TABLE.           
017100 01  WS-STAT-CODE-CONST.                                                  
017200     05  FILLER             PIC X(12) VALUE 'PENDING     '.               
017300     05  FILLER             PIC X(12) VALUE 'SHIPPED     '.               
017400     05  FILLER             PIC X(12) VALUE 'DELIVERED   '.               
017500     05  FILLER             PIC X(12) VALUE 'CANCELLED   '.               
017600     05  FILLER             PIC X(12) VALUE 'RTO_COMPLETE'.               
017700     05  FILLER             PIC X(12) VALUE 'RETURNED    '.               
017800     05  FILLER             PIC X(12) VALUE 'REFUNDED    '.               
017900     05  FILLER             PIC X(12) VALUE 'EXCHANGE    '.               
018000     05  FILLER             PIC X(12) VALUE 'UNKNOWN     '.               
018100 01  WS-STAT-CODE-TABLE REDEFINES WS-STAT-CODE-CONST.                     
018200     05  WS-STAT-CODE-ITEM OCCURS 9 TIMES PIC X(12).                      
018300                                                                          
018400 01  WS-STATUS-BREAKDOWN.                                                 
018500     05  WS-STAT-ENTRY OCCURS 9 TIMES                                     
018600                       INDEXED BY WS-STAT-IDX.                            
018700         10  WS-STAT-CODE       PIC X(12).                                
018800         10  WS-STAT-COUNT      PIC 9(7) COMP.                            
018900     05  FILLER                 PIC X(4).                                 
019000                                                                          
019100 01  WS-RUN-DATE.                                                         
019200     05  WS-CURR-DATE-8         PIC 9(8).                                 
019300     05  WS-CURR-YYYYMMDD REDEFINES WS-CURR-DATE-8.                       
019400         10  WS-CURR-CCYY       PIC 9(4).                                 
019500         10  WS-CURR-MM         PIC 9(2).                                 
019600         10  WS-CURR-DD         PIC 9(2).                                 
019700     05  WS-BATCH-ID            PIC X(20).                                
019800     05  FILLER                 PIC X(4).                                 
019900                                                                          
020000*  SUPPLIER-SKU IS KEPT FOR U4 RULE FIDELITY ONLY - THE CURRENT           
020100*  ORDER FEED NEVER CARRIES A SUPPLIER-SKU COLUMN, SO THIS STAYS          
020200*  SPACES AND THE LOOKUP BRANCH ALWAYS FALLS TO THE PLACEHOLDER.          
020300 01  WS-SKU-WORK.                                                         
020400     05  WS-SUPPLIER-SKU        PIC X(20) VALUE SPACES.                   
020500     05  WS-PLACEHOLDER-SKU     PIC X(20).                                
020600     05  WS-SCRUB-IDX           PIC 9(3) COMP.                            
020700     05  WS-SCRUB-CHAR          PIC X(1).                                 
020800     05  FILLER                 PIC X(3).                                 
020900                                                                          
021000*  IN-MEMORY ORDER MASTER - LOADED BY 2000-LOAD-ORDERS, UPSERTED          
021100*  BY ORDER-ID (LAST ROW ON THE FEED WINS), THEN WALKED ONCE BY           
021200*  3000-NORMALIZE-ORDERS.  KEYED LOOKUPS ARE TABLE SEARCHES, NOT          
021300*  AN INDEXED FILE, PER THE BATCH DESIGN.                                 
021400 01  WS-ORDER-TABLE.                                                      
021500     05  WS-ORD-TBL-COUNT       PIC 9(5) COMP.                            
021600     05  WS-ORD-ENTRY OCCURS 2000 TIMES                                   
021700                     INDEXED BY WS-ORD-IDX.                               
021800         10  WS-ORD-TBL-ID      PIC X(20).                                
021900         10  WS-ORD-TBL-SKU     PIC X(20).                                
022000         10  WS-ORD-TBL-QTY     PIC 9(5).                                 
022100         10  WS-ORD-TBL-SELL-PR PIC S9(7)V99.                             
022200         10  WS-ORD-TBL-DATE    PIC 9(8).                                 
022300         10  WS-ORD-TBL-PRODUCT PIC X(30).                                
022400         10  WS-ORD-TBL-STATE   PIC X(20).                                
022500         10  WS-ORD-TBL-SIZE    PIC X(10).                                
022600         10  WS-ORD-TBL-LIST-PR PIC S9(7)V99.                             
022700         10  WS-ORD-TBL-DISC-PR PIC S9(7)V99.                             
022800         10  WS-ORD-TBL-PACKET  PIC X(15).                                
022900         10  WS-ORD-TBL-REASON  PIC X(20).                                
023000         10  FILLER             PIC X(5).                                 
023100                                                                          
023200 01  WS-REPORT-WORK.                                                      
023300     05  WS-RPT-LINE            PIC X(132).                               
023400     05  FILLER                 PIC X(4).                                 
023500                                                                          
023600 PROCEDURE DIVISION.                                                      
023700                                                                          
023800* 0000-ORN-MAIN IS THE ONLY ENTRY POINT - RUN AS A ONE-STEP               
023900* BATCH JOB, NO LINKAGE SECTION, NO SORTS.                                
024000 0000-ORN-MAIN.                                                           
024100     PERFORM 1000-INITIALIZE.                                             
024200     PERFORM 2000-LOAD-ORDERS THRU 2000-EXIT                              
024300         UNTIL NO-MORE-ORD-RECS.                                          
024400     PERFORM 3000-NORMALIZE-ORDERS.                                       
024500     PERFORM 4000-TERMINATE.                                              
024600     STOP RUN.                                                            
024700                                                                          
024800 1000-INITIALIZE.                                                         
024900     OPEN INPUT  ORDRAW-FILE.                                             
025000     OPEN OUTPUT NORMORD-FILE.                                            
025100     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.                            
025200     MOVE SPACES TO WS-BATCH-ID.                                          
025300     STRING 'ORN' WS-CURR-DATE-8 DELIMITED BY SIZE                        
025400         INTO WS-BATCH-ID.                                                
025500     MOVE 0 TO WS-ORD-TBL-COUNT.                                          
025600     MOVE 0 TO WS-ORD-READ-CT WS-ORD-PROCESSED-CT                         
025700                 WS-ORD-SKIPPED-CT WS-ORD-WARN-CT.                        
025800     PERFORM 1100-INIT-STATUS-TABLE.                                      
025900                                                                          
026000* LOAD THE 9 STANDARD STATUS CODES INTO THE BREAKDOWN TABLE               
026100* WITH THEIR COUNTS ZEROED - SEE WS-STAT-CODE-CONST ABOVE.                
026200 1100-INIT-STATUS-TABLE.                                                  
026300     SET WS-STAT-IDX TO 1.                                                
026400     PERFORM 1110-INIT-ONE-STAT THRU 1110-EXIT                            
026500         VARYING WS-STAT-IDX FROM 1 BY 1                                  
026600         UNTIL WS-STAT-IDX > 9.                                           
026700 1110-INIT-ONE-STAT.                                                      
026800     MOVE WS-STAT-CODE-ITEM (WS-STAT-IDX)                                 
026900         TO WS-STAT-CODE (WS-STAT-IDX).                                   
027000     MOVE 0 TO WS-STAT-COUNT (WS-STAT-IDX).                               
027100 1110-EXIT.                                                               
027200     EXIT.                                                                
027300                                                                          
027400 2000-LOAD-ORDERS.                                                        
027500     READ ORDRAW-FILE                                                     
027600         AT END                                                           
027700             MOVE 'NO' TO WS-MORE-RECS-SW                                 
027800         NOT AT END                                                       
027900             PERFORM 2100-UPSERT-ORDER.                                   
028000 2000-EXIT.                                                               
028100     EXIT.                                                                
028200                                                                          
028300* ORDER-ID IS THE UPSERT KEY - LAST ROW ON THE FEED WINS.                 
028400 2100-UPSERT-ORDER.                                                       
028500     ADD 1 TO WS-ORD-READ-CT.                                             
028600     MOVE 'N' TO WS-FOUND-SW.                                             
028700     IF WS-ORD-TBL-COUNT > 0                                              
028800         SET WS-ORD-IDX TO 1                                              
028900         SEARCH WS-ORD-ENTRY                                              
029000             AT END                                                       
029100                 NEXT SENTENCE                                            
029200             WHEN WS-ORD-TBL-ID (WS-ORD-IDX) = ORD-ORDER-ID               
029300                 MOVE 'Y' TO WS-FOUND-SW                                  
029400         END-SEARCH                                                       
029500     END-IF.                                                              
029600     IF ORDER-ENTRY-FOUND                                                 
029700         PERFORM 2150-REPLACE-ORDER-ENTRY                                 
029800     ELSE                                                                 
029900         PERFORM 2160-ADD-ORDER-ENTRY                                     
030000     END-IF.                                                              
030100                                                                          
030200 2150-REPLACE-ORDER-ENTRY.                                                
030300     PERFORM 2170-MOVE-ORDER-TO-TABLE.                                    
030400                                                                          
030500 2160-ADD-ORDER-ENTRY.                                                    
030600     ADD 1 TO WS-ORD-TBL-COUNT.                                           
030700     SET WS-ORD-IDX TO WS-ORD-TBL-COUNT.                                  
030800     PERFORM 2170-MOVE-ORDER-TO-TABLE.                                    
030900                                                                          
031000 2170-MOVE-ORDER-TO-TABLE.                                                
031100     MOVE ORD-ORDER-ID      TO WS-ORD-TBL-ID (WS-ORD-IDX).                
031200     MOVE ORD-SKU           TO WS-ORD-TBL-SKU (WS-ORD-IDX).               
031300     MOVE ORD-QUANTITY      TO WS-ORD-TBL-QTY (WS-ORD-IDX).               
031400     MOVE ORD-SELLING-PRICE TO WS-ORD-TBL-SELL-PR (WS-ORD-IDX).           
031500     MOVE ORD-ORDER-DATE    TO WS-ORD-TBL-DATE (WS-ORD-IDX).              
031600     MOVE ORD-PRODUCT-NAME  TO WS-ORD-TBL-PRODUCT (WS-ORD-IDX).           
031700     MOVE ORD-CUST-STATE    TO WS-ORD-TBL-STATE (WS-ORD-IDX).             
031800     MOVE ORD-SIZE          TO WS-ORD-TBL-SIZE (WS-ORD-IDX).              
031900     MOVE ORD-LISTED-PRICE  TO WS-ORD-TBL-LIST-PR (WS-ORD-IDX).           
032000     MOVE ORD-DISC-PRICE    TO WS-ORD-TBL-DISC-PR (WS-ORD-IDX).           
032100     MOVE ORD-PACKET-ID     TO WS-ORD-TBL-PACKET (WS-ORD-IDX).            
032200     MOVE ORD-CREDIT-REASON TO WS-ORD-TBL-REASON (WS-ORD-IDX).            
032300                                                                          
032400* WALK THE DEDUPED ORDER MASTER ONCE, VALIDATE/DEFAULT, RESOLVE           
032500* THE SKU, NORMALIZE THE STATUS AND WRITE NORMORD-REC.                    
032600 3000-NORMALIZE-ORDERS.                                                   
032700     IF WS-ORD-TBL-COUNT > 0                                              
032800         SET WS-ORD-IDX TO 1                                              
032900         PERFORM 3100-NORMALIZE-ONE-ORDER THRU 3100-EXIT                  
033000             VARYING WS-ORD-IDX FROM 1 BY 1                               
033100             UNTIL WS-ORD-IDX > WS-ORD-TBL-COUNT                          
033200     END-IF.                                                              
033300                                                                          
033400 3100-NORMALIZE-ONE-ORDER.                                                
033500     IF WS-ORD-TBL-ID (WS-ORD-IDX) = SPACES                               
033600         ADD 1 TO WS-ORD-SKIPPED-CT                                       
033700         GO TO 3100-EXIT                                                  
033800     END-IF.                                                              
033900     MOVE WS-ORD-TBL-ID (WS-ORD-IDX)  TO NORD-ORDER-ID.                   
034000     MOVE WS-ORD-TBL-QTY (WS-ORD-IDX) TO NORD-QUANTITY.                   
034100     MOVE WS-ORD-TBL-SELL-PR (WS-ORD-IDX) TO NORD-SELLING-PRICE.          
034200     MOVE WS-ORD-TBL-DATE (WS-ORD-IDX)    TO NORD-ORDER-DATE.             
034300     MOVE WS-ORD-TBL-PRODUCT (WS-ORD-IDX) TO NORD-PRODUCT-NAME.           
034400     MOVE WS-ORD-TBL-STATE (WS-ORD-IDX)   TO NORD-STATE.                  
034500     MOVE WS-ORD-TBL-SIZE (WS-ORD-IDX)    TO NORD-SIZE.                   
034600     MOVE WS-ORD-TBL-LIST-PR (WS-ORD-IDX) TO NORD-LISTED-PRICE.           
034700     MOVE WS-ORD-TBL-DISC-PR (WS-ORD-IDX) TO NORD-DISC-PRICE.             
034800     MOVE WS-ORD-TBL-PACKET (WS-ORD-IDX)  TO NORD-PACKET-ID.              
034900     MOVE WS-ORD-TBL-REASON (WS-ORD-IDX)  TO NORD-ORIG-STATUS.            
035000     MOVE WS-BATCH-ID TO NORD-BATCH-ID.                                   
035100     PERFORM 3200-VALIDATE-ORDER THRU 3200-EXIT.                          
035200     PERFORM 3300-RESOLVE-SKU THRU 3300-EXIT.                             
035300     MOVE WS-ORD-TBL-REASON (WS-ORD-IDX) TO WS-RAW-STATUS.                
035400     PERFORM 3400-NORMALIZE-STATUS THRU 3400-EXIT.                        
035500     PERFORM 3500-TALLY-STATUS.                                           
035600     WRITE NORMORD-REC.                                                   
035700     ADD 1 TO WS-ORD-PROCESSED-CT.                                        
035800 3100-EXIT.                                                               
035900     EXIT.                                                                
036000                                                                          
036100* U10 FIELD DEFAULTING - QUANTITY, SELLING PRICE AND ORDER DATE.          
036200* SKU DEFAULTING IS HANDLED SEPARATELY BY U4 IN 3300-RESOLVE-SKU.         
036300 3200-VALIDATE-ORDER.                                                     
036400     IF NORD-QUANTITY = 0                                                 
036500         ADD 1 TO WS-ORD-WARN-CT                                          
036600     END-IF.                                                              
036700     IF NORD-SELLING-PRICE NOT > 0                                        
036800         MOVE 0 TO NORD-SELLING-PRICE                                     
036900         ADD 1 TO WS-ORD-WARN-CT                                          
037000     END-IF.                                                              
037100     IF NORD-ORDER-DATE = 0                                               
037200         MOVE WS-CURR-DATE-8 TO NORD-ORDER-DATE                           
037300         ADD 1 TO WS-ORD-WARN-CT                                          
037400     END-IF.                                                              
037500 3200-EXIT.                                                               
037600     EXIT.                                                                
037700                                                                          
037800* U4 SKU RESOLUTION - DIRECT SKU, ELSE SUPPLIER-SKU LOOKUP                
037900* AGAINST THE ORDER MASTER, ELSE A GENERATED PLACEHOLDER.                 
038000 3300-RESOLVE-SKU.                                                        
038100     MOVE WS-ORD-TBL-SKU (WS-ORD-IDX) TO NORD-SKU.                        
038200     IF NORD-SKU NOT = SPACES                                             
038300         MOVE NORD-SKU TO NORD-SKU (1:20)                                 
038400         SET NORD-SKU-WAS-DIRECT TO TRUE                                  
038500         GO TO 3300-EXIT                                                  
038600     END-IF.                                                              
038700     MOVE SPACES TO WS-SUPPLIER-SKU.                                      
038800     MOVE 'N' TO WS-FOUND-SW.                                             
038900     IF WS-SUPPLIER-SKU NOT = SPACES AND WS-ORD-TBL-COUNT > 0             
039000         SET WS-ORD-IDX TO 1                                              
039100         SEARCH WS-ORD-ENTRY                                              
039200             AT END NEXT SENTENCE                                         
039300             WHEN WS-ORD-TBL-SKU (WS-ORD-IDX) = WS-SUPPLIER-SKU           
039400                 MOVE 'Y' TO WS-FOUND-SW                                  
039500         END-SEARCH                                                       
039600     END-IF.                                                              
039700     IF ORDER-ENTRY-FOUND                                                 
039800         MOVE WS-ORD-TBL-SKU (WS-ORD-IDX) TO NORD-SKU                     
039900     ELSE                                                                 
040000         PERFORM 3320-BUILD-PLACEHOLDER THRU 3320-EXIT                    
040100         MOVE WS-PLACEHOLDER-SKU TO NORD-SKU                              
040200     END-IF.                                                              
040300     SET NORD-SKU-WAS-DERIVED TO TRUE.                                    
040400 3300-EXIT.                                                               
040500     EXIT.                                                                
040600                                                                          
040700* BUILDS PLACEHOLDER_<SUPPLIER-SKU> WITH NON-ALPHANUMERICS                
040800* FOLDED TO UNDERSCORE, OR PLACEHOLDER_UNKNOWN WHEN THE                   
040900* SUPPLIER-SKU IS ALSO BLANK (THE NORMAL CASE ON THIS FEED).              
041000 3320-BUILD-PLACEHOLDER.                                                  
041100     IF WS-SUPPLIER-SKU = SPACES                                          
041200         MOVE 'PLACEHOLDER_UNKNOWN ' TO WS-PLACEHOLDER-SKU                
041300         GO TO 3320-EXIT                                                  
041400     END-IF.                                                              
041500     MOVE SPACES TO WS-PLACEHOLDER-SKU.                                   
041600     STRING 'PLACEHOLDER_' DELIMITED BY SIZE                              
041700         INTO WS-PLACEHOLDER-SKU.                                         
041800     PERFORM 3330-SCRUB-SUPPLIER-SKU THRU 3330-EXIT.                      
041900 3320-EXIT.                                                               
042000     EXIT.                                                                
042100                                                                          
042200* FOLDS EVERY NON A-Z/0-9 BYTE OF WS-SUPPLIER-SKU TO '_' AND              
042300* APPENDS IT ONTO WS-PLACEHOLDER-SKU ONE CHARACTER AT A TIME.             
042400 3330-SCRUB-SUPPLIER-SKU.                                                 
042500     SET WS-SCRUB-IDX TO 1.                                               
042600     PERFORM 3331-SCRUB-ONE-CHAR THRU 3331-EXIT                           
042700         VARYING WS-SCRUB-IDX FROM 1 BY 1                                 
042800         UNTIL WS-SCRUB-IDX > 20.                                         
042900 3330-EXIT.                                                               
043000     EXIT.                                                                
043100 3331-SCRUB-ONE-CHAR.                                                     
043200     MOVE WS-SUPPLIER-SKU (WS-SCRUB-IDX:1) TO WS-SCRUB-CHAR.              
043300     IF WS-SCRUB-CHAR NOT = SPACE                                         
043400         IF (WS-SCRUB-CHAR IS ALPHABETIC-UPPER)                           
043500            OR (WS-SCRUB-CHAR IS ALPHABETIC-LOWER)                        
043600            OR (WS-SCRUB-CHAR IS NUMERIC)                                 
043700             STRING WS-PLACEHOLDER-SKU DELIMITED BY SPACE                 
043800                 WS-SCRUB-CHAR DELIMITED BY SIZE                          
043900                 INTO WS-PLACEHOLDER-SKU                                  
044000         ELSE                                                             
044100             STRING WS-PLACEHOLDER-SKU DELIMITED BY SPACE                 
044200                 '_' DELIMITED BY SIZE                                    
044300                 INTO WS-PLACEHOLDER-SKU                                  
044400         END-IF                                                           
044500     END-IF.                                                              
044600 3331-EXIT.                                                               
044700     EXIT.                                                                
044800                                                                          
044900* U1 STATUS NORMALIZATION - EXACT/CASE-INSENSITIVE SYNONYM                
045000* MATCH FIRST, THEN SUBSTRING FALLBACK, ELSE UNKNOWN.                     
045100 3400-NORMALIZE-STATUS.                                                   
045200     IF WS-RAW-STATUS = SPACES                                            
045300         MOVE 'UNKNOWN' TO NORD-STD-STATUS                                
045400         GO TO 3400-EXIT                                                  
045500     END-IF.                                                              
045600     INSPECT WS-RAW-STATUS                                                
045700         CONVERTING WS-LOWER-CASE TO WS-UPPER-CASE.                       
045800     EVALUATE TRUE                                                        
045900         WHEN WS-RAW-STATUS = 'DELIVERED'                                 
046000             MOVE 'DELIVERED' TO NORD-STD-STATUS                          
046100         WHEN WS-RAW-STATUS = 'SHIPPED' OR 'IN_TRANSIT'                   
046200                           OR 'IN TRANSIT' OR 'OUT_FOR_DELIVERY'          
046300                           OR 'OUT FOR DELIVERY'                          
046400             MOVE 'SHIPPED' TO NORD-STD-STATUS                            
046500         WHEN WS-RAW-STATUS = 'PENDING' OR 'PROCESSING'                   
046600                           OR 'CONFIRMED'                                 
046700             MOVE 'PENDING' TO NORD-STD-STATUS                            
046800         WHEN WS-RAW-STATUS = 'CANCELLED' OR 'CANCEL'                     
046900             MOVE 'CANCELLED' TO NORD-STD-STATUS                          
047000         WHEN WS-RAW-STATUS = 'RTO_COMPLETE' OR 'RTO COMPLETE'            
047100                           OR 'RTO'                                       
047200             MOVE 'RTO_COMPLETE' TO NORD-STD-STATUS                       
047300         WHEN WS-RAW-STATUS = 'RETURNED' OR 'RETURN'                      
047400             MOVE 'RETURNED' TO NORD-STD-STATUS                           
047500         WHEN WS-RAW-STATUS = 'REFUNDED' OR 'REFUND'                      
047600             MOVE 'REFUNDED' TO NORD-STD-STATUS                           
047700         WHEN WS-RAW-STATUS = 'EXCHANGE'                                  
047800             MOVE 'EXCHANGE' TO NORD-STD-STATUS                           
047900         WHEN OTHER                                                       
048000             PERFORM 3410-SUBSTRING-STATUS THRU 3410-EXIT                 
048100     END-EVALUATE.                                                        
048200 3400-EXIT.                                                               
048300     EXIT.                                                                
048400                                                                          
048500* SUBSTRING FALLBACK - TESTED IN THE ORDER THE BUSINESS RULE              
048600* SPECIFIES.  INSPECT TALLYING STANDS IN FOR A 'CONTAINS' TEST.           
048700 3410-SUBSTRING-STATUS.                                                   
048800     MOVE 0 TO WS-SCAN-CT.                                                
048900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'DELIVER'.         
049000     IF WS-SCAN-CT > 0                                                    
049100         MOVE 'DELIVERED' TO NORD-STD-STATUS                              
049200         GO TO 3410-EXIT                                                  
049300     END-IF.                                                              
049400     MOVE 0 TO WS-SCAN-CT.                                                
049500     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'SHIP'.            
049600     IF WS-SCAN-CT > 0                                                    
049700         MOVE 'SHIPPED' TO NORD-STD-STATUS                                
049800         GO TO 3410-EXIT                                                  
049900     END-IF.                                                              
050000     MOVE 0 TO WS-SCAN-CT.                                                
050100     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'TRANSIT'.         
050200     IF WS-SCAN-CT > 0                                                    
050300         MOVE 'SHIPPED' TO NORD-STD-STATUS                                
050400         GO TO 3410-EXIT                                                  
050500     END-IF.                                                              
050600     MOVE 0 TO WS-SCAN-CT.                                                
050700     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'PEND'.            
050800     IF WS-SCAN-CT > 0                                                    
050900         MOVE 'PENDING' TO NORD-STD-STATUS                                
051000         GO TO 3410-EXIT                                                  
051100     END-IF.                                                              
051200     MOVE 0 TO WS-SCAN-CT.                                                
051300     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'PROCESS'.         
051400     IF WS-SCAN-CT > 0                                                    
051500         MOVE 'PENDING' TO NORD-STD-STATUS                                
051600         GO TO 3410-EXIT                                                  
051700     END-IF.                                                              
051800     MOVE 0 TO WS-SCAN-CT.                                                
051900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'CONFIRM'.         
052000     IF WS-SCAN-CT > 0                                                    
052100         MOVE 'PENDING' TO NORD-STD-STATUS                                
052200         GO TO 3410-EXIT                                                  
052300     END-IF.                                                              
052400     MOVE 0 TO WS-SCAN-CT.                                                
052500     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'CANCEL'.          
052600     IF WS-SCAN-CT > 0                                                    
052700         MOVE 'CANCELLED' TO NORD-STD-STATUS                              
052800         GO TO 3410-EXIT                                                  
052900     END-IF.                                                              
053000     MOVE 0 TO WS-SCAN-CT.                                                
053100     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'RTO'.             
053200     IF WS-SCAN-CT > 0                                                    
053300         MOVE 'RTO_COMPLETE' TO NORD-STD-STATUS                           
053400         GO TO 3410-EXIT                                                  
053500     END-IF.                                                              
053600     MOVE 0 TO WS-SCAN-CT.                                                
053700     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'RETURN'.          
053800     IF WS-SCAN-CT > 0                                                    
053900         MOVE 'RETURNED' TO NORD-STD-STATUS                               
054000         GO TO 3410-EXIT                                                  
054100     END-IF.                                                              
054200     MOVE 0 TO WS-SCAN-CT.                                                
054300     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'REFUND'.          
054400     IF WS-SCAN-CT > 0                                                    
054500         MOVE 'REFUNDED' TO NORD-STD-STATUS                               
054600         GO TO 3410-EXIT                                                  
054700     END-IF.                                                              
054800     MOVE 0 TO WS-SCAN-CT.                                                
054900     INSPECT WS-RAW-STATUS TALLYING WS-SCAN-CT FOR ALL 'EXCHANGE'.        
055000     IF WS-SCAN-CT > 0                                                    
055100         MOVE 'EXCHANGE' TO NORD-STD-STATUS                               
055200         GO TO 3410-EXIT                                                  
055300     END-IF.                                                              
055400     MOVE 'UNKNOWN' TO NORD-STD-STATUS.                                   
055500 3410-EXIT.                                                               
055600     EXIT.                                                                
055700                                                                          
055800* ACCUMULATE THE STATUS BREAKDOWN USED BY THE MERGE SUMMARY               
055900* REPORT (SEE RCN.TIP23 6100-PRINT-STATUS-BREAKDOWN).                     
056000 3500-TALLY-STATUS.                                                       
056100     SET WS-STAT-IDX TO 1.                                                
056200     MOVE 'N' TO WS-FOUND-SW.                                             
056300     SEARCH WS-STAT-ENTRY                                                 
056400         AT END NEXT SENTENCE                                             
056500         WHEN WS-STAT-CODE (WS-STAT-IDX) = NORD-STD-STATUS                
056600             ADD 1 TO WS-STAT-COUNT (WS-STAT-IDX)                         
056700     END-SEARCH.                                                          
056800                                                                          
056900 4000-TERMINATE.                                                          
057000     CLOSE ORDRAW-FILE.                                                   
057100     CLOSE NORMORD-FILE.                                                  
057200     DISPLAY 'ORN.TIP21 ORDERS READ      : ' WS-ORD-READ-CT.              
057300     DISPLAY 'ORN.TIP21 ORDERS PROCESSED : ' WS-ORD-PROCESSED-CT.         
057400     DISPLAY 'ORN.TIP21 ORDERS SKIPPED   : ' WS-ORD-SKIPPED-CT.           
057500     DISPLAY 'ORN.TIP21 FIELD WARNINGS   : ' WS-ORD-WARN-CT.              
