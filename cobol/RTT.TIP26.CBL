000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    RETURN-TRACKING.                                          
000300 AUTHOR.        M ABERNATHY.                                              
000400 INSTALLATION.  MARKETPLACE RECON UNIT - BATCH.                           
000500 DATE-WRITTEN.  04/03/1991.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                         
000900*---------------------------------------------------------------          
001000*  RTT.TIP26 - RETURN TRACKING UPSERT                                     
001100*  SCANS THE MERGED RECONCILIATION FILE FOR RETURNED AND                  
001200*  RTO-COMPLETE ORDERS AND UPSERTS THEM AGAINST THE STANDING              
001300*  RETURN-TRACKING MASTER - NEW ORDERS GO IN AS PENDING-RECEIPT,          
001400*  ORDERS ALREADY ON FILE HAVE THEIR ORDER FIELDS REFRESHED BUT           
001500*  KEEP WHATEVER RECEIPT STATUS THEY CARRY.  A SECOND PASS                
001600*  APPLIES MARK-RECEIVED/MARK-NOT-RECEIVED REQUESTS, THEN THE             
001700*  WHOLE MASTER IS REWRITTEN AND THE RETURN SUMMARY IS PRINTED.           
001800*---------------------------------------------------------------          
001900*                                                                         
002000*  AMENDMENT HISTORY                                                      
002100*                                                                         
002200*  DATE       BY         REQUEST   DESCRIPTION                            
002300*  ---------- ---------- --------- --------------------------             
002400*  04/03/1991 M.ABERNATHY INIT     ORIGINAL CODING.                       
002500*  11/20/1992 RJH         CR-0311  MARK-RECEIVED/NOT-RECEIVED             
002600*                                   REQUEST FILE ADDED - WAS A            
002700*                                   MANUAL FILE EDIT BEFORE.              
002800*  01/08/1999 S.NARAYAN   CR-0560  Y2K REMEDIATION - DATE                 
002900*                                   FIELDS CONVERTED TO 4-DIGIT           
003000*                                   CENTURY.                              
003100*  06/30/1999 S.NARAYAN   CR-0560  Y2K - REGRESSION RUN SIGNED            
003200*                                   OFF.                                  
003300*  09/11/2003 T.OKAFOR    CR-0619  MASTER TABLE RESIZED TO 3000           
003400*                                   ROWS - 2000 WAS OVERFLOWING           
003500*                                   DURING PEAK RETURN SEASON.            
003600*  02/02/2010 D.PRICE     CR-0788  ADDED/UPDATED COUNTS BROKEN            
003700*                                   OUT ON THE SUMMARY DISPLAY.           
003800*  03/14/2012 K.VOSS       CR-0854  RETNEW-FILE WAS ONLY OPENED           
003900*                                   WHEN THE TABLE HELD AT LEAST          
004000*                                   ONE ROW - AN EMPTY-MASTER RUN         
004100*                                   LEFT THE FILE UNOPENED AND            
004200*                                   ABENDED AT CLOSE.  OPEN MOVED         
004300*                                   TO 1000-INITIALIZE SO IT IS           
004400*                                   ALWAYS OPENED.                        
004500*  06/05/2012 K.VOSS       CR-0861  PERFORM...THRU APPLIED                
004600*                                   THROUGHOUT TO MATCH HOUSE             
004700*                                   STYLE USED IN THE OTHER BATCH         
004800*                                   RECON PROGRAMS.                       
004900*  08/22/2012 K.VOSS       CR-0871  RETNEW-FILE WAS ASSIGNED TO           
005000*                                   THE SAME "RETTRACK" DATASET           
005100*                                   AS RETOLD-FILE AND OPENED             
005200*                                   OUTPUT BEFORE THE OLD MASTER          
005300*                                   WAS LOADED - TRUNCATED THE            
005400*                                   PRIOR RUN'S MASTER ON SIGHT.          
005500*                                   RETNEW-FILE NOW ASSIGNED TO           
005600*                                   "RETTRKNEW" AND NOT OPENED            
005700*                                   UNTIL 2000-LOAD-OLD-MASTER            
005800*                                   HAS FINISHED; THE FOLLOWING           
005900*                                   JCL STEP RENAMES RETTRKNEW            
006000*                                   TO RETTRACK FOR NEXT RUN.             
006100*                                                                         
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS RTT-ALPHA-CLASS   IS 'A' THRU 'Z'                              
006800     CLASS RTT-NUMERIC-CLASS IS '0' THRU '9'                              
006900     UPSI-0 ON STATUS IS RTT-RERUN-REQUESTED                              
007000            OFF STATUS IS RTT-NORMAL-RUN.                                 
007100 INPUT-OUTPUT SECTION.                                                    
007200 FILE-CONTROL.                                                            
007300     SELECT MERGEDIN-FILE  ASSIGN TO "MERGEDOUT"                          
007400         ORGANIZATION IS LINE SEQUENTIAL                                  
007500         FILE STATUS IS WS-MERGED-STATUS.                                 
007600     SELECT RETOLD-FILE    ASSIGN TO "RETTRACK"                           
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS WS-RETOLD-STATUS.                                 
007900     SELECT RETREQ-FILE    ASSIGN TO "RETREQUEST"                         
008000         ORGANIZATION IS LINE SEQUENTIAL                                  
008100         FILE STATUS IS WS-RETREQ-STATUS.                                 
008200     SELECT RETNEW-FILE    ASSIGN TO "RETTRKNEW"                          
008300         ORGANIZATION IS LINE SEQUENTIAL                                  
008400         FILE STATUS IS WS-RETNEW-STATUS.                                 
008500     SELECT RPTOUT-FILE    ASSIGN TO "RETRPT"                             
008600         ORGANIZATION IS LINE SEQUENTIAL                                  
008700         FILE STATUS IS WS-RPTOUT-STATUS.                                 
008800                                                                          
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100*                                                                         
009200*  MERGED RECONCILIATION INPUT - SAME LAYOUT AS RCN.TIP23 WRITES.         
009300 FD  MERGEDIN-FILE                                                        
009400     LABEL RECORD IS OMITTED.                                             
009500 01  MERGED-REC.                                                          
009600     05  MRG-ORDER-ID           PIC X(20).                                
009700     05  MRG-ORDER-AMOUNT       PIC S9(9)V99.                             
009800     05  MRG-SETTLE-AMOUNT      PIC S9(9)V99.                             
009900     05  MRG-ORDER-STATUS       PIC X(20).                                
010000     05  MRG-SKU-ID             PIC X(20).                                
010100     05  MRG-ORDER-DATE         PIC 9(8).                                 
010200     05  MRG-ORDER-DATE-BRK REDEFINES MRG-ORDER-DATE.                     
010300         10  MRG-ORD-DT-CCYY    PIC 9(4).                                 
010400         10  MRG-ORD-DT-MM      PIC 9(2).                                 
010500         10  MRG-ORD-DT-DD      PIC 9(2).                                 
010600     05  MRG-PAYMENT-DATE       PIC 9(8).                                 
010700     05  MRG-QUANTITY           PIC 9(5).                                 
010800     05  MRG-STATE              PIC X(20).                                
010900     05  MRG-TRANSACTION-ID     PIC X(20).                                
011000     05  MRG-DISPATCH-DATE      PIC 9(8).                                 
011100     05  MRG-PRICE-TYPE         PIC X(10).                                
011200     05  MRG-STATUS-SOURCE      PIC X(12).                                
011300     05  FILLER                 PIC X(10).                                
011400                                                                          
011500*                                                                         
011600*  RETURN-TRACKING MASTER - READ FROM THE PRIOR RUN, THEN                 
011700*  REWRITTEN IN FULL AFTER THE UPSERT AND MARK PASSES.                    
011800 FD  RETOLD-FILE                                                          
011900     LABEL RECORD IS OMITTED.                                             
012000 01  RETOLD-REC.                                                          
012100     05  RTO-ORDER-ID           PIC X(20).                                
012200     05  RTO-SKU-ID             PIC X(20).                                
012300     05  RTO-QUANTITY           PIC 9(5).                                 
012400     05  RTO-RETURN-AMOUNT      PIC S9(9)V99.                             
012500     05  RTO-ORDER-STATUS       PIC X(20).                                
012600     05  RTO-ORDER-DATE         PIC 9(8).                                 
012700     05  RTO-ORD-DT-BRK REDEFINES RTO-ORDER-DATE.                         
012800         10  RTO-ORD-DT-CCYY    PIC 9(4).                                 
012900         10  RTO-ORD-DT-MM      PIC 9(2).                                 
013000         10  RTO-ORD-DT-DD      PIC 9(2).                                 
013100     05  RTO-RECEIPT-STATUS     PIC X(15).                                
013200     05  RTO-RECEIVED-DATE      PIC 9(8).                                 
013300     05  RTO-RECEIVED-BY        PIC X(20).                                
013400     05  RTO-NOTES              PIC X(40).                                
013500     05  FILLER                 PIC X(10).                                
013600                                                                          
013700*                                                                         
013800*  MARK-RECEIVED / MARK-NOT-RECEIVED REQUEST TRANSACTIONS.                
013900 FD  RETREQ-FILE                                                          
014000     LABEL RECORD IS OMITTED.                                             
014100 01  RETREQ-REC.                                                          
014200     05  RRQ-ORDER-ID           PIC X(20).                                
014300     05  RRQ-ACTION-CD          PIC X(1).                                 
014400         88  RRQ-MARK-RECEIVED      VALUE 'R'.                            
014500         88  RRQ-MARK-NOT-RECEIVED  VALUE 'N'.                            
014600     05  RRQ-RECEIVED-DATE      PIC 9(8).                                 
014700     05  RRQ-RECEIVED-BY        PIC X(20).                                
014800     05  RRQ-NOTES              PIC X(40).                                
014900     05  FILLER                 PIC X(22).                                
015000                                                                          
015100*                                                                         
015200*  NEW RETURN-TRACKING MASTER - SAME LAYOUT AS RETOLD-REC BUT             
015300*  ITS OWN PHYSICAL DATASET ("RETTRKNEW") SO THE REBUILD NEVER            
015400*  WRITES OVER THE OLD MASTER WHILE IT IS STILL BEING READ -              
015500*  THE STEP THAT FOLLOWS THIS RUN RENAMES RETTRKNEW TO RETTRACK           
015600*  FOR NEXT RUN'S RETOLD-FILE, THE USUAL OLD/NEW MASTER SWAP.             
015700 FD  RETNEW-FILE                                                          
015800     LABEL RECORD IS OMITTED.                                             
015900 01  RETNEW-REC.                                                          
016000     05  RTN-ORDER-ID           PIC X(20).                                
016100     05  RTN-SKU-ID             PIC X(20).                                
016200     05  RTN-QUANTITY           PIC 9(5).                                 
016300     05  RTN-RETURN-AMOUNT      PIC S9(9)V99.                             
016400     05  RTN-ORDER-STATUS       PIC X(20).                                
016500     05  RTN-ORDER-DATE         PIC 9(8).                                 
016600     05  RTN-ORD-DT-BRK REDEFINES RTN-ORDER-DATE.                         
016700         10  RTN-ORD-DT-CCYY    PIC 9(4).                                 
016800         10  RTN-ORD-DT-MM      PIC 9(2).                                 
016900         10  RTN-ORD-DT-DD      PIC 9(2).                                 
017000     05  RTN-RECEIPT-STATUS     PIC X(15).                                
017100     05  RTN-RECEIVED-DATE      PIC 9(8).                                 
017200     05  RTN-RECEIVED-BY        PIC X(20).                                
017300     05  RTN-NOTES              PIC X(40).                                
017400     05  FILLER                 PIC X(10).                                
017500                                                                          
017600*                                                                         
017700*  132-COLUMN PRINT LINE FOR THE RETURN SUMMARY REPORT.                   
017800 FD  RPTOUT-FILE                                                          
017900     LABEL RECORD IS OMITTED.                                             
018000 01  RPTOUT-REC.                                                          
018100     05  FILLER                 PIC X(132).                               
018200                                                                          
018300 WORKING-STORAGE SECTION.                                                 
018400*                                                                         
018500 01  WS-FILE-STATUSES.                                                    
018600     05  WS-MERGED-STATUS       PIC X(2).                                 
018700         88  MERGEDIN-EOF           VALUE '10'.                           
018800     05  WS-RETOLD-STATUS       PIC X(2).                                 
018900         88  RETOLD-EOF             VALUE '10'.                           
019000     05  WS-RETREQ-STATUS       PIC X(2).                                 
019100         88  RETREQ-EOF             VALUE '10'.                           
019200     05  WS-RETNEW-STATUS       PIC X(2).                                 
019300     05  WS-RPTOUT-STATUS       PIC X(2).                                 
019400     05  FILLER                 PIC X(2).                                 
019500                                                                          
019600 01  WS-SWITCHES.                                                         
019700     05  WS-MRG-MORE-SW         PIC X(3) VALUE 'YES'.                     
019800         88  NO-MORE-MRG-RECS       VALUE 'NO'.                           
019900     05  WS-OLD-MORE-SW         PIC X(3) VALUE 'YES'.                     
020000         88  NO-MORE-OLD-RECS       VALUE 'NO'.                           
020100     05  WS-REQ-MORE-SW         PIC X(3) VALUE 'YES'.                     
020200         88  NO-MORE-REQ-RECS       VALUE 'NO'.                           
020300     05  WS-FOUND-SW            PIC X(1) VALUE 'N'.                       
020400         88  KEY-ENTRY-FOUND        VALUE 'Y'.                            
020500     05  FILLER                 PIC X(4).                                 
020600                                                                          
020700 01  WS-RUN-COUNTERS.                                                     
020800     05  WS-MRG-READ-CT         PIC 9(7) COMP.                            
020900     05  WS-OLD-READ-CT         PIC 9(7) COMP.                            
021000     05  WS-REQ-READ-CT         PIC 9(7) COMP.                            
021100     05  WS-RET-SELECT-CT       PIC 9(7) COMP.                            
021200     05  WS-RET-ADDED-CT        PIC 9(7) COMP.                            
021300     05  WS-RET-UPDATED-CT      PIC 9(7) COMP.                            
021400     05  WS-REQ-APPLIED-CT      PIC 9(7) COMP.                            
021500     05  WS-REQ-NOMATCH-CT      PIC 9(7) COMP.                            
021600     05  WS-TBL-OVFL-CT         PIC 9(5) COMP.                            
021700     05  FILLER                 PIC X(4).                                 
021800                                                                          
021900*  IN-MEMORY RETURN-TRACKING MASTER, KEYED BY ORDER ID.  LOADED           
022000*  FROM THE OLD MASTER, UPSERTED FROM THE MERGE PASS, UPDATED             
022100*  BY THE MARK-RECEIVED/NOT-RECEIVED REQUESTS, THEN REWRITTEN             
022200*  IN FULL AS THE NEW MASTER - THIS SHOP HAS NO RANDOM-ACCESS             
022300*  FILES SO A LINE-SEQUENTIAL MASTER IS ALWAYS REBUILT WHOLE.             
022400 01  WS-RET-TABLE.                                                        
022500     05  WS-RT-TBL-COUNT        PIC 9(5) COMP.                            
022600     05  WS-RT-ENTRY OCCURS 3000 TIMES                                    
022700                     INDEXED BY WS-RT-IDX.                                
022800         10  WS-RT-TBL-ORDER-ID     PIC X(20).                            
022900         10  WS-RT-TBL-SKU-ID       PIC X(20).                            
023000         10  WS-RT-TBL-QUANTITY     PIC 9(5).                             
023100         10  WS-RT-TBL-RET-AMT      PIC S9(9)V99.                         
023200         10  WS-RT-TBL-ORD-STATUS   PIC X(20).                            
023300         10  WS-RT-TBL-ORD-DATE     PIC 9(8).                             
023400         10  WS-RT-TBL-RCPT-STATUS  PIC X(15).                            
023500             88  RT-TBL-PENDING         VALUE 'PENDING-RECEIPT'.          
023600             88  RT-TBL-RECEIVED        VALUE 'RECEIVED'.                 
023700             88  RT-TBL-NOT-RECEIVED    VALUE 'NOT-RECEIVED'.             
023800         10  WS-RT-TBL-RCVD-DATE    PIC 9(8).                             
023900         10  WS-RT-TBL-RCVD-BY      PIC X(20).                            
024000         10  WS-RT-TBL-NOTES        PIC X(40).                            
024100         10  FILLER                 PIC X(4).                             
024200                                                                          
024300 01  WS-REPORT-WORK.                                                      
024400     05  WS-RPT-LINE            PIC X(132).                               
024500     05  WS-RPT-PEND-CT         PIC 9(7) COMP.                            
024600     05  WS-RPT-RCVD-CT         PIC 9(7) COMP.                            
024700     05  WS-RPT-NOTRCVD-CT      PIC 9(7) COMP.                            
024800     05  WS-RPT-OTHER-CT        PIC 9(7) COMP.                            
024900     05  WS-RPT-TOTAL-CT        PIC 9(7) COMP.                            
025000     05  FILLER                 PIC X(4).                                 
025100                                                                          
025200 PROCEDURE DIVISION.                                                      
025300                                                                          
025400 0000-RTT-MAIN.                                                           
025500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
025600     PERFORM 2000-LOAD-OLD-MASTER THRU 2000-EXIT                          
025700         UNTIL NO-MORE-OLD-RECS.                                          
025800*    RETNEW-FILE DOES NOT OPEN UNTIL THE OLD MASTER IS FULLY              
025900*    LOADED INTO WS-RET-TABLE - CR-0871.                                  
026000     OPEN OUTPUT RETNEW-FILE.                                             
026100     PERFORM 3000-SCAN-MERGED-FILE THRU 3000-EXIT                         
026200         UNTIL NO-MORE-MRG-RECS.                                          
026300     PERFORM 4000-APPLY-REQUESTS THRU 4000-EXIT                           
026400         UNTIL NO-MORE-REQ-RECS.                                          
026500     PERFORM 5000-REWRITE-MASTER THRU 5000-EXIT                           
026600         VARYING WS-RT-IDX FROM 1 BY 1                                    
026700         UNTIL WS-RT-IDX > WS-RT-TBL-COUNT.                               
026800     PERFORM 6000-PRINT-RETURN-SUMMARY THRU 6000-EXIT.                    
026900     PERFORM 9000-TERMINATE THRU 9000-EXIT.                               
027000     STOP RUN.                                                            
027100                                                                          
027200*  ---------------------------------------------------------              
027300*  INITIALIZATION                                                         
027400*  ---------------------------------------------------------              
027500 1000-INITIALIZE.                                                         
027600     OPEN INPUT  MERGEDIN-FILE                                            
027700                 RETOLD-FILE                                              
027800                 RETREQ-FILE.                                             
027900     OPEN OUTPUT RPTOUT-FILE.                                             
028000     SET WS-RT-IDX TO 1.                                                  
028100     MOVE ZERO TO WS-RT-TBL-COUNT.                                        
028200     READ RETOLD-FILE                                                     
028300         AT END SET NO-MORE-OLD-RECS TO TRUE.                             
028400     READ MERGEDIN-FILE                                                   
028500         AT END SET NO-MORE-MRG-RECS TO TRUE.                             
028600     READ RETREQ-FILE                                                     
028700         AT END SET NO-MORE-REQ-RECS TO TRUE.                             
028800 1000-EXIT.                                                               
028900     EXIT.                                                                
029000                                                                          
029100*  ---------------------------------------------------------              
029200*  LOAD THE PRIOR RUN'S RETURN-TRACKING MASTER INTO MEMORY.               
029300*  ORDER ID IS UNIQUE ON THE MASTER SO A STRAIGHT SEQUENTIAL              
029400*  LOAD IS SUFFICIENT.                                                    
029500*  ---------------------------------------------------------              
029600 2000-LOAD-OLD-MASTER.                                                    
029700     ADD 1 TO WS-OLD-READ-CT.                                             
029800     IF WS-RT-TBL-COUNT < 3000                                            
029900         ADD 1 TO WS-RT-TBL-COUNT                                         
030000         SET WS-RT-IDX TO WS-RT-TBL-COUNT                                 
030100         MOVE RTO-ORDER-ID    TO WS-RT-TBL-ORDER-ID (WS-RT-IDX)           
030200         MOVE RTO-SKU-ID      TO WS-RT-TBL-SKU-ID (WS-RT-IDX)             
030300         MOVE RTO-QUANTITY    TO WS-RT-TBL-QUANTITY (WS-RT-IDX)           
030400         MOVE RTO-RETURN-AMOUNT                                           
030500                         TO WS-RT-TBL-RET-AMT (WS-RT-IDX)                 
030600         MOVE RTO-ORDER-STATUS                                            
030700                         TO WS-RT-TBL-ORD-STATUS (WS-RT-IDX)              
030800         MOVE RTO-ORDER-DATE  TO WS-RT-TBL-ORD-DATE (WS-RT-IDX)           
030900         MOVE RTO-RECEIPT-STATUS                                          
031000                         TO WS-RT-TBL-RCPT-STATUS (WS-RT-IDX)             
031100         MOVE RTO-RECEIVED-DATE                                           
031200                         TO WS-RT-TBL-RCVD-DATE (WS-RT-IDX)               
031300         MOVE RTO-RECEIVED-BY                                             
031400                         TO WS-RT-TBL-RCVD-BY (WS-RT-IDX)                 
031500         MOVE RTO-NOTES       TO WS-RT-TBL-NOTES (WS-RT-IDX)              
031600     ELSE                                                                 
031700         ADD 1 TO WS-TBL-OVFL-CT                                          
031800     END-IF.                                                              
031900     READ RETOLD-FILE                                                     
032000         AT END SET NO-MORE-OLD-RECS TO TRUE.                             
032100 2000-EXIT.                                                               
032200     EXIT.                                                                
032300                                                                          
032400*  ---------------------------------------------------------              
032500*  SCAN THE MERGED RECONCILIATION FILE - ONLY RETURNED AND                
032600*  RTO-COMPLETE ORDERS ARE CANDIDATES FOR THE RETURN MASTER.              
032700*  ---------------------------------------------------------              
032800 3000-SCAN-MERGED-FILE.                                                   
032900     ADD 1 TO WS-MRG-READ-CT.                                             
033000     IF MRG-ORDER-STATUS = 'RETURNED' OR 'RTO_COMPLETE'                   
033100         ADD 1 TO WS-RET-SELECT-CT                                        
033200         PERFORM 3100-UPSERT-ONE-RETURN THRU 3100-EXIT                    
033300     END-IF.                                                              
033400     READ MERGEDIN-FILE                                                   
033500         AT END SET NO-MORE-MRG-RECS TO TRUE.                             
033600 3000-EXIT.                                                               
033700     EXIT.                                                                
033800                                                                          
033900*  UPSERT ONE SELECTED ORDER BY ORDER ID.  A NEW ROW STARTS               
034000*  OUT PENDING-RECEIPT; AN EXISTING ROW KEEPS ITS RECEIPT                 
034100*  STATUS AND RECEIPT FIELDS, ONLY THE ORDER-SIDE FIELDS ARE              
034200*  REFRESHED.                                                             
034300 3100-UPSERT-ONE-RETURN.                                                  
034400     SET WS-FOUND-SW TO 'N'.                                              
034500     SET WS-RT-IDX TO 1.                                                  
034600     SEARCH WS-RT-ENTRY                                                   
034700         AT END NEXT SENTENCE                                             
034800         WHEN WS-RT-TBL-ORDER-ID (WS-RT-IDX) = MRG-ORDER-ID               
034900             SET WS-FOUND-SW TO 'Y'                                       
035000     END-SEARCH.                                                          
035100     IF KEY-ENTRY-FOUND                                                   
035200         ADD 1 TO WS-RET-UPDATED-CT                                       
035300     ELSE                                                                 
035400         IF WS-RT-TBL-COUNT < 3000                                        
035500             ADD 1 TO WS-RT-TBL-COUNT                                     
035600             SET WS-RT-IDX TO WS-RT-TBL-COUNT                             
035700             MOVE 'PENDING-RECEIPT'                                       
035800                         TO WS-RT-TBL-RCPT-STATUS (WS-RT-IDX)             
035900             MOVE ZERO   TO WS-RT-TBL-RCVD-DATE (WS-RT-IDX)               
036000             MOVE SPACES TO WS-RT-TBL-RCVD-BY (WS-RT-IDX)                 
036100                            WS-RT-TBL-NOTES (WS-RT-IDX)                   
036200             ADD 1 TO WS-RET-ADDED-CT                                     
036300         ELSE                                                             
036400             ADD 1 TO WS-TBL-OVFL-CT                                      
036500             GO TO 3100-EXIT                                              
036600         END-IF                                                           
036700     END-IF.                                                              
036800     MOVE MRG-ORDER-ID     TO WS-RT-TBL-ORDER-ID (WS-RT-IDX).             
036900     MOVE MRG-SKU-ID       TO WS-RT-TBL-SKU-ID (WS-RT-IDX).               
037000     MOVE MRG-QUANTITY     TO WS-RT-TBL-QUANTITY (WS-RT-IDX).             
037100     MOVE MRG-SETTLE-AMOUNT                                               
037200                           TO WS-RT-TBL-RET-AMT (WS-RT-IDX).              
037300     MOVE MRG-ORDER-STATUS                                                
037400                           TO WS-RT-TBL-ORD-STATUS (WS-RT-IDX).           
037500     MOVE MRG-ORDER-DATE   TO WS-RT-TBL-ORD-DATE (WS-RT-IDX).             
037600 3100-EXIT.                                                               
037700     EXIT.                                                                
037800                                                                          
037900*  ---------------------------------------------------------              
038000*  MARK-RECEIVED / MARK-NOT-RECEIVED REQUEST PASS.                        
038100*  ---------------------------------------------------------              
038200 4000-APPLY-REQUESTS.                                                     
038300     ADD 1 TO WS-REQ-READ-CT.                                             
038400     SET WS-FOUND-SW TO 'N'.                                              
038500     SET WS-RT-IDX TO 1.                                                  
038600     SEARCH WS-RT-ENTRY                                                   
038700         AT END NEXT SENTENCE                                             
038800         WHEN WS-RT-TBL-ORDER-ID (WS-RT-IDX) = RRQ-ORDER-ID               
038900             SET WS-FOUND-SW TO 'Y'                                       
039000     END-SEARCH.                                                          
039100     IF KEY-ENTRY-FOUND                                                   
039200         PERFORM 4100-APPLY-ONE-REQUEST THRU 4100-EXIT                    
039300         ADD 1 TO WS-REQ-APPLIED-CT                                       
039400     ELSE                                                                 
039500         ADD 1 TO WS-REQ-NOMATCH-CT                                       
039600     END-IF.                                                              
039700     READ RETREQ-FILE                                                     
039800         AT END SET NO-MORE-REQ-RECS TO TRUE.                             
039900 4000-EXIT.                                                               
040000     EXIT.                                                                
040100                                                                          
040200 4100-APPLY-ONE-REQUEST.                                                  
040300     IF RRQ-MARK-RECEIVED                                                 
040400         MOVE 'RECEIVED'                                                  
040500                     TO WS-RT-TBL-RCPT-STATUS (WS-RT-IDX)                 
040600         MOVE RRQ-RECEIVED-DATE                                           
040700                     TO WS-RT-TBL-RCVD-DATE (WS-RT-IDX)                   
040800         MOVE RRQ-RECEIVED-BY                                             
040900                     TO WS-RT-TBL-RCVD-BY (WS-RT-IDX)                     
041000         MOVE RRQ-NOTES                                                   
041100                     TO WS-RT-TBL-NOTES (WS-RT-IDX)                       
041200     ELSE                                                                 
041300         IF RRQ-MARK-NOT-RECEIVED                                         
041400             MOVE 'NOT-RECEIVED'                                          
041500                     TO WS-RT-TBL-RCPT-STATUS (WS-RT-IDX)                 
041600             MOVE RRQ-NOTES                                               
041700                     TO WS-RT-TBL-NOTES (WS-RT-IDX)                       
041800         END-IF                                                           
041900     END-IF.                                                              
042000 4100-EXIT.                                                               
042100     EXIT.                                                                
042200                                                                          
042300*  ---------------------------------------------------------              
042400*  REWRITE THE RETURN-TRACKING MASTER IN FULL - LINE                      
042500*  SEQUENTIAL HAS NO UPDATE-IN-PLACE SO THE WHOLE TABLE GOES              
042600*  BACK OUT EVERY RUN.  RETNEW-FILE IS NOW OPENED UP IN                   
042700*  1000-INITIALIZE SO AN EMPTY TABLE STILL PRODUCES AN                    
042800*  EMPTY OUTPUT FILE RATHER THAN ABENDING AT CLOSE - CR-0854.             
042900*  ---------------------------------------------------------              
043000 5000-REWRITE-MASTER.                                                     
043100     MOVE WS-RT-TBL-ORDER-ID (WS-RT-IDX)    TO RTN-ORDER-ID.              
043200     MOVE WS-RT-TBL-SKU-ID (WS-RT-IDX)      TO RTN-SKU-ID.                
043300     MOVE WS-RT-TBL-QUANTITY (WS-RT-IDX)    TO RTN-QUANTITY.              
043400     MOVE WS-RT-TBL-RET-AMT (WS-RT-IDX)     TO RTN-RETURN-AMOUNT.         
043500     MOVE WS-RT-TBL-ORD-STATUS (WS-RT-IDX)  TO RTN-ORDER-STATUS.          
043600     MOVE WS-RT-TBL-ORD-DATE (WS-RT-IDX)    TO RTN-ORDER-DATE.            
043700     MOVE WS-RT-TBL-RCPT-STATUS (WS-RT-IDX) TO RTN-RECEIPT-STATUS.        
043800     MOVE WS-RT-TBL-RCVD-DATE (WS-RT-IDX)   TO RTN-RECEIVED-DATE.         
043900     MOVE WS-RT-TBL-RCVD-BY (WS-RT-IDX)     TO RTN-RECEIVED-BY.           
044000     MOVE WS-RT-TBL-NOTES (WS-RT-IDX)       TO RTN-NOTES.                 
044100     MOVE SPACES TO FILLER IN RETNEW-REC.                                 
044200     WRITE RETNEW-REC.                                                    
044300 5000-EXIT.                                                               
044400     EXIT.                                                                
044500                                                                          
044600*  ---------------------------------------------------------              
044700*  REPORT 6 - RETURN TRACKING SUMMARY: COUNTS OF PENDING,                 
044800*  RECEIVED, NOT-RECEIVED AND THE GRAND TOTAL.                            
044900*  ---------------------------------------------------------              
045000 6000-PRINT-RETURN-SUMMARY.                                               
045100     MOVE SPACES TO WS-RPT-LINE.                                          
045200     MOVE 'RTT.TIP26 - RETURN TRACKING SUMMARY' TO WS-RPT-LINE.           
045300     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
045400     MOVE ZERO TO WS-RPT-PEND-CT WS-RPT-RCVD-CT                           
045500                  WS-RPT-NOTRCVD-CT WS-RPT-OTHER-CT.                      
045600     SET WS-RT-IDX TO 1.                                                  
045700     PERFORM 6100-TALLY-ONE-RETURN THRU 6100-EXIT                         
045800         VARYING WS-RT-IDX FROM 1 BY 1                                    
045900         UNTIL WS-RT-IDX > WS-RT-TBL-COUNT.                               
046000     COMPUTE WS-RPT-TOTAL-CT =                                            
046100         WS-RPT-PEND-CT + WS-RPT-RCVD-CT +                                
046200         WS-RPT-NOTRCVD-CT + WS-RPT-OTHER-CT.                             
046300     MOVE SPACES TO WS-RPT-LINE.                                          
046400     STRING '  PENDING-RECEIPT='   DELIMITED BY SIZE                      
046500            WS-RPT-PEND-CT         DELIMITED BY SIZE                      
046600            '  RECEIVED='          DELIMITED BY SIZE                      
046700            WS-RPT-RCVD-CT         DELIMITED BY SIZE                      
046800            '  NOT-RECEIVED='      DELIMITED BY SIZE                      
046900            WS-RPT-NOTRCVD-CT      DELIMITED BY SIZE                      
047000         INTO WS-RPT-LINE.                                                
047100     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
047200     MOVE SPACES TO WS-RPT-LINE.                                          
047300     STRING '  TOTAL RETURN ROWS=' DELIMITED BY SIZE                      
047400            WS-RPT-TOTAL-CT        DELIMITED BY SIZE                      
047500         INTO WS-RPT-LINE.                                                
047600     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
047700 6000-EXIT.                                                               
047800     EXIT.                                                                
047900                                                                          
048000 6100-TALLY-ONE-RETURN.                                                   
048100     EVALUATE TRUE                                                        
048200         WHEN RT-TBL-PENDING (WS-RT-IDX)                                  
048300             ADD 1 TO WS-RPT-PEND-CT                                      
048400         WHEN RT-TBL-RECEIVED (WS-RT-IDX)                                 
048500             ADD 1 TO WS-RPT-RCVD-CT                                      
048600         WHEN RT-TBL-NOT-RECEIVED (WS-RT-IDX)                             
048700             ADD 1 TO WS-RPT-NOTRCVD-CT                                   
048800         WHEN OTHER                                                       
048900             ADD 1 TO WS-RPT-OTHER-CT                                     
049000     END-EVALUATE.                                                        
049100 6100-EXIT.                                                               
049200     EXIT.                                                                
049300                                                                          
049400*  ---------------------------------------------------------              
049500*  CLOSE-DOWN AND RUN-SUMMARY DISPLAYS.                                   
049600*  ---------------------------------------------------------              
049700 9000-TERMINATE.                                                          
049800     CLOSE MERGEDIN-FILE                                                  
049900           RETOLD-FILE                                                    
050000           RETREQ-FILE                                                    
050100           RETNEW-FILE                                                    
050200           RPTOUT-FILE.                                                   
050300     DISPLAY 'RTT.TIP26 - MERGED RECORDS READ     : '                     
050400              WS-MRG-READ-CT.                                             
050500     DISPLAY 'RTT.TIP26 - RETURN/RTO SELECTED      : '                    
050600              WS-RET-SELECT-CT.                                           
050700     DISPLAY 'RTT.TIP26 - RETURN ROWS ADDED         : '                   
050800              WS-RET-ADDED-CT.                                            
050900     DISPLAY 'RTT.TIP26 - RETURN ROWS UPDATED       : '                   
051000              WS-RET-UPDATED-CT.                                          
051100     DISPLAY 'RTT.TIP26 - MARK REQUESTS APPLIED      : '                  
051200              WS-REQ-APPLIED-CT.                                          
051300     DISPLAY 'RTT.TIP26 - MARK REQUESTS NO MATCH      : '                 
051400              WS-REQ-NOMATCH-CT.                                          
051500 9000-EXIT.                                                               
051600     EXIT.                                                                
