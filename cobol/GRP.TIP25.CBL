000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    SKU-GROUP-ANALYTICS.                                      
000300 AUTHOR.        T OKAFOR.                                                 
000400 INSTALLATION.  MARKETPLACE RECON UNIT - BATCH.                           
000500 DATE-WRITTEN.  02/19/1990.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                 
000800*                                                                         
000900*---------------------------------------------------------------          
001000*  GRP.TIP25 - SKU-GROUP PROFITABILITY                                    
001100*  READS THE MERGED RECONCILIATION FILE, ROLLS EACH ORDER UP TO           
001200*  ITS SKU GROUP (SKUS WITH NO GROUP MAPPING FALL INTO THE                
001300*  UNGROUPED BUCKET), AND PRINTS THE GROUP REPORT - TOP 10 BY             
001400*  ORDER COUNT, ALL GROUPS BY REVENUE, ALL GROUPS BY PROFIT, AND          
001500*  THE LIST OF SKUS WITH NO GROUP.                                        
001600*---------------------------------------------------------------          
001700*                                                                         
001800*  AMENDMENT HISTORY                                                      
001900*                                                                         
002000*  DATE       BY       REQUEST   DESCRIPTION                              
002100*  ---------- -------- --------- -----------------------------            
002200*  02/19/1990 T.OKAFOR INIT      ORIGINAL CODING.                         
002300*  08/14/1991 RJH      CR-0297   UNGROUPED-SKU LIST ADDED - WAS           
002400*                                 SILENTLY FOLDED INTO THE                
002500*                                 UNGROUPED BUCKET BEFORE.                
002600*  01/08/1999 S.NARAYAN CR-0560  Y2K REMEDIATION - DATE FIELDS            
002700*                                 CONVERTED TO 4-DIGIT CENTURY.           
002800*  06/30/1999 S.NARAYAN CR-0560  Y2K - REGRESSION RUN SIGNED              
002900*                                 OFF.                                    
003000*  05/30/2005 M.ABERNATHY CR-0653 GROUP COST NOW ACCUMULATED              
003100*                                 PER ORDER FROM THE SKU'S OWN            
003200*                                 GROUP PRICE ROW, NOT A SINGLE           
003300*                                 GROUP-WIDE CONSTANT.                    
003400*  09/14/2011 D.PRICE    CR-0866  PARM CARD ADDED - GROUP ROLL-           
003500*                                 UP NOW HONORS THE SAME START/           
003600*                                 END REPORTING WINDOW AS SKG.            
003700*                                 TIP24 INSTEAD OF READING THE            
003800*                                 WHOLE MERGE FILE EVERY RUN.             
003900*  02/03/2012 R.OYELARAN CR-0881  HOUSE PERFORM-THRU STYLE                
004000*                                 APPLIED THROUGHOUT - THIS               
004100*                                 PROGRAM WAS MISSED WHEN THE             
004200*                                 OTHER RECON PROGRAMS WERE               
004300*                                 BROUGHT INTO LINE.                      
004400*                                                                         
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     CLASS GRP-ALPHA-CLASS   IS 'A' THRU 'Z'                              
005100     CLASS GRP-NUMERIC-CLASS IS '0' THRU '9'                              
005200     UPSI-0 ON STATUS IS GRP-RERUN-REQUESTED                              
005300            OFF STATUS IS GRP-NORMAL-RUN.                                 
005400 INPUT-OUTPUT SECTION.                                                    
005500 FILE-CONTROL.                                                            
005600     SELECT MERGEDIN-FILE  ASSIGN TO "MERGEDOUT"                          
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS WS-MERGED-STATUS.                                 
005900     SELECT SKUGRP-FILE    ASSIGN TO "SKUGROUPS"                          
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-SKUGRP-STATUS.                                 
006200     SELECT PARMCARD-FILE  ASSIGN TO "PARMCARD"                           
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-PARMCD-STATUS.                                 
006500     SELECT RPTOUT-FILE    ASSIGN TO "GROUPRPT"                           
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS IS WS-RPTOUT-STATUS.                                 
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100*                                                                         
007200*  MERGED RECONCILIATION INPUT - SAME LAYOUT AS RCN.TIP23 WRITES.         
007300 FD  MERGEDIN-FILE                                                        
007400     LABEL RECORD IS OMITTED.                                             
007500 01  MERGED-REC.                                                          
007600     05  MRG-ORDER-ID           PIC X(20).                                
007700     05  MRG-ORDER-AMOUNT       PIC S9(9)V99.                             
007800     05  MRG-SETTLE-AMOUNT      PIC S9(9)V99.                             
007900     05  MRG-ORDER-STATUS       PIC X(20).                                
008000     05  MRG-SKU-ID             PIC X(20).                                
008100     05  MRG-ORDER-DATE         PIC 9(8).                                 
008200     05  MRG-ORDER-DATE-BRK REDEFINES MRG-ORDER-DATE.                     
008300         10  MRG-ORD-DT-CCYY    PIC 9(4).                                 
008400         10  MRG-ORD-DT-MM      PIC 9(2).                                 
008500         10  MRG-ORD-DT-DD      PIC 9(2).                                 
008600     05  MRG-PAYMENT-DATE       PIC 9(8).                                 
008700     05  MRG-PMT-DATE-BRK REDEFINES MRG-PAYMENT-DATE.                     
008800         10  MRG-PMT-DT-CCYY    PIC 9(4).                                 
008900         10  MRG-PMT-DT-MM      PIC 9(2).                                 
009000         10  MRG-PMT-DT-DD      PIC 9(2).                                 
009100     05  MRG-QUANTITY           PIC 9(5).                                 
009200     05  MRG-STATE              PIC X(20).                                
009300     05  MRG-TRANSACTION-ID     PIC X(20).                                
009400     05  MRG-DISPATCH-DATE      PIC 9(8).                                 
009500     05  MRG-PRICE-TYPE         PIC X(10).                                
009600     05  MRG-STATUS-SOURCE      PIC X(12).                                
009700     05  FILLER                 PIC X(10).                                
009800                                                                          
009900*                                                                         
010000*  SKU-GROUP MASTER - ONE ROW PER GROUP/SKU PAIR, SKU UNIQUE.             
010100 FD  SKUGRP-FILE                                                          
010200     LABEL RECORD IS OMITTED.                                             
010300 01  SKUGROUP-REC.                                                        
010400     05  SG-GROUP-NAME          PIC X(20).                                
010500     05  SG-SKU                 PIC X(20).                                
010600     05  SG-PURCHASE-PRICE      PIC S9(7)V99.                             
010700     05  SG-DESCRIPTION         PIC X(30).                                
010800     05  FILLER                 PIC X(10).                                
010900                                                                          
011000*                                                                         
011100*  ONE-CARD CONTROL FILE - SAME LAYOUT SKG.TIP24 READS - GIVES            
011200*  THE START/END REPORTING WINDOW THE GROUP ROLL-UP HONORS.               
011300 FD  PARMCARD-FILE                                                        
011400     LABEL RECORD IS OMITTED.                                             
011500 01  PARM-REC.                                                            
011600     05  PARM-START-DATE        PIC 9(8).                                 
011700     05  PARM-END-DATE          PIC 9(8).                                 
011800     05  FILLER                 PIC X(16).                                
011900                                                                          
012000*                                                                         
012100*  132-COLUMN PRINT LINE FOR THE GROUP REPORT.                            
012200 FD  RPTOUT-FILE                                                          
012300     LABEL RECORD IS OMITTED.                                             
012400 01  RPTOUT-REC.                                                          
012500     05  FILLER                 PIC X(132).                               
012600                                                                          
012700 WORKING-STORAGE SECTION.                                                 
012800*                                                                         
012900 01  WS-FILE-STATUSES.                                                    
013000     05  WS-MERGED-STATUS       PIC X(2).                                 
013100         88  MERGEDIN-EOF           VALUE '10'.                           
013200     05  WS-SKUGRP-STATUS       PIC X(2).                                 
013300         88  SKUGRP-EOF             VALUE '10'.                           
013400     05  WS-PARMCD-STATUS       PIC X(2).                                 
013500     05  WS-RPTOUT-STATUS       PIC X(2).                                 
013600     05  FILLER                 PIC X(2).                                 
013700                                                                          
013800 01  WS-SWITCHES.                                                         
013900     05  WS-MRG-MORE-SW         PIC X(3) VALUE 'YES'.                     
014000         88  NO-MORE-MRG-RECS       VALUE 'NO'.                           
014100     05  WS-SGP-MORE-SW         PIC X(3) VALUE 'YES'.                     
014200         88  NO-MORE-SGP-RECS       VALUE 'NO'.                           
014300     05  WS-FOUND-SW            PIC X(1) VALUE 'N'.                       
014400         88  KEY-ENTRY-FOUND        VALUE 'Y'.                            
014500     05  WS-WINDOW-SW           PIC X(1) VALUE 'N'.                       
014600         88  IN-REPORT-WINDOW       VALUE 'Y'.                            
014700     05  FILLER                 PIC X(4).                                 
014800                                                                          
014900 01  WS-RUN-COUNTERS.                                                     
015000     05  WS-MRG-READ-CT         PIC 9(7) COMP.                            
015100     05  WS-MRG-IN-WINDOW-CT    PIC 9(7) COMP.                            
015200     05  WS-SGP-READ-CT         PIC 9(5) COMP.                            
015300     05  WS-GRP-TBL-OVFL-CT     PIC 9(5) COMP.                            
015400     05  WS-UNG-TBL-OVFL-CT     PIC 9(5) COMP.                            
015500     05  FILLER                 PIC X(4).                                 
015600                                                                          
015700*  REPORTING-WINDOW PARM, SAME ONE-CARD LAYOUT SKG.TIP24 USES -           
015800*  DEFAULTS TO WIDE-OPEN IF THE CARD IS MISSING.                          
015900 01  WS-PARM-WORK.                                                        
016000     05  WS-PARM-START-DATE     PIC 9(8).                                 
016100     05  WS-PARM-END-DATE       PIC 9(8).                                 
016200     05  FILLER                 PIC X(16).                                
016300                                                                          
016400*  IN-MEMORY SKU-GROUP MASTER - SKU KEYED, CARRIES THE GROUP              
016500*  NAME AND THAT SKU'S OWN GROUP UNIT PRICE.                              
016600 01  WS-SKUGROUP-TABLE.                                                   
016700     05  WS-SG-TBL-COUNT        PIC 9(5) COMP.                            
016800     05  WS-SG-ENTRY OCCURS 1000 TIMES                                    
016900                     INDEXED BY WS-SG-IDX.                                
017000         10  WS-SG-TBL-SKU      PIC X(20).                                
017100         10  WS-SG-TBL-GRPNM    PIC X(20).                                
017200         10  WS-SG-TBL-PRICE    PIC S9(7)V99.                             
017300         10  FILLER             PIC X(4).                                 
017400                                                                          
017500*  PER-GROUP ACCUMULATORS, UPSERT ON LOAD.  THE UNGROUPED                 
017600*  BUCKET IS JUST ANOTHER ROW, GROUP NAME 'UNGROUPED SKUS', BUT           
017700*  ITS PROFIT IS FORCED TO ZERO AT PRINT TIME SINCE UNGROUPED             
017800*  SKUS HAVE NO GROUP PURCHASE PRICE TO NET AGAINST REVENUE.              
017900 01  WS-GROUP-STAT-TABLE.                                                 
018000     05  WS-GR-TBL-COUNT        PIC 9(5) COMP.                            
018100     05  WS-GR-ENTRY OCCURS 200 TIMES                                     
018200                     INDEXED BY WS-GR-IDX.                                
018300         10  WS-GR-TBL-NAME     PIC X(20).                                
018400         10  WS-GR-TBL-ORD-CT   PIC 9(7) COMP.                            
018500         10  WS-GR-TBL-QTY      PIC 9(9) COMP.                            
018600         10  WS-GR-TBL-REVENUE  PIC S9(9)V99.                             
018700         10  WS-GR-TBL-COST     PIC S9(9)V99.                             
018800         10  WS-GR-TBL-UNGRP-SW PIC X(1).                                 
018900             88  GR-TBL-IS-UNGROUPED    VALUE 'Y'.                        
019000         10  FILLER             PIC X(3).                                 
019100                                                                          
019200 01  WS-GROUP-RANK-TABLE.                                                 
019300     05  WS-GK-ENTRY OCCURS 200 TIMES                                     
019400                     INDEXED BY WS-GK-IDX.                                
019500         10  WS-GK-TBL-NAME     PIC X(20).                                
019600         10  WS-GK-TBL-ORD-CT   PIC 9(7) COMP.                            
019700         10  WS-GK-TBL-QTY      PIC 9(9) COMP.                            
019800         10  WS-GK-TBL-REVENUE  PIC S9(9)V99.                             
019900         10  WS-GK-TBL-PROFIT   PIC S9(9)V99.                             
020000         10  FILLER             PIC X(4).                                 
020100                                                                          
020200*  DISTINCT SKUS SEEN WITH NO GROUP MAPPING.                              
020300 01  WS-UNGROUPED-SKU-TABLE.                                              
020400     05  WS-UG-TBL-COUNT        PIC 9(5) COMP.                            
020500     05  WS-UG-ENTRY OCCURS 500 TIMES                                     
020600                     INDEXED BY WS-UG-IDX.                                
020700         10  WS-UG-TBL-SKU      PIC X(20).                                
020800         10  FILLER             PIC X(4).                                 
020900                                                                          
021000 01  WS-MERGE-WORK.                                                       
021100     05  WS-MW-GRPNM            PIC X(20).                                
021200     05  WS-MW-PRICE            PIC S9(7)V99.                             
021300     05  WS-MW-SWAP-NAME        PIC X(20).                                
021400     05  WS-MW-SWAP-ORD-CT      PIC 9(7) COMP.                            
021500     05  WS-MW-SWAP-QTY         PIC 9(9) COMP.                            
021600     05  WS-MW-SWAP-AMT         PIC S9(9)V99.                             
021700     05  WS-MW-J-IDX            PIC 9(5) COMP.                            
021800     05  FILLER                 PIC X(4).                                 
021900                                                                          
022000 01  WS-REPORT-WORK.                                                      
022100     05  WS-RPT-LINE            PIC X(132).                               
022200     05  WS-RPT-LINE-ALT REDEFINES WS-RPT-LINE.                           
022300         10  WS-RPT-LINE-LABEL  PIC X(40).                                
022400         10  WS-RPT-LINE-VALUE  PIC X(92).                                
022500     05  WS-RPT-RANK-CT         PIC 9(5) COMP.                            
022600     05  WS-RPT-TOTAL-ORD-CT    PIC 9(7) COMP.                            
022700     05  WS-RPT-TOTAL-QTY       PIC 9(9) COMP.                            
022800     05  WS-RPT-TOTAL-REVENUE   PIC S9(9)V99.                             
022900     05  WS-RPT-TOTAL-PROFIT    PIC S9(9)V99.                             
023000     05  FILLER                 PIC X(4).                                 
023100                                                                          
023200 PROCEDURE DIVISION.                                                      
023300                                                                          
023400 0000-GRP-MAIN.                                                           
023500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
023600     PERFORM 2000-LOAD-SKUGROUPS THRU 2000-EXIT                           
023700         UNTIL NO-MORE-SGP-RECS.                                          
023800     PERFORM 3000-PROCESS-MERGED THRU 3000-EXIT                           
023900         UNTIL NO-MORE-MRG-RECS.                                          
024000     PERFORM 6000-PRINT-GROUP-REPORT THRU 6000-EXIT.                      
024100     PERFORM 4000-TERMINATE THRU 4000-EXIT.                               
024200     STOP RUN.                                                            
024300                                                                          
024400*  ---------------------------------------------------------              
024500*  INITIALIZATION                                                         
024600*  ---------------------------------------------------------              
024700 1000-INITIALIZE.                                                         
024800     OPEN INPUT  MERGEDIN-FILE                                            
024900                 SKUGRP-FILE                                              
025000                 PARMCARD-FILE.                                           
025100     OPEN OUTPUT RPTOUT-FILE.                                             
025200     SET WS-SG-IDX TO 1.                                                  
025300     SET WS-GR-IDX TO 1.                                                  
025400     SET WS-UG-IDX TO 1.                                                  
025500     MOVE ZERO TO WS-SG-TBL-COUNT WS-GR-TBL-COUNT                         
025600                  WS-UG-TBL-COUNT.                                        
025700     MOVE ZERO TO WS-MRG-READ-CT WS-MRG-IN-WINDOW-CT.                     
025800     READ PARMCARD-FILE INTO WS-PARM-WORK                                 
025900         AT END                                                           
026000             MOVE 0 TO WS-PARM-START-DATE                                 
026100             MOVE 99999999 TO WS-PARM-END-DATE                            
026200     END-READ.                                                            
026300     READ SKUGRP-FILE                                                     
026400         AT END SET NO-MORE-SGP-RECS TO TRUE.                             
026500     READ MERGEDIN-FILE                                                   
026600         AT END SET NO-MORE-MRG-RECS TO TRUE.                             
026700 1000-EXIT.                                                               
026800     EXIT.                                                                
026900                                                                          
027000*  ---------------------------------------------------------              
027100*  LOAD THE SKU-GROUP MASTER INTO MEMORY.  SKU IS UNIQUE ON               
027200*  THE MASTER SO A STRAIGHT SEQUENTIAL LOAD IS SUFFICIENT.                
027300*  ---------------------------------------------------------              
027400 2000-LOAD-SKUGROUPS.                                                     
027500     ADD 1 TO WS-SGP-READ-CT.                                             
027600     IF WS-SG-TBL-COUNT < 1000                                            
027700         ADD 1 TO WS-SG-TBL-COUNT                                         
027800         SET WS-SG-IDX TO WS-SG-TBL-COUNT                                 
027900         MOVE SG-SKU        TO WS-SG-TBL-SKU (WS-SG-IDX)                  
028000         MOVE SG-GROUP-NAME TO WS-SG-TBL-GRPNM (WS-SG-IDX)                
028100         MOVE SG-PURCHASE-PRICE                                           
028200                            TO WS-SG-TBL-PRICE (WS-SG-IDX)                
028300     ELSE                                                                 
028400         ADD 1 TO WS-GRP-TBL-OVFL-CT                                      
028500     END-IF.                                                              
028600     READ SKUGRP-FILE                                                     
028700         AT END SET NO-MORE-SGP-RECS TO TRUE.                             
028800 2000-EXIT.                                                               
028900     EXIT.                                                                
029000                                                                          
029100*  ---------------------------------------------------------              
029200*  MAIN MERGE-FILE PASS - ONE ORDER AT A TIME, ROLLED UP TO               
029300*  ITS SKU GROUP.                                                         
029400*  ---------------------------------------------------------              
029500 3000-PROCESS-MERGED.                                                     
029600     ADD 1 TO WS-MRG-READ-CT.                                             
029700     PERFORM 3100-PROCESS-ONE-RECORD THRU 3100-EXIT.                      
029800     READ MERGEDIN-FILE                                                   
029900         AT END SET NO-MORE-MRG-RECS TO TRUE.                             
030000 3000-EXIT.                                                               
030100     EXIT.                                                                
030200                                                                          
030300*  THE RECORD IS IN THE REPORTING WINDOW IF EITHER ITS ORDER              
030400*  DATE OR ITS PAYMENT DATE FALLS BETWEEN THE PARM START/END -            
030500*  SAME TEST SKG.TIP24'S 3100-PROCESS-ONE-RECORD APPLIES.                 
030600 3100-PROCESS-ONE-RECORD.                                                 
030700     MOVE 'N' TO WS-WINDOW-SW.                                            
030800     IF MRG-ORDER-DATE >= WS-PARM-START-DATE                              
030900        AND MRG-ORDER-DATE <= WS-PARM-END-DATE                            
031000         MOVE 'Y' TO WS-WINDOW-SW                                         
031100     END-IF.                                                              
031200     IF MRG-PAYMENT-DATE >= WS-PARM-START-DATE                            
031300        AND MRG-PAYMENT-DATE <= WS-PARM-END-DATE                          
031400         MOVE 'Y' TO WS-WINDOW-SW                                         
031500     END-IF.                                                              
031600     IF NOT IN-REPORT-WINDOW                                              
031700         GO TO 3100-EXIT                                                  
031800     END-IF.                                                              
031900     ADD 1 TO WS-MRG-IN-WINDOW-CT.                                        
032000     PERFORM 3200-LOOKUP-SKU-GROUP THRU 3200-EXIT.                        
032100     IF KEY-ENTRY-FOUND                                                   
032200         PERFORM 3300-UPSERT-GROUP-STAT THRU 3300-EXIT                    
032300     ELSE                                                                 
032400         MOVE 'UNGROUPED SKUS' TO WS-MW-GRPNM                             
032500         MOVE ZERO             TO WS-MW-PRICE                             
032600         PERFORM 3300-UPSERT-GROUP-STAT THRU 3300-EXIT                    
032700         PERFORM 3400-RECORD-UNGROUPED-SKU THRU 3400-EXIT                 
032800     END-IF.                                                              
032900 3100-EXIT.                                                               
033000     EXIT.                                                                
033100                                                                          
033200*  SEARCH THE IN-MEMORY SKU-GROUP MASTER FOR THIS ORDER'S SKU.            
033300 3200-LOOKUP-SKU-GROUP.                                                   
033400     SET WS-FOUND-SW TO 'N'.                                              
033500     SET WS-SG-IDX TO 1.                                                  
033600     SEARCH WS-SG-ENTRY                                                   
033700         AT END SET WS-FOUND-SW TO 'N'                                    
033800         WHEN WS-SG-TBL-SKU (WS-SG-IDX) = MRG-SKU-ID                      
033900             SET WS-FOUND-SW TO 'Y'                                       
034000             MOVE WS-SG-TBL-GRPNM (WS-SG-IDX) TO WS-MW-GRPNM              
034100             MOVE WS-SG-TBL-PRICE (WS-SG-IDX) TO WS-MW-PRICE              
034200     END-SEARCH.                                                          
034300 3200-EXIT.                                                               
034400     EXIT.                                                                
034500                                                                          
034600*  UPSERT THE PER-GROUP ACCUMULATOR ROW BY GROUP NAME.  COST              
034700*  IS ACCUMULATED PER ORDER AS QUANTITY TIMES THE GROUP UNIT              
034800*  PRICE CARRIED ON THIS SKU'S OWN MASTER ROW - CR-0653.                  
034900 3300-UPSERT-GROUP-STAT.                                                  
035000     SET WS-FOUND-SW TO 'N'.                                              
035100     SET WS-GR-IDX TO 1.                                                  
035200     SEARCH WS-GR-ENTRY                                                   
035300         AT END NEXT SENTENCE                                             
035400         WHEN WS-GR-TBL-NAME (WS-GR-IDX) = WS-MW-GRPNM                    
035500             SET WS-FOUND-SW TO 'Y'                                       
035600     END-SEARCH.                                                          
035700     IF NOT KEY-ENTRY-FOUND                                               
035800         IF WS-GR-TBL-COUNT < 200                                         
035900             ADD 1 TO WS-GR-TBL-COUNT                                     
036000             SET WS-GR-IDX TO WS-GR-TBL-COUNT                             
036100             MOVE WS-MW-GRPNM TO WS-GR-TBL-NAME (WS-GR-IDX)               
036200             MOVE ZERO TO WS-GR-TBL-ORD-CT (WS-GR-IDX)                    
036300                           WS-GR-TBL-QTY (WS-GR-IDX)                      
036400                           WS-GR-TBL-REVENUE (WS-GR-IDX)                  
036500                           WS-GR-TBL-COST (WS-GR-IDX)                     
036600             IF WS-MW-GRPNM = 'UNGROUPED SKUS'                            
036700                 SET GR-TBL-IS-UNGROUPED (WS-GR-IDX) TO TRUE              
036800             ELSE                                                         
036900                 MOVE 'N' TO WS-GR-TBL-UNGRP-SW (WS-GR-IDX)               
037000             END-IF                                                       
037100         ELSE                                                             
037200             ADD 1 TO WS-UNG-TBL-OVFL-CT                                  
037300             GO TO 3300-EXIT                                              
037400         END-IF                                                           
037500     END-IF.                                                              
037600     ADD 1               TO WS-GR-TBL-ORD-CT (WS-GR-IDX).                 
037700     ADD MRG-QUANTITY    TO WS-GR-TBL-QTY (WS-GR-IDX).                    
037800     ADD MRG-ORDER-AMOUNT                                                 
037900                         TO WS-GR-TBL-REVENUE (WS-GR-IDX).                
038000     MULTIPLY MRG-QUANTITY BY WS-MW-PRICE                                 
038100         GIVING WS-MW-SWAP-AMT.                                           
038200     ADD WS-MW-SWAP-AMT  TO WS-GR-TBL-COST (WS-GR-IDX).                   
038300 3300-EXIT.                                                               
038400     EXIT.                                                                
038500                                                                          
038600*  RECORD A DISTINCT UNGROUPED SKU FOR THE LISTING - SEARCH               
038700*  FIRST SO THE SAME SKU IS NOT LISTED TWICE.                             
038800 3400-RECORD-UNGROUPED-SKU.                                               
038900     SET WS-FOUND-SW TO 'N'.                                              
039000     SET WS-UG-IDX TO 1.                                                  
039100     SEARCH WS-UG-ENTRY                                                   
039200         AT END NEXT SENTENCE                                             
039300         WHEN WS-UG-TBL-SKU (WS-UG-IDX) = MRG-SKU-ID                      
039400             SET WS-FOUND-SW TO 'Y'                                       
039500     END-SEARCH.                                                          
039600     IF NOT KEY-ENTRY-FOUND                                               
039700         IF WS-UG-TBL-COUNT < 500                                         
039800             ADD 1 TO WS-UG-TBL-COUNT                                     
039900             SET WS-UG-IDX TO WS-UG-TBL-COUNT                             
040000             MOVE MRG-SKU-ID TO WS-UG-TBL-SKU (WS-UG-IDX)                 
040100         ELSE                                                             
040200             ADD 1 TO WS-UNG-TBL-OVFL-CT                                  
040300         END-IF                                                           
040400     END-IF.                                                              
040500 3400-EXIT.                                                               
040600     EXIT.                                                                
040700                                                                          
040800*  ---------------------------------------------------------              
040900*  REPORT 5 - TOP 10 GROUPS BY ORDER COUNT, ALL GROUPS BY                 
041000*  REVENUE DESCENDING, ALL GROUPS BY PROFIT DESCENDING, AND               
041100*  THE UNGROUPED-SKU LISTING.  THIS SHOP HAS NO SORT VERB IN              
041200*  ANY OF ITS BATCH JOBS SO EACH RANKING IS A BUBBLE SORT OF              
041300*  A FRESH COPY OF THE GROUP-STAT TABLE.                                  
041400*  ---------------------------------------------------------              
041500 6000-PRINT-GROUP-REPORT.                                                 
041600     MOVE SPACES TO WS-RPT-LINE.                                          
041700     MOVE 'GRP.TIP25 - SKU GROUP PROFITABILITY REPORT'                    
041800                 TO WS-RPT-LINE.                                          
041900     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
042000     PERFORM 6100-PRINT-BY-ORDER-COUNT THRU 6100-EXIT.                    
042100     PERFORM 6200-PRINT-BY-REVENUE THRU 6200-EXIT.                        
042200     PERFORM 6300-PRINT-BY-PROFIT THRU 6300-EXIT.                         
042300     PERFORM 6400-PRINT-UNGROUPED-SKUS THRU 6400-EXIT.                    
042400 6000-EXIT.                                                               
042500     EXIT.                                                                
042600                                                                          
042700 6100-PRINT-BY-ORDER-COUNT.                                               
042800     MOVE SPACES TO WS-RPT-LINE.                                          
042900     MOVE '  TOP 10 GROUPS BY ORDER COUNT' TO WS-RPT-LINE.                
043000     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
043100     PERFORM 6110-SORT-GROUPS-BY-ORDCT THRU 6110-EXIT.                    
043200     MOVE ZERO TO WS-RPT-RANK-CT.                                         
043300     SET WS-GR-IDX TO 1.                                                  
043400     PERFORM 6120-PRINT-ONE-GROUP-LINE THRU 6120-EXIT                     
043500         UNTIL WS-GR-IDX > WS-GR-TBL-COUNT                                
043600            OR WS-RPT-RANK-CT >= 10.                                      
043700 6100-EXIT.                                                               
043800     EXIT.                                                                
043900                                                                          
044000*  BUBBLE SORT THE LIVE GROUP-STAT TABLE DESCENDING BY ORDER              
044100*  COUNT.  DONE IN PLACE SINCE THE SAME ORDERING ALSO SUITS               
044200*  THE TOP-10 PRINT LOOP THAT FOLLOWS.                                    
044300 6110-SORT-GROUPS-BY-ORDCT.                                               
044400     IF WS-GR-TBL-COUNT < 2                                               
044500         GO TO 6110-EXIT                                                  
044600     END-IF.                                                              
044700     PERFORM 6111-BUBBLE-PASS THRU 6111-EXIT                              
044800         VARYING WS-GR-IDX FROM 1 BY 1                                    
044900         UNTIL WS-GR-IDX >= WS-GR-TBL-COUNT.                              
045000 6110-EXIT.                                                               
045100     EXIT.                                                                
045200                                                                          
045300 6111-BUBBLE-PASS.                                                        
045400     SET WS-MW-J-IDX TO 1.                                                
045500     PERFORM 6112-BUBBLE-ONE THRU 6112-EXIT                               
045600         VARYING WS-MW-J-IDX FROM 1 BY 1                                  
045700         UNTIL WS-MW-J-IDX > WS-GR-TBL-COUNT - WS-GR-IDX.                 
045800 6111-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100 6112-BUBBLE-ONE.                                                         
046200     IF WS-GR-TBL-ORD-CT (WS-MW-J-IDX) <                                  
046300        WS-GR-TBL-ORD-CT (WS-MW-J-IDX + 1)                                
046400         MOVE WS-GR-ENTRY (WS-MW-J-IDX)     TO WS-MW-SWAP-NAME            
046500         MOVE WS-GR-ENTRY (WS-MW-J-IDX + 1)                               
046600                                 TO WS-GR-ENTRY (WS-MW-J-IDX)             
046700         MOVE WS-MW-SWAP-NAME                                             
046800                             TO WS-GR-ENTRY (WS-MW-J-IDX + 1)             
046900     END-IF.                                                              
047000 6112-EXIT.                                                               
047100     EXIT.                                                                
047200                                                                          
047300 6120-PRINT-ONE-GROUP-LINE.                                               
047400     MOVE SPACES TO WS-RPT-LINE.                                          
047500     STRING WS-GR-TBL-NAME (WS-GR-IDX) DELIMITED BY SIZE                  
047600            ' ORDERS='     DELIMITED BY SIZE                              
047700            WS-GR-TBL-ORD-CT (WS-GR-IDX) DELIMITED BY SIZE                
047800            ' QTY='        DELIMITED BY SIZE                              
047900            WS-GR-TBL-QTY (WS-GR-IDX) DELIMITED BY SIZE                   
048000            ' REVENUE='    DELIMITED BY SIZE                              
048100            WS-GR-TBL-REVENUE (WS-GR-IDX) DELIMITED BY SIZE               
048200         INTO WS-RPT-LINE.                                                
048300     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
048400     ADD 1 TO WS-RPT-RANK-CT.                                             
048500     SET WS-GR-IDX UP BY 1.                                               
048600 6120-EXIT.                                                               
048700     EXIT.                                                                
048800                                                                          
048900*  GROUPS BY REVENUE DESCENDING - COPIED TO A RANK TABLE SO               
049000*  THE ORDER-COUNT ORDERING ABOVE IS NOT DISTURBED.                       
049100 6200-PRINT-BY-REVENUE.                                                   
049200     MOVE SPACES TO WS-RPT-LINE.                                          
049300     MOVE '  ALL GROUPS BY REVENUE DESCENDING' TO WS-RPT-LINE.            
049400     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
049500     PERFORM 6210-COPY-TO-RANK-TABLE THRU 6210-EXIT                       
049600         VARYING WS-GR-IDX FROM 1 BY 1                                    
049700         UNTIL WS-GR-IDX > WS-GR-TBL-COUNT.                               
049800     PERFORM 6220-SORT-RANK-BY-REVENUE THRU 6220-EXIT.                    
049900     MOVE ZERO TO WS-RPT-TOTAL-ORD-CT WS-RPT-TOTAL-QTY                    
050000                  WS-RPT-TOTAL-REVENUE.                                   
050100     SET WS-GK-IDX TO 1.                                                  
050200     PERFORM 6230-PRINT-ONE-REV-LINE THRU 6230-EXIT                       
050300         UNTIL WS-GK-IDX > WS-GR-TBL-COUNT.                               
050400     PERFORM 6240-PRINT-REVENUE-TOTAL THRU 6240-EXIT.                     
050500 6200-EXIT.                                                               
050600     EXIT.                                                                
050700                                                                          
050800 6210-COPY-TO-RANK-TABLE.                                                 
050900     MOVE WS-GR-TBL-NAME (WS-GR-IDX)                                      
051000                            TO WS-GK-TBL-NAME (WS-GR-IDX).                
051100     MOVE WS-GR-TBL-ORD-CT (WS-GR-IDX)                                    
051200                            TO WS-GK-TBL-ORD-CT (WS-GR-IDX).              
051300     MOVE WS-GR-TBL-QTY (WS-GR-IDX)                                       
051400                            TO WS-GK-TBL-QTY (WS-GR-IDX).                 
051500     MOVE WS-GR-TBL-REVENUE (WS-GR-IDX)                                   
051600                            TO WS-GK-TBL-REVENUE (WS-GR-IDX).             
051700     IF GR-TBL-IS-UNGROUPED (WS-GR-IDX)                                   
051800         MOVE ZERO TO WS-GK-TBL-PROFIT (WS-GR-IDX)                        
051900     ELSE                                                                 
052000         COMPUTE WS-GK-TBL-PROFIT (WS-GR-IDX) =                           
052100             WS-GR-TBL-REVENUE (WS-GR-IDX) -                              
052200             WS-GR-TBL-COST (WS-GR-IDX)                                   
052300     END-IF.                                                              
052400 6210-EXIT.                                                               
052500     EXIT.                                                                
052600                                                                          
052700 6220-SORT-RANK-BY-REVENUE.                                               
052800     IF WS-GR-TBL-COUNT < 2                                               
052900         GO TO 6220-EXIT                                                  
053000     END-IF.                                                              
053100     PERFORM 6221-BUBBLE-PASS THRU 6221-EXIT                              
053200         VARYING WS-GK-IDX FROM 1 BY 1                                    
053300         UNTIL WS-GK-IDX >= WS-GR-TBL-COUNT.                              
053400 6220-EXIT.                                                               
053500     EXIT.                                                                
053600                                                                          
053700 6221-BUBBLE-PASS.                                                        
053800     SET WS-MW-J-IDX TO 1.                                                
053900     PERFORM 6222-BUBBLE-ONE THRU 6222-EXIT                               
054000         VARYING WS-MW-J-IDX FROM 1 BY 1                                  
054100         UNTIL WS-MW-J-IDX > WS-GR-TBL-COUNT - WS-GK-IDX.                 
054200 6221-EXIT.                                                               
054300     EXIT.                                                                
054400                                                                          
054500 6222-BUBBLE-ONE.                                                         
054600     IF WS-GK-TBL-REVENUE (WS-MW-J-IDX) <                                 
054700        WS-GK-TBL-REVENUE (WS-MW-J-IDX + 1)                               
054800         MOVE WS-GK-ENTRY (WS-MW-J-IDX)     TO WS-MW-SWAP-NAME            
054900         MOVE WS-GK-ENTRY (WS-MW-J-IDX + 1)                               
055000                                 TO WS-GK-ENTRY (WS-MW-J-IDX)             
055100         MOVE WS-MW-SWAP-NAME                                             
055200                             TO WS-GK-ENTRY (WS-MW-J-IDX + 1)             
055300     END-IF.                                                              
055400 6222-EXIT.                                                               
055500     EXIT.                                                                
055600                                                                          
055700 6230-PRINT-ONE-REV-LINE.                                                 
055800     MOVE SPACES TO WS-RPT-LINE.                                          
055900     STRING WS-GK-TBL-NAME (WS-GK-IDX) DELIMITED BY SIZE                  
056000            ' REVENUE='    DELIMITED BY SIZE                              
056100            WS-GK-TBL-REVENUE (WS-GK-IDX) DELIMITED BY SIZE               
056200            ' PROFIT='     DELIMITED BY SIZE                              
056300            WS-GK-TBL-PROFIT (WS-GK-IDX) DELIMITED BY SIZE                
056400         INTO WS-RPT-LINE.                                                
056500     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
056600     ADD WS-GK-TBL-ORD-CT (WS-GK-IDX) TO WS-RPT-TOTAL-ORD-CT.             
056700     ADD WS-GK-TBL-QTY (WS-GK-IDX)    TO WS-RPT-TOTAL-QTY.                
056800     ADD WS-GK-TBL-REVENUE (WS-GK-IDX)                                    
056900                                   TO WS-RPT-TOTAL-REVENUE.               
057000     SET WS-GK-IDX UP BY 1.                                               
057100 6230-EXIT.                                                               
057200     EXIT.                                                                
057300                                                                          
057400 6240-PRINT-REVENUE-TOTAL.                                                
057500     MOVE SPACES TO WS-RPT-LINE.                                          
057600     STRING '  TOTAL ORDERS=' DELIMITED BY SIZE                           
057700            WS-RPT-TOTAL-ORD-CT DELIMITED BY SIZE                         
057800            ' QTY='            DELIMITED BY SIZE                          
057900            WS-RPT-TOTAL-QTY DELIMITED BY SIZE                            
058000            ' REVENUE='        DELIMITED BY SIZE                          
058100            WS-RPT-TOTAL-REVENUE DELIMITED BY SIZE                        
058200         INTO WS-RPT-LINE.                                                
058300     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
058400 6240-EXIT.                                                               
058500     EXIT.                                                                
058600                                                                          
058700*  GROUPS BY PROFIT DESCENDING - SAME RANK TABLE, RE-COPIED               
058800*  AND RE-SORTED SO THE REVENUE ORDERING ABOVE IS UNTOUCHED.              
058900 6300-PRINT-BY-PROFIT.                                                    
059000     MOVE SPACES TO WS-RPT-LINE.                                          
059100     MOVE '  ALL GROUPS BY PROFIT DESCENDING' TO WS-RPT-LINE.             
059200     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
059300     PERFORM 6210-COPY-TO-RANK-TABLE THRU 6210-EXIT                       
059400         VARYING WS-GR-IDX FROM 1 BY 1                                    
059500         UNTIL WS-GR-IDX > WS-GR-TBL-COUNT.                               
059600     PERFORM 6310-SORT-RANK-BY-PROFIT THRU 6310-EXIT.                     
059700     MOVE ZERO TO WS-RPT-TOTAL-PROFIT.                                    
059800     SET WS-GK-IDX TO 1.                                                  
059900     PERFORM 6320-PRINT-ONE-PROFIT-LINE THRU 6320-EXIT                    
060000         UNTIL WS-GK-IDX > WS-GR-TBL-COUNT.                               
060100     MOVE SPACES TO WS-RPT-LINE.                                          
060200     STRING '  TOTAL PROFIT=' DELIMITED BY SIZE                           
060300            WS-RPT-TOTAL-PROFIT DELIMITED BY SIZE                         
060400         INTO WS-RPT-LINE.                                                
060500     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
060600 6300-EXIT.                                                               
060700     EXIT.                                                                
060800                                                                          
060900 6310-SORT-RANK-BY-PROFIT.                                                
061000     IF WS-GR-TBL-COUNT < 2                                               
061100         GO TO 6310-EXIT                                                  
061200     END-IF.                                                              
061300     PERFORM 6311-BUBBLE-PASS THRU 6311-EXIT                              
061400         VARYING WS-GK-IDX FROM 1 BY 1                                    
061500         UNTIL WS-GK-IDX >= WS-GR-TBL-COUNT.                              
061600 6310-EXIT.                                                               
061700     EXIT.                                                                
061800                                                                          
061900 6311-BUBBLE-PASS.                                                        
062000     SET WS-MW-J-IDX TO 1.                                                
062100     PERFORM 6312-BUBBLE-ONE THRU 6312-EXIT                               
062200         VARYING WS-MW-J-IDX FROM 1 BY 1                                  
062300         UNTIL WS-MW-J-IDX > WS-GR-TBL-COUNT - WS-GK-IDX.                 
062400 6311-EXIT.                                                               
062500     EXIT.                                                                
062600                                                                          
062700 6312-BUBBLE-ONE.                                                         
062800     IF WS-GK-TBL-PROFIT (WS-MW-J-IDX) <                                  
062900        WS-GK-TBL-PROFIT (WS-MW-J-IDX + 1)                                
063000         MOVE WS-GK-ENTRY (WS-MW-J-IDX)     TO WS-MW-SWAP-NAME            
063100         MOVE WS-GK-ENTRY (WS-MW-J-IDX + 1)                               
063200                                 TO WS-GK-ENTRY (WS-MW-J-IDX)             
063300         MOVE WS-MW-SWAP-NAME                                             
063400                             TO WS-GK-ENTRY (WS-MW-J-IDX + 1)             
063500     END-IF.                                                              
063600 6312-EXIT.                                                               
063700     EXIT.                                                                
063800                                                                          
063900 6320-PRINT-ONE-PROFIT-LINE.                                              
064000     MOVE SPACES TO WS-RPT-LINE.                                          
064100     STRING WS-GK-TBL-NAME (WS-GK-IDX) DELIMITED BY SIZE                  
064200            ' PROFIT='     DELIMITED BY SIZE                              
064300            WS-GK-TBL-PROFIT (WS-GK-IDX) DELIMITED BY SIZE                
064400         INTO WS-RPT-LINE.                                                
064500     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
064600     ADD WS-GK-TBL-PROFIT (WS-GK-IDX) TO WS-RPT-TOTAL-PROFIT.             
064700     SET WS-GK-IDX UP BY 1.                                               
064800 6320-EXIT.                                                               
064900     EXIT.                                                                
065000                                                                          
065100*  LISTING OF SKUS THAT APPEARED ON AN ORDER BUT HAVE NO                  
065200*  ENTRY ON THE SKU-GROUP MASTER.                                         
065300 6400-PRINT-UNGROUPED-SKUS.                                               
065400     MOVE SPACES TO WS-RPT-LINE.                                          
065500     MOVE '  SKUS WITH NO GROUP MAPPING' TO WS-RPT-LINE.                  
065600     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
065700     IF WS-UG-TBL-COUNT = 0                                               
065800         MOVE SPACES TO WS-RPT-LINE                                       
065900         MOVE '    (NONE)' TO WS-RPT-LINE                                 
066000         WRITE RPTOUT-REC FROM WS-RPT-LINE                                
066100     ELSE                                                                 
066200         SET WS-UG-IDX TO 1                                               
066300         PERFORM 6410-PRINT-ONE-UNGROUPED-SKU THRU 6410-EXIT              
066400             UNTIL WS-UG-IDX > WS-UG-TBL-COUNT                            
066500     END-IF.                                                              
066600 6400-EXIT.                                                               
066700     EXIT.                                                                
066800                                                                          
066900 6410-PRINT-ONE-UNGROUPED-SKU.                                            
067000     MOVE SPACES TO WS-RPT-LINE.                                          
067100     STRING '    ' DELIMITED BY SIZE                                      
067200            WS-UG-TBL-SKU (WS-UG-IDX) DELIMITED BY SIZE                   
067300         INTO WS-RPT-LINE.                                                
067400     WRITE RPTOUT-REC FROM WS-RPT-LINE.                                   
067500     SET WS-UG-IDX UP BY 1.                                               
067600 6410-EXIT.                                                               
067700     EXIT.                                                                
067800                                                                          
067900*  ---------------------------------------------------------              
068000*  CLOSE-DOWN AND RUN-SUMMARY DISPLAYS.                                   
068100*  ---------------------------------------------------------              
068200 4000-TERMINATE.                                                          
068300     CLOSE MERGEDIN-FILE                                                  
068400           SKUGRP-FILE                                                    
068500           PARMCARD-FILE                                                  
068600           RPTOUT-FILE.                                                   
068700     DISPLAY 'GRP.TIP25 - MERGED RECORDS READ    : '                      
068800              WS-MRG-READ-CT.                                             
068900     DISPLAY 'GRP.TIP25 - MERGED RECORDS IN WINDOW: '                     
069000              WS-MRG-IN-WINDOW-CT.                                        
069100     DISPLAY 'GRP.TIP25 - SKU-GROUP ROWS LOADED   : '                     
069200              WS-SGP-READ-CT.                                             
069300     DISPLAY 'GRP.TIP25 - DISTINCT GROUPS FOUND    : '                    
069400              WS-GR-TBL-COUNT.                                            
069500     DISPLAY 'GRP.TIP25 - UNGROUPED SKUS FOUND     : '                    
069600              WS-UG-TBL-COUNT.                                            
069700 4000-EXIT.                                                               
069800     EXIT.                                                                
